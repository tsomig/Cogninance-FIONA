000100*-----------------------------------------------------------------        
000200*    BOOK........: BOOKCUS                                                
000300*    OBJETIVO....: LAYOUT DO REGISTRO MESTRE DE CLIENTE (CUSTFILE)        
000400*                  CHAVE PRIMARIA CLI-ID, UM REGISTRO POR CLIENTE         
000500*-----------------------------------------------------------------        
000600*    ALTERACOES                                                           
000700*    11/05/1989 MHM CHAMADO CR-0042 CRIACAO DO BOOK                       
000800*    02/02/1999 LSR CHAMADO CR-0880 AJUSTE VIRADA DO SECULO               
000900*    14/05/2001 RPS CHAMADO CR-0933 RETIRADO O FILLER DE 1                
001000*    14/05/2001 RPS             BYTE - O LAYOUT JA SOMAVA OS 81           
001100*    14/05/2001 RPS             BYTES DOS CAMPOS DO CONTRATO SEM          
001200*    14/05/2001 RPS             ELE (VIDE CR-0932)                        
001300*-----------------------------------------------------------------        
001400 01  REG-CLIENTE.                                                         
001500     05  CLI-ID                     PIC X(010) VALUE SPACES.              
001600     05  CLI-NOME                   PIC X(020) VALUE SPACES.              
001700     05  CLI-IDADE                  PIC 9(003) VALUE ZEROS.               
001800     05  CLI-OCUPACAO               PIC X(020) VALUE SPACES.              
001900     05  CLI-MESES-CONTA            PIC 9(003) VALUE ZEROS.               
002000     05  CLI-RENDA-MEDIA            PIC 9(007)V99 VALUE ZEROS.            
002100     05  CLI-PATRIMONIO-ATUAL       PIC 9(007)V99 VALUE ZEROS.            
002200     05  CLI-DESPESA-ESSENCIAL      PIC 9(005)V99 VALUE ZEROS.            
002300*-----------------------------------------------------------------        
