000100*-----------------------------------------------------------------        
000200*    BOOK........: BOOKERR                                                
000300*    OBJETIVO....: VARIAVEIS DE CONTROLE DE ERRO DE ARQUIVO               
000400*                  COMUNS A TODOS OS PROGRAMAS DO FIONA                   
000500*-----------------------------------------------------------------        
000600*    ALTERACOES                                                  *        
000700*    24/03/1989 MHM CHAMADO CR-0118 CRIACAO DO BOOK                       
000800*    09/09/1998 LSR CHAMADO CR-0874 AJUSTE VIRADA DO SECULO               
000900*-----------------------------------------------------------------        
001000 01  WRK-AREA-ERRO.                                                       
001100     05  WRK-DESCRICAO-ERRO         PIC X(030) VALUE SPACES.              
001200     05  WRK-STATUS-ERRO            PIC X(002) VALUE SPACES.              
001300     05  WRK-PARAGRAFO-ERRO         PIC X(020) VALUE SPACES.              
001400     05  WRK-ARQUIVO-ERRO           PIC X(010) VALUE SPACES.              
001500     05  FILLER                     PIC X(008) VALUE SPACES.              
001600*-----------------------------------------------------------------        
001700 01  WRK-MENSAGENS-ERRO.                                                  
001800     05  WRK-ERRO-ABERTURA          PIC X(030) VALUE                      
001900         "ERRO NA ABERTURA DO ARQUIVO".                                   
002000     05  WRK-ERRO-LEITURA           PIC X(030) VALUE                      
002100         "ERRO NA LEITURA DO ARQUIVO".                                    
002200     05  WRK-ERRO-GRAVACAO          PIC X(030) VALUE                      
002300         "ERRO NA GRAVACAO DO ARQUIVO".                                   
002400     05  WRK-ERRO-FECHAR            PIC X(030) VALUE                      
002500         "ERRO NO FECHAMENTO DO ARQUIVO".                                 
002600     05  WRK-ARQ-FECHADO            PIC X(030) VALUE                      
002700         "ARQUIVO FECHADO COM SUCESSO".                                   
002800     05  WRK-VAZIO                  PIC X(030) VALUE                      
002900         "ARQUIVO SEM REGISTROS".                                         
003000     05  FILLER                     PIC X(010) VALUE SPACES.              
003100*-----------------------------------------------------------------        
