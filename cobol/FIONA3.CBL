000100*=================================================================        
000200 IDENTIFICATION                          DIVISION.                        
000300*=================================================================        
000400 PROGRAM-ID.                             FIONA3.                          
000500 AUTHOR.                                 MATHEUS H MEDEIROS.              
000600 INSTALLATION.                           FOURSYS CONSULTORIA.             
000700 DATE-WRITTEN.                           07/10/1989.                      
000800 DATE-COMPILED.                                                           
000900 SECURITY.                               CONFIDENCIAL - USO               
001000                                         INTERNO DO BANCO.                
001100*=================================================================        
001200* PROGRAMA   : FIONA3                                                     
001300* PROGRAMADOR: MATHEUS H MEDEIROS                                         
001400* ANALISTA   : IVAN SANCHES                                               
001500* CONSULTORIA: FOURSYS                                                    
001600* DATA.......: 10 / 07 / 1989                                             
001700*-----------------------------------------------------------------        
001800* OBJETIVO...: LOCALIZA OS CASOS DA BIBLIOTECA MAIS PARECIDOS             
001900*              COM A MENSAGEM DO CLIENTE (PONTUACAO POR TAG)              
002000*              E MONTA A RECOMENDACAO DE COACHING PARA O                  
002100*              COMPONENTE MAIS FRACO DO FRI (BUFFER, ESTABI-              
002200*              LIDADE OU MOMENTO).  SUBPROGRAMA SEM ACESSO A              
002300*              ARQUIVO - RECEBE DADOS DO FIONA0 VIA LINKAGE.              
002400*-----------------------------------------------------------------        
002500*    ARQUIVOS                I/O                  INCLUDE/BOOK            
002600*    NENHUM - SUBPROGRAMA   N/A                     #BOOKCAS              
002700*-----------------------------------------------------------------        
002800* MODULOS....: CHAMADO PELO FIONA0 (CALL "FIONA3").                       
002900*-----------------------------------------------------------------        
003000*                            ALTERACOES                                   
003100*-----------------------------------------------------------------        
003200*    10/07/1989 MHM CHAMADO CR-0080 CRIACAO DO PROGRAMA -                 
003300*    10/07/1989 MHM             PONTUACAO DE CASOS POR TAG (R14)          
003400*    12/07/1989 MHM CHAMADO CR-0081 INCLUIDOS OS BONUS DE                 
003500*    12/07/1989 MHM             VIAGEM E ALUGUEL                          
003600*    15/07/1989 MHM CHAMADO CR-0082 SELECAO DOS DOIS MELHORES             
003700*    15/07/1989 MHM             CASOS MANTENDO ORDEM DA TABELA            
003800*    18/07/1989 MHM CHAMADO CR-0083 INCLUIDA A RECOMENDACAO DE            
003900*    18/07/1989 MHM             COACHING PARA O COMPONENTE MAIS           
004000*    18/07/1989 MHM             FRACO DO FRI (R15)                        
004100*    10/08/1991 IVS CHAMADO CR-0212 REVISAO GERAL - CONFERIDOS            
004200*    10/08/1991 IVS             OS LIMITES DAS TABELAS EM MEMORIA         
004300*    20/03/1994 MHM CHAMADO CR-0342 INCLUIDA CHAVE UPSI-0 PARA            
004400*    20/03/1994 MHM             TRACE DAS VARIAVEIS DE CALCULO            
004500*    25/01/1999 LSR CHAMADO CR-0887 AJUSTE VIRADA DO SECULO -             
004600*    25/01/1999 LSR             SEM IMPACTO NAS CONTAS, SOMENTE           
004700*    25/01/1999 LSR             REVISAO DE COMENTARIOS E BOOKS            
004800*    19/09/2008 DCO CHAMADO CR-1574 WRK-SW-TEM-TRAVEL E WRK-SW-           
004900*    19/09/2008 DCO             TEM-RENT PADRONIZADOS PARA NIVEL          
005000*    19/09/2008 DCO             77, CONFORME O PADRAO DA                  
005100*    19/09/2008 DCO             INSTALACAO NOS DEMAIS SISTEMAS            
005200*    19/09/2008 DCO CHAMADO CR-1580 0420-RECOMENDAR-BUFFER E              
005300*    19/09/2008 DCO             0430-RECOMENDAR-MOMENTO NAO               
005400*    19/09/2008 DCO             CALCULAVAM O COMPONENTE                   
005500*    19/09/2008 DCO             PROJETADO (BUFFER+25/MOMENTO+20)          
005600*    19/09/2008 DCO             EXIGIDO PELA REGRA R15 - INCLUIDO         
005700*    19/09/2008 DCO             WRK-BUFFER-PROJETADO/WRK-MOMENTO-         
005800*    19/09/2008 DCO             PROJETADO, ZERADOS NO 0100-INICIAR        
005900*    19/09/2008 DCO             E LIMITADOS A 100 NO 0450                 
006000*-----------------------------------------------------------------        
006100*=================================================================        
006200 ENVIRONMENT                             DIVISION.                        
006300*=================================================================        
006400*-----------------------------------------------------------------        
006500 CONFIGURATION                           SECTION.                         
006600*-----------------------------------------------------------------        
006700 SPECIAL-NAMES.                                                           
006800     UPSI-0 IS WRK-CHAVE-TRACE                                            
006900         ON STATUS IS WRK-TRACE-LIGADO                                    
007000         OFF STATUS IS WRK-TRACE-DESLIGADO.                               
007100*=================================================================        
007200 DATA                                    DIVISION.                        
007300*=================================================================        
007400*-----------------------------------------------------------------        
007500 WORKING-STORAGE                         SECTION.                         
007600*-----------------------------------------------------------------        
007700 01  FILLER                     PIC X(050) VALUE                          
007800         "***** INICIO DA WORKING - FIONA3 *****".                        
007900*-----------------------------------------------------------------        
008000*    TABELA DE GATILHOS DE BONUS (VIAGEM / ALUGUEL) - MONTADA             
008100*    POR LISTA DE FILLER COM VALUE E REDEFINIDA COMO OCCURS,              
008200*    MESMA TECNICA JA USADA NO FIONA2 PARA AS TABELAS LEXICAS             
008300*-----------------------------------------------------------------        
008400 01  WRK-GAT-LISTA.                                                       
008500     05  FILLER.                                                          
008600         10  FILLER  PIC X(010) VALUE "travel".                           
008700         10  FILLER  PIC 9(002) COMP VALUE 6.                             
008800     05  FILLER.                                                          
008900         10  FILLER  PIC X(010) VALUE "rent".                             
009000         10  FILLER  PIC 9(002) COMP VALUE 4.                             
009100 01  WRK-TAB-GATILHO REDEFINES WRK-GAT-LISTA.                             
009200     05  WRK-GAT OCCURS 2 TIMES.                                          
009300         10  WRK-GAT-TERMO       PIC X(010).                              
009400         10  WRK-GAT-TERMO-LEN   PIC 9(002) COMP.                         
009500*-----------------------------------------------------------------        
009600 77  WRK-SW-TEM-TRAVEL          PIC X(001) VALUE "N".                     
009700     88  WRK-MSG-TEM-TRAVEL     VALUE "S".                                
009800 77  WRK-SW-TEM-RENT            PIC X(001) VALUE "N".                     
009900     88  WRK-MSG-TEM-RENT       VALUE "S".                                
010000*-----------------------------------------------------------------        
010100*    TABELA DE PONTUACAO DOS CASOS (R14) - PARALELA A                     
010200*    WRK-TAB-CASO DO #BOOKCAS, MESMO INDICE                               
010300*-----------------------------------------------------------------        
010400 01  WRK-TAB-SCORE.                                                       
010500     05  WRK-SCORE OCCURS 400 TIMES.                                      
010600         10  WRK-SCORE-VALOR     PIC 9(003) COMP VALUE ZERO.              
010700         10  WRK-SCORE-USADA     PIC X(001) VALUE "N".                    
010800             88  WRK-SCORE-JA-USADA    VALUE "S".                         
010900*-----------------------------------------------------------------        
011000 01  WRK-IDX-CASO               PIC 9(003) COMP VALUE ZERO.               
011100 01  WRK-IDX-TAG                PIC 9(001) COMP VALUE ZERO.               
011200 01  WRK-IDX-GAT                PIC 9(001) COMP VALUE ZERO.               
011300 01  WRK-SCORE-ATUAL            PIC 9(003) COMP VALUE ZERO.               
011400 01  WRK-TOP-MAIOR              PIC 9(003) COMP VALUE ZERO.               
011500 01  WRK-TOP-IDX                PIC 9(003) COMP VALUE ZERO.               
011600 01  WRK-QT-SELEC               PIC 9(001) COMP VALUE ZERO.               
011700*-----------------------------------------------------------------        
011800*    MOTOR GENERICO DE LOCALIZACAO DE SUBCADEIA (IDEM FIONA2)             
011900*-----------------------------------------------------------------        
012000 01  WRK-BUSCA-HAYSTACK         PIC X(255) VALUE SPACES.                  
012100 01  WRK-BUSCA-HAY-LEN          PIC 9(003) COMP VALUE ZERO.               
012200 01  WRK-BUSCA-TERMO            PIC X(022) VALUE SPACES.                  
012300 01  WRK-BUSCA-TERMO-LEN        PIC 9(003) COMP VALUE ZERO.               
012400 01  WRK-BUSCA-POS              PIC 9(003) COMP VALUE ZERO.               
012500 01  WRK-BUSCA-LIMITE           PIC S9(003) COMP VALUE ZERO.              
012600 01  WRK-IDX-POS                PIC 9(003) COMP VALUE ZERO.               
012700*-----------------------------------------------------------------        
012800*    APOIO A RECOMENDACAO DE COACHING (R15)                               
012900*-----------------------------------------------------------------        
013000 01  WRK-FRI-PROJETADO          PIC S9(3)V99 COMP-3 VALUE ZERO.           
013100 01  WRK-BUFFER-PROJETADO       PIC S9(3)V99 COMP-3 VALUE ZERO.           
013200 01  WRK-MOMENTO-PROJETADO      PIC S9(3)V99 COMP-3 VALUE ZERO.           
013300 01  WRK-ACAO-A                 PIC S9(7)V99 COMP-3 VALUE ZERO.           
013400 01  WRK-ACAO-B                 PIC S9(7)V99 COMP-3 VALUE ZERO.           
013500 01  WRK-ACAO-C                 PIC S9(7)V99 COMP-3 VALUE ZERO.           
013600 01  WRK-ACAO-D                 PIC S9(7)V99 COMP-3 VALUE ZERO.           
013700*-----------------------------------------------------------------        
013800*    REDEFINE DE TRACE - VISAO EDITADA DAS FIGURAS DE ACAO                
013900*    PARA DISPLAY, JA QUE COMP-3 NAO SE MOSTRA LEGIVEL                    
014000*-----------------------------------------------------------------        
014100 01  WRK-TRACE-ACOES.                                                     
014200     05  WRK-TRACE-ACAO-A       PIC S9(7)V99 COMP-3 VALUE ZERO.           
014300     05  WRK-TRACE-ACAO-B       PIC S9(7)V99 COMP-3 VALUE ZERO.           
014400     05  WRK-TRACE-ACAO-C       PIC S9(7)V99 COMP-3 VALUE ZERO.           
014500     05  WRK-TRACE-ACAO-D       PIC S9(7)V99 COMP-3 VALUE ZERO.           
014600     05  WRK-TRACE-BUFFER-PROJ  PIC S9(3)V99 COMP-3 VALUE ZERO.           
014700     05  WRK-TRACE-MOMENTO-PROJ PIC S9(3)V99 COMP-3 VALUE ZERO.           
014800 01  WRK-TRACE-ACOES-ED REDEFINES WRK-TRACE-ACOES.                        
014900     05  WRK-TRACE-ACAO-A-ED    PIC ZZZZZZ9,99.                           
015000     05  WRK-TRACE-ACAO-B-ED    PIC ZZZZZZ9,99.                           
015100     05  WRK-TRACE-ACAO-C-ED    PIC ZZZZZZ9,99.                           
015200     05  WRK-TRACE-ACAO-D-ED    PIC ZZZZZZ9,99.                           
015300     05  WRK-TRACE-BUFFER-PROJ-ED PIC ZZ9,99.                             
015400     05  WRK-TRACE-MOMENTO-PROJ-ED PIC ZZ9,99.                            
015500*-----------------------------------------------------------------        
015600 01  FILLER                     PIC X(050) VALUE                          
015700         "***** FIM DA WORKING - FIONA3 *****".                           
015800*-----------------------------------------------------------------        
015900*    BOOK DA BIBLIOTECA DE CASOS EM MEMORIA - RECEBIDO POR                
016000*    LINKAGE, MONTADO PELO FIONA0 A PARTIR DO CASEFILE                    
016100*-----------------------------------------------------------------        
016200 LINKAGE                                 SECTION.                         
016300*-----------------------------------------------------------------        
016400 01  LK-MSG-DADOS.                                                        
016500     05  LK-MSG-TEXTO           PIC X(255).                               
016600     05  LK-OCUPACAO            PIC X(020).                               
016700*-----------------------------------------------------------------        
016800 COPY "BOOKCAS.CPY".                                                      
016900*-----------------------------------------------------------------        
017000 01  LK-DADOS-FRI.                                                        
017100     05  LK-BUFFER              PIC 9(003)V99.                            
017200     05  LK-STABILITY           PIC 9(003)V99.                            
017300     05  LK-MOMENTUM            PIC 9(003)V99.                            
017400     05  LK-FRI-TOTAL           PIC 9(003)V99.                            
017500     05  LK-DESPESA-ESSENCIAL   PIC 9(005)V99.                            
017600*    RENDA MEDIA DO CADASTRO MESTRE (CLI-RENDA-MEDIA),                    
017700*    REPASSADA PELO FIONA0 - VIDE CR-0931                                 
017800     05  LK-MEDIA-RENDA         PIC 9(007)V99.                            
017900*-----------------------------------------------------------------        
018000 01  LK-RESULTADO-CASOS.                                                  
018100     05  LK-CASO-SEL OCCURS 2 TIMES.                                      
018200         10  LK-CASO-ID-SEL      PIC X(008).                              
018300         10  LK-CASO-SOLUCAO-SEL PIC X(060).                              
018400     05  LK-COMPONENTE-FRACO    PIC X(010).                               
018500     05  LK-COD-RECOMENDACAO    PIC X(013).                               
018600     05  LK-FRI-PROJETADO       PIC 9(003)V99.                            
018700*=================================================================        
018800 PROCEDURE                               DIVISION                         
018900     USING LK-MSG-DADOS WRK-TAB-CASO LK-DADOS-FRI                         
019000           LK-RESULTADO-CASOS.                                            
019100*=================================================================        
019200 0000-PRINCIPAL                          SECTION.                         
019300*-----------------------------------------------------------------        
019400         PERFORM 0100-INICIAR.                                            
019500         PERFORM 0150-VERIFICAR-GATILHOS.                                 
019600         PERFORM 0200-PONTUAR-CASOS.                                      
019700         PERFORM 0250-SELECIONAR-TOP2.                                    
019800         PERFORM 0400-MONTAR-RECOMENDACAO.                                
019900         PERFORM 0800-DEVOLVER-RESULTADO.                                 
020000         GOBACK.                                                          
020100*-----------------------------------------------------------------        
020200 0000-PRINCIPAL-FIM. EXIT.                                                
020300*-----------------------------------------------------------------        
020400 0100-INICIAR                            SECTION.                         
020500*-----------------------------------------------------------------        
020600         MOVE ZERO TO WRK-TOP-MAIOR WRK-TOP-IDX WRK-QT-SELEC              
020700                      WRK-BUFFER-PROJETADO WRK-MOMENTO-PROJETADO.         
020800         MOVE "N" TO WRK-SW-TEM-TRAVEL WRK-SW-TEM-RENT.                   
020900         MOVE SPACES TO LK-COMPONENTE-FRACO LK-COD-RECOMENDACAO.          
021000         MOVE SPACES TO LK-CASO-ID-SEL (1) LK-CASO-ID-SEL (2).            
021100         MOVE SPACES TO LK-CASO-SOLUCAO-SEL (1)                           
021200                        LK-CASO-SOLUCAO-SEL (2).                          
021300         PERFORM 0110-ZERAR-SCORE                                         
021400             VARYING WRK-IDX-CASO FROM 1 BY 1                             
021500             UNTIL WRK-IDX-CASO GREATER THAN WRK-QT-CASOS.                
021600*-----------------------------------------------------------------        
021700 0100-INICIAR-FIM. EXIT.                                                  
021800*-----------------------------------------------------------------        
021900 0110-ZERAR-SCORE                        SECTION.                         
022000*-----------------------------------------------------------------        
022100         MOVE ZERO TO WRK-SCORE-VALOR (WRK-IDX-CASO).                     
022200         MOVE "N" TO WRK-SCORE-USADA (WRK-IDX-CASO).                      
022300*-----------------------------------------------------------------        
022400 0110-ZERAR-SCORE-FIM. EXIT.                                              
022500*-----------------------------------------------------------------        
022600*    BONUS DE GATILHO - A MENSAGEM CONTEM "TRAVEL" OU "RENT"              
022700*    (USADO NA PONTUACAO DOS CASOS MAIS ABAIXO)                           
022800*-----------------------------------------------------------------        
022900 0150-VERIFICAR-GATILHOS                 SECTION.                         
023000*-----------------------------------------------------------------        
023100         PERFORM 0160-TESTAR-GATILHO                                      
023200             VARYING WRK-IDX-GAT FROM 1 BY 1                              
023300             UNTIL WRK-IDX-GAT GREATER THAN 2.                            
023400*-----------------------------------------------------------------        
023500 0150-VERIFICAR-GATILHOS-FIM. EXIT.                                       
023600*-----------------------------------------------------------------        
023700 0160-TESTAR-GATILHO                     SECTION.                         
023800*-----------------------------------------------------------------        
023900         MOVE LK-MSG-TEXTO TO WRK-BUSCA-HAYSTACK.                         
024000         MOVE 255 TO WRK-BUSCA-HAY-LEN.                                   
024100         MOVE WRK-GAT-TERMO (WRK-IDX-GAT) TO                              
024200             WRK-BUSCA-TERMO (1:10).                                      
024300         MOVE WRK-GAT-TERMO-LEN (WRK-IDX-GAT) TO                          
024400             WRK-BUSCA-TERMO-LEN.                                         
024500         PERFORM 0900-ACHAR-TERMO.                                        
024600         IF WRK-BUSCA-POS NOT EQUAL ZERO                                  
024700             IF WRK-IDX-GAT EQUAL 1                                       
024800                 SET WRK-MSG-TEM-TRAVEL TO TRUE                           
024900             ELSE                                                         
025000                 SET WRK-MSG-TEM-RENT TO TRUE                             
025100             END-IF                                                       
025200         END-IF.                                                          
025300*-----------------------------------------------------------------        
025400 0160-TESTAR-GATILHO-FIM. EXIT.                                           
025500*-----------------------------------------------------------------        
025600*    R14 PONTUACAO DOS CASOS - +3 POR TAG CONTIDA NA MENSAGEM,            
025700*    +2 POR TAG CONTIDA NA OCUPACAO, +5 DE BONUS VIAGEM/ALUGUEL           
025800*-----------------------------------------------------------------        
025900 0200-PONTUAR-CASOS                       SECTION.                        
026000*-----------------------------------------------------------------        
026100         PERFORM 0210-PONTUAR-UM-CASO                                     
026200             VARYING WRK-IDX-CASO FROM 1 BY 1                             
026300             UNTIL WRK-IDX-CASO GREATER THAN WRK-QT-CASOS.                
026400*-----------------------------------------------------------------        
026500 0200-PONTUAR-CASOS-FIM. EXIT.                                            
026600*-----------------------------------------------------------------        
026700 0210-PONTUAR-UM-CASO                     SECTION.                        
026800*-----------------------------------------------------------------        
026900         MOVE ZERO TO WRK-SCORE-ATUAL.                                    
027000         PERFORM 0220-TESTAR-TAG                                          
027100             VARYING WRK-IDX-TAG FROM 1 BY 1                              
027200             UNTIL WRK-IDX-TAG GREATER THAN 3.                            
027300         IF WRK-MSG-TEM-TRAVEL                                            
027400             IF WRK-CASO-TAG-OCC (WRK-IDX-CASO, 1) EQUAL "travel"         
027500               OR WRK-CASO-TAG-OCC (WRK-IDX-CASO, 2)                      
027600                       EQUAL "travel"                                     
027700               OR WRK-CASO-TAG-OCC (WRK-IDX-CASO, 3)                      
027800                       EQUAL "travel"                                     
027900                 ADD 5 TO WRK-SCORE-ATUAL                                 
028000             END-IF                                                       
028100         END-IF.                                                          
028200         IF WRK-MSG-TEM-RENT                                              
028300             IF WRK-CASO-TAG-OCC (WRK-IDX-CASO, 1) EQUAL "rent"           
028400               OR WRK-CASO-TAG-OCC (WRK-IDX-CASO, 2) EQUAL "rent"         
028500               OR WRK-CASO-TAG-OCC (WRK-IDX-CASO, 3) EQUAL "rent"         
028600                 ADD 5 TO WRK-SCORE-ATUAL                                 
028700             END-IF                                                       
028800         END-IF.                                                          
028900         MOVE WRK-SCORE-ATUAL TO WRK-SCORE-VALOR (WRK-IDX-CASO).          
029000*-----------------------------------------------------------------        
029100 0210-PONTUAR-UM-CASO-FIM. EXIT.                                          
029200*-----------------------------------------------------------------        
029300 0220-TESTAR-TAG                          SECTION.                        
029400*-----------------------------------------------------------------        
029500         IF WRK-CASO-TAG-OCC (WRK-IDX-CASO, WRK-IDX-TAG)                  
029600                 NOT EQUAL SPACES                                         
029700             MOVE WRK-CASO-TAG-OCC (WRK-IDX-CASO, WRK-IDX-TAG) TO         
029800                 WRK-BUSCA-TERMO (1:20)                                   
029900             MOVE SPACES TO WRK-BUSCA-TERMO (21:2)                        
030000             PERFORM 0910-CALC-TERMO-LEN                                  
030100             MOVE LK-MSG-TEXTO TO WRK-BUSCA-HAYSTACK                      
030200             MOVE 255 TO WRK-BUSCA-HAY-LEN                                
030300             PERFORM 0900-ACHAR-TERMO                                     
030400             IF WRK-BUSCA-POS NOT EQUAL ZERO                              
030500                 ADD 3 TO WRK-SCORE-ATUAL                                 
030600             END-IF                                                       
030700             MOVE LK-OCUPACAO TO WRK-BUSCA-HAYSTACK (1:20)                
030800             MOVE 20 TO WRK-BUSCA-HAY-LEN                                 
030900             PERFORM 0900-ACHAR-TERMO                                     
031000             IF WRK-BUSCA-POS NOT EQUAL ZERO                              
031100                 ADD 2 TO WRK-SCORE-ATUAL                                 
031200             END-IF                                                       
031300         END-IF.                                                          
031400*-----------------------------------------------------------------        
031500 0220-TESTAR-TAG-FIM. EXIT.                                               
031600*-----------------------------------------------------------------        
031700*    SELECAO DOS 2 CASOS DE MAIOR PONTUACAO, MANTENDO A ORDEM             
031800*    DA BIBLIOTECA EM CASO DE EMPATE - APENAS ESCORE POSITIVO             
031900*-----------------------------------------------------------------        
032000 0250-SELECIONAR-TOP2                     SECTION.                        
032100*-----------------------------------------------------------------        
032200         PERFORM 0255-UMA-SELECAO 2 TIMES.                                
032300*-----------------------------------------------------------------        
032400 0250-SELECIONAR-TOP2-FIM. EXIT.                                          
032500*-----------------------------------------------------------------        
032600 0255-UMA-SELECAO                         SECTION.                        
032700*-----------------------------------------------------------------        
032800         MOVE ZERO TO WRK-TOP-MAIOR.                                      
032900         MOVE ZERO TO WRK-TOP-IDX.                                        
033000         PERFORM 0260-EXTRAIR-MAIOR                                       
033100             VARYING WRK-IDX-CASO FROM 1 BY 1                             
033200             UNTIL WRK-IDX-CASO GREATER THAN WRK-QT-CASOS.                
033300         IF WRK-TOP-MAIOR GREATER THAN ZERO                               
033400             ADD 1 TO WRK-QT-SELEC                                        
033500             SET WRK-SCORE-JA-USADA (WRK-TOP-IDX) TO TRUE                 
033600             MOVE WRK-CASO-ID (WRK-TOP-IDX) TO                            
033700                 LK-CASO-ID-SEL (WRK-QT-SELEC)                            
033800             MOVE WRK-CASO-SOLUCAO (WRK-TOP-IDX) TO                       
033900                 LK-CASO-SOLUCAO-SEL (WRK-QT-SELEC)                       
034000         END-IF.                                                          
034100*-----------------------------------------------------------------        
034200 0255-UMA-SELECAO-FIM. EXIT.                                              
034300*-----------------------------------------------------------------        
034400 0260-EXTRAIR-MAIOR                       SECTION.                        
034500*-----------------------------------------------------------------        
034600         IF NOT WRK-SCORE-JA-USADA (WRK-IDX-CASO)                         
034700             IF WRK-SCORE-VALOR (WRK-IDX-CASO)                            
034800                     GREATER THAN WRK-TOP-MAIOR                           
034900                 MOVE WRK-SCORE-VALOR (WRK-IDX-CASO)                      
035000                     TO WRK-TOP-MAIOR                                     
035100                 MOVE WRK-IDX-CASO TO WRK-TOP-IDX                         
035200             END-IF                                                       
035300         END-IF.                                                          
035400*-----------------------------------------------------------------        
035500 0260-EXTRAIR-MAIOR-FIM. EXIT.                                            
035600*-----------------------------------------------------------------        
035700*    R15 RECOMENDACAO DE COACHING PARA O COMPONENTE MAIS FRACO            
035800*    DO FRI - EMPATE RESOLVIDO NA ORDEM BUFFER / ESTABILIDADE /           
035900*    MOMENTO                                                              
036000*-----------------------------------------------------------------        
036100 0400-MONTAR-RECOMENDACAO                 SECTION.                        
036200*-----------------------------------------------------------------        
036300         IF LK-BUFFER NOT GREATER THAN LK-STABILITY                       
036400                 AND LK-BUFFER NOT GREATER THAN LK-MOMENTUM               
036500             PERFORM 0420-RECOMENDAR-BUFFER                               
036600         ELSE                                                             
036700             IF LK-STABILITY NOT GREATER THAN LK-MOMENTUM                 
036800                 PERFORM 0410-RECOMENDAR-ESTABIL                          
036900             ELSE                                                         
037000                 PERFORM 0430-RECOMENDAR-MOMENTO                          
037100             END-IF                                                       
037200         END-IF.                                                          
037300         PERFORM 0450-LIMITAR-PROJETADO.                                  
037400         PERFORM 0460-TRACAR-ACOES.                                       
037500*-----------------------------------------------------------------        
037600 0400-MONTAR-RECOMENDACAO-FIM. EXIT.                                      
037700*-----------------------------------------------------------------        
037800*    ESTABILIDADE FRACA - SUAVIZAR A RENDA (INCOME-SMOOTH)                
037900*-----------------------------------------------------------------        
038000 0410-RECOMENDAR-ESTABIL                  SECTION.                        
038100*-----------------------------------------------------------------        
038200         MOVE "STABILITY" TO LK-COMPONENTE-FRACO.                         
038300         MOVE "INCOME-SMOOTH" TO LK-COD-RECOMENDACAO.                     
038400         COMPUTE WRK-ACAO-A ROUNDED = LK-BUFFER / 16.67.                  
038500         COMPUTE WRK-ACAO-B ROUNDED = 2 * LK-DESPESA-ESSENCIAL.           
038600         COMPUTE WRK-ACAO-C ROUNDED = 0.20 * LK-MEDIA-RENDA.              
038700         MOVE ZERO TO WRK-ACAO-D.                                         
038800         COMPUTE WRK-FRI-PROJETADO = LK-FRI-TOTAL + 18.                   
038900*-----------------------------------------------------------------        
039000 0410-RECOMENDAR-ESTABIL-FIM. EXIT.                                       
039100*-----------------------------------------------------------------        
039200*    BUFFER FRACO - AUTOMATIZAR A POUPANCA (AUTO-SAVE)                    
039300*-----------------------------------------------------------------        
039400 0420-RECOMENDAR-BUFFER                   SECTION.                        
039500*-----------------------------------------------------------------        
039600         MOVE "BUFFER" TO LK-COMPONENTE-FRACO.                            
039700         MOVE "AUTO-SAVE" TO LK-COD-RECOMENDACAO.                         
039800         COMPUTE WRK-ACAO-A ROUNDED = 0.15 * LK-DESPESA-ESSENCIAL.        
039900         COMPUTE WRK-ACAO-B ROUNDED = 12 * WRK-ACAO-A.                    
040000         COMPUTE WRK-ACAO-C ROUNDED = 0.05 * LK-DESPESA-ESSENCIAL.        
040100         COMPUTE WRK-ACAO-D ROUNDED = 0.10 * LK-DESPESA-ESSENCIAL.        
040200         COMPUTE WRK-FRI-PROJETADO = LK-FRI-TOTAL + 15.                   
040300         COMPUTE WRK-BUFFER-PROJETADO ROUNDED = LK-BUFFER + 25.           
040400*-----------------------------------------------------------------        
040500 0420-RECOMENDAR-BUFFER-FIM. EXIT.                                        
040600*-----------------------------------------------------------------        
040700*    MOMENTO FRACO - PLANO DE QUITACAO DE DIVIDAS (DEBT-PLAN)             
040800*-----------------------------------------------------------------        
040900 0430-RECOMENDAR-MOMENTO                  SECTION.                        
041000*-----------------------------------------------------------------        
041100         MOVE "MOMENTUM" TO LK-COMPONENTE-FRACO.                          
041200         MOVE "DEBT-PLAN" TO LK-COD-RECOMENDACAO.                         
041300         COMPUTE WRK-ACAO-A ROUNDED = 0.10 * LK-DESPESA-ESSENCIAL.        
041400         COMPUTE WRK-ACAO-B ROUNDED = 0.15 * LK-DESPESA-ESSENCIAL.        
041500         COMPUTE WRK-ACAO-C ROUNDED = 12 * WRK-ACAO-B.                    
041600         MOVE ZERO TO WRK-ACAO-D.                                         
041700         COMPUTE WRK-FRI-PROJETADO = LK-FRI-TOTAL + 12.                   
041800         COMPUTE WRK-MOMENTO-PROJETADO ROUNDED = LK-MOMENTUM + 20.        
041900*-----------------------------------------------------------------        
042000 0430-RECOMENDAR-MOMENTO-FIM. EXIT.                                       
042100*-----------------------------------------------------------------        
042200 0450-LIMITAR-PROJETADO                   SECTION.                        
042300*-----------------------------------------------------------------        
042400         IF WRK-FRI-PROJETADO GREATER THAN 100                            
042500             MOVE 100 TO WRK-FRI-PROJETADO                                
042600         END-IF.                                                          
042700         IF WRK-BUFFER-PROJETADO GREATER THAN 100                         
042800             MOVE 100 TO WRK-BUFFER-PROJETADO                             
042900         END-IF.                                                          
043000         IF WRK-MOMENTO-PROJETADO GREATER THAN 100                        
043100             MOVE 100 TO WRK-MOMENTO-PROJETADO                            
043200         END-IF.                                                          
043300*-----------------------------------------------------------------        
043400 0450-LIMITAR-PROJETADO-FIM. EXIT.                                        
043500*-----------------------------------------------------------------        
043600*    TRACE DAS FIGURAS DE ACAO DA RECOMENDACAO - SO APARECE NO            
043700*    CONSOLE QUANDO A CHAVE UPSI-0 ESTA LIGADA NA JCL                     
043800*-----------------------------------------------------------------        
043900 0460-TRACAR-ACOES                        SECTION.                        
044000*-----------------------------------------------------------------        
044100         IF WRK-TRACE-LIGADO                                              
044200             MOVE WRK-ACAO-A TO WRK-TRACE-ACAO-A                          
044300             MOVE WRK-ACAO-B TO WRK-TRACE-ACAO-B                          
044400             MOVE WRK-ACAO-C TO WRK-TRACE-ACAO-C                          
044500             MOVE WRK-ACAO-D TO WRK-TRACE-ACAO-D                          
044600             MOVE WRK-BUFFER-PROJETADO TO WRK-TRACE-BUFFER-PROJ           
044700             MOVE WRK-MOMENTO-PROJETADO TO WRK-TRACE-MOMENTO-PROJ         
044800             DISPLAY "FIONA3 COMPONENTE FRACO: "                          
044900                 LK-COMPONENTE-FRACO                                      
045000             DISPLAY "FIONA3 RECOMENDACAO....: "                          
045100                 LK-COD-RECOMENDACAO                                      
045200             DISPLAY "FIONA3 ACAO A..........: "                          
045300                 WRK-TRACE-ACAO-A-ED                                      
045400             DISPLAY "FIONA3 ACAO B..........: "                          
045500                 WRK-TRACE-ACAO-B-ED                                      
045600             DISPLAY "FIONA3 ACAO C..........: "                          
045700                 WRK-TRACE-ACAO-C-ED                                      
045800             DISPLAY "FIONA3 ACAO D..........: "                          
045900                 WRK-TRACE-ACAO-D-ED                                      
046000             DISPLAY "FIONA3 BUFFER PROJETADO.: "                         
046100                 WRK-TRACE-BUFFER-PROJ-ED                                 
046200             DISPLAY "FIONA3 MOMENTO PROJETADO: "                         
046300                 WRK-TRACE-MOMENTO-PROJ-ED                                
046400         END-IF.                                                          
046500*-----------------------------------------------------------------        
046600 0460-TRACAR-ACOES-FIM. EXIT.                                             
046700*-----------------------------------------------------------------        
046800 0800-DEVOLVER-RESULTADO                  SECTION.                        
046900*-----------------------------------------------------------------        
047000         MOVE WRK-FRI-PROJETADO TO LK-FRI-PROJETADO.                      
047100*-----------------------------------------------------------------        
047200 0800-DEVOLVER-RESULTADO-FIM. EXIT.                                       
047300*-----------------------------------------------------------------        
047400*    MOTOR GENERICO DE LOCALIZACAO DE SUBCADEIA (IDEM FIONA2) -           
047500*    BUSCA WRK-BUSCA-TERMO DENTRO DE WRK-BUSCA-HAYSTACK                   
047600*-----------------------------------------------------------------        
047700 0900-ACHAR-TERMO                         SECTION.                        
047800*-----------------------------------------------------------------        
047900         MOVE ZERO TO WRK-BUSCA-POS.                                      
048000         IF WRK-BUSCA-TERMO-LEN GREATER THAN ZERO                         
048100             COMPUTE WRK-BUSCA-LIMITE =                                   
048200                 WRK-BUSCA-HAY-LEN - WRK-BUSCA-TERMO-LEN + 1              
048300             IF WRK-BUSCA-LIMITE GREATER THAN ZERO                        
048400                 PERFORM 0905-TESTAR-POSICAO                              
048500                     VARYING WRK-IDX-POS FROM 1 BY 1                      
048600                     UNTIL WRK-IDX-POS GREATER THAN                       
048700                             WRK-BUSCA-LIMITE                             
048800                         OR WRK-BUSCA-POS NOT EQUAL ZERO                  
048900             END-IF                                                       
049000         END-IF.                                                          
049100*-----------------------------------------------------------------        
049200 0900-ACHAR-TERMO-FIM. EXIT.                                              
049300*-----------------------------------------------------------------        
049400 0905-TESTAR-POSICAO                      SECTION.                        
049500*-----------------------------------------------------------------        
049600         IF WRK-BUSCA-HAYSTACK (WRK-IDX-POS:WRK-BUSCA-TERMO-LEN)          
049700                 EQUAL WRK-BUSCA-TERMO (1:WRK-BUSCA-TERMO-LEN)            
049800             MOVE WRK-IDX-POS TO WRK-BUSCA-POS                            
049900         END-IF.                                                          
050000*-----------------------------------------------------------------        
050100 0905-TESTAR-POSICAO-FIM. EXIT.                                           
050200*-----------------------------------------------------------------        
050300*    CALCULA O TAMANHO UTIL DA TAG (DESPREZA OS BRANCOS A                 
050400*    DIREITA) - TAG TEM NO MAXIMO 20 POSICOES                             
050500*-----------------------------------------------------------------        
050600 0910-CALC-TERMO-LEN                      SECTION.                        
050700*-----------------------------------------------------------------        
050800         MOVE 20 TO WRK-BUSCA-TERMO-LEN.                                  
050900         PERFORM 0915-ENCOLHER-TERMO                                      
051000             UNTIL WRK-BUSCA-TERMO-LEN EQUAL ZERO                         
051100                 OR WRK-BUSCA-TERMO (WRK-BUSCA-TERMO-LEN:1)               
051200                         NOT EQUAL SPACE.                                 
051300*-----------------------------------------------------------------        
051400 0910-CALC-TERMO-LEN-FIM. EXIT.                                           
051500*-----------------------------------------------------------------        
051600 0915-ENCOLHER-TERMO                      SECTION.                        
051700*-----------------------------------------------------------------        
051800         SUBTRACT 1 FROM WRK-BUSCA-TERMO-LEN.                             
051900*-----------------------------------------------------------------        
052000 0915-ENCOLHER-TERMO-FIM. EXIT.                                           
052100*-----------------------------------------------------------------        
