000100*-----------------------------------------------------------------        
000200*    BOOK........: BOOKRES                                                
000300*    OBJETIVO....: LAYOUT DO REGISTRO DE RESULTADO DA ANALISE             
000400*                  (RESULTFILE) - UM REGISTRO POR CLIENTE                 
000500*                  PROCESSADO                                             
000600*-----------------------------------------------------------------        
000700*    ALTERACOES                                                           
000800*    02/06/1989 MHM CHAMADO CR-0050 CRIACAO DO BOOK                       
000900*    25/01/1999 LSR CHAMADO CR-0885 AJUSTE VIRADA DO SECULO               
001000*-----------------------------------------------------------------        
001100 01  REG-RESULTADO.                                                       
001200     05  RES-ID-CLIENTE             PIC X(010) VALUE SPACES.              
001300     05  RES-FRI-TOTAL              PIC 9(003)V99 VALUE ZEROS.            
001400     05  RES-BUFFER                 PIC 9(003)V99 VALUE ZEROS.            
001500     05  RES-ESTABILIDADE           PIC 9(003)V99 VALUE ZEROS.            
001600     05  RES-MOMENTO                PIC 9(003)V99 VALUE ZEROS.            
001700     05  RES-INTERPRETACAO          PIC X(010) VALUE SPACES.              
001800     05  RES-COMPONENTE-FRACO       PIC X(010) VALUE SPACES.              
001900     05  RES-ESCORE-ESTRESSE        PIC 9V9(004) VALUE ZEROS.             
002000     05  RES-NIVEL-ESTRESSE         PIC X(008) VALUE SPACES.              
002100         88  RES-NIVEL-ALTO          VALUE "HIGH".                        
002200         88  RES-NIVEL-MODERADO      VALUE "MODERATE".                    
002300         88  RES-NIVEL-BAIXO         VALUE "LOW".                         
002400         88  RES-NIVEL-MINIMO        VALUE "MINIMAL".                     
002500     05  RES-CASO-ID-1              PIC X(008) VALUE SPACES.              
002600     05  RES-CASO-ID-2              PIC X(008) VALUE SPACES.              
002700     05  RES-FRI-PROJETADO          PIC 9(003)V99 VALUE ZEROS.            
002800     05  FILLER                     PIC X(036) VALUE SPACES.              
002900*-----------------------------------------------------------------        
