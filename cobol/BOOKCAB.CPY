000100*-----------------------------------------------------------------        
000200*    BOOK........: BOOKCAB                                                
000300*    OBJETIVO....: CABECALHOS DO RELATORIO DE ANALISE DE                  
000400*                  RESILIENCIA FINANCEIRA (RPTFILE) - LINHAS DE           
000500*                  132 POSICOES                                           
000600*-----------------------------------------------------------------        
000700*    ALTERACOES                                                           
000800*    05/06/1989 MHM CHAMADO CR-0051 CRIACAO DO BOOK                       
000900*    28/01/1999 LSR CHAMADO CR-0886 AJUSTE VIRADA DO SECULO               
001000*-----------------------------------------------------------------        
001100 01  WRK-CABEC1.                                                          
001200     05  FILLER                 PIC X(004) VALUE SPACES.                  
001300     05  FILLER                 PIC X(036) VALUE                          
001400             "FIONA FINANCIAL RESILIENCE ANALYSIS".                       
001500     05  FILLER                 PIC X(014) VALUE SPACES.                  
001600     05  FILLER                 PIC X(009) VALUE                          
001700             "RUN DATE:".                                                 
001800     05  WRK-CAB1-DATA          PIC X(008) VALUE SPACES.                  
001900     05  FILLER                 PIC X(007) VALUE SPACES.                  
002000     05  FILLER                 PIC X(005) VALUE "PAGE:".                 
002100     05  WRK-CAB1-PAGINA        PIC ZZZ9   VALUE ZEROS.                   
002200     05  FILLER                 PIC X(045) VALUE SPACES.                  
002300*-----------------------------------------------------------------        
002400 01  WRK-CABEC2.                                                          
002500     05  FILLER                 PIC X(001) VALUE SPACES.                  
002600     05  FILLER                 PIC X(010) VALUE "CUSTOMER".              
002700     05  FILLER                 PIC X(021) VALUE "NAME".                  
002800     05  FILLER                 PIC X(008) VALUE "FRI".                   
002900     05  FILLER                 PIC X(015) VALUE "INTERPRETATION".        
003000     05  FILLER                 PIC X(010) VALUE "STRESS".                
003100     05  FILLER                 PIC X(010) VALUE "URGENCY".               
003200     05  FILLER                 PIC X(013) VALUE "WEAKEST".               
003300     05  FILLER                 PIC X(012) VALUE "RECOMMEND".             
003400     05  FILLER                 PIC X(012) VALUE "PROJ FRI".              
003500     05  FILLER                 PIC X(020) VALUE "MATCHED CASES".         
003600*-----------------------------------------------------------------        
003700 01  WRK-CABEC3.                                                          
003800     05  FILLER                 PIC X(132) VALUE ALL "=".                 
003900*-----------------------------------------------------------------        
004000 01  WRK-CABEC4.                                                          
004100     05  FILLER                 PIC X(001) VALUE SPACES.                  
004200     05  FILLER                 PIC X(040) VALUE                          
004300             "*** FIM DO RELATORIO DE RESILIENCIA ***".                   
004400     05  FILLER                 PIC X(091) VALUE SPACES.                  
004500*-----------------------------------------------------------------        
