000100*-----------------------------------------------------------------        
000200*    BOOK........: BOOKCAS                                                
000300*    OBJETIVO....: LAYOUT DO REGISTRO DA BIBLIOTECA DE CASOS              
000400*                  (CASEFILE) E TABELA EM MEMORIA CARREGADA PELO          
000500*                  FIONA0 E REPASSADA AO FIONA3 E AO FIONA4 POR           
000600*                  LINKAGE                                                
000700*-----------------------------------------------------------------        
000800*    ALTERACOES                                                           
000900*    29/05/1989 MHM CHAMADO CR-0048 CRIACAO DO BOOK                       
001000*    21/01/1999 LSR CHAMADO CR-0884 AJUSTE VIRADA DO SECULO               
001100*    10/07/1989 MHM CHAMADO CR-0080 INCLUIDA REDEFINES DAS TAGS           
001200*    10/07/1989 MHM             COMO OCCURS 3 PARA USO NO FIONA3          
001300*    14/05/2001 RPS CHAMADO CR-0932 RETIRADO O FILLER DE 1                
001400*    14/05/2001 RPS             BYTE DO REG-CASO - O LAYOUT JA            
001500*    14/05/2001 RPS             SOMAVA OS 160 BYTES DO CONTRATO           
001600*    14/05/2001 RPS             SEM ELE                                   
001700*-----------------------------------------------------------------        
001800 01  REG-CASO.                                                            
001900     05  CASO-ID                    PIC X(008) VALUE SPACES.              
002000     05  CASO-TAG-1                 PIC X(020) VALUE SPACES.              
002100     05  CASO-TAG-2                 PIC X(020) VALUE SPACES.              
002200     05  CASO-TAG-3                 PIC X(020) VALUE SPACES.              
002300     05  CASO-SOLUCAO               PIC X(060) VALUE SPACES.              
002400     05  CASO-PONTOS-MELHORIA       PIC 9(003) VALUE ZEROS.               
002500     05  CASO-COMPONENTE            PIC X(010) VALUE SPACES.              
002600         88  CASO-COMP-BUFFER        VALUE "BUFFER".                      
002700         88  CASO-COMP-ESTABIL       VALUE "STABILITY".                   
002800         88  CASO-COMP-MOMENTO       VALUE "MOMENTUM".                    
002900         88  CASO-COMP-TODOS         VALUE "ALL".                         
003000     05  CASO-PRAZO-MESES           PIC 9(002) VALUE ZEROS.               
003100     05  CASO-CATEGORIA             PIC X(017) VALUE SPACES.              
003200*-----------------------------------------------------------------        
003300 01  WRK-TAB-CASO.                                                        
003400     05  WRK-QT-CASOS               PIC 9(003) COMP VALUE ZERO.           
003500     05  WRK-CASO OCCURS 400 TIMES                                        
003600                 INDEXED BY IDX-CASO.                                     
003700         10  WRK-CASO-ID            PIC X(008) VALUE SPACES.              
003800         10  WRK-CASO-TAG-1         PIC X(020) VALUE SPACES.              
003900         10  WRK-CASO-TAG-2         PIC X(020) VALUE SPACES.              
004000         10  WRK-CASO-TAG-3         PIC X(020) VALUE SPACES.              
004100        10  WRK-CASO-TAGS REDEFINES WRK-CASO-TAG-1.                       
004200            15  WRK-CASO-TAG-OCC OCCURS 3 TIMES PIC X(020).               
004300         10  WRK-CASO-SOLUCAO       PIC X(060) VALUE SPACES.              
004400         10  WRK-CASO-PONTOS        PIC 9(003) VALUE ZEROS.               
004500         10  WRK-CASO-COMPONENTE    PIC X(010) VALUE SPACES.              
004600         10  WRK-CASO-PRAZO         PIC 9(002) VALUE ZEROS.               
004700         10  WRK-CASO-CATEGORIA     PIC X(017) VALUE SPACES.              
004800         10  WRK-CASO-PONTOS-R      PIC 9(003) COMP VALUE ZERO.           
004900*-----------------------------------------------------------------        
