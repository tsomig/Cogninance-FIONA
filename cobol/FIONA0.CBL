000100*=================================================================        
000200 IDENTIFICATION                          DIVISION.                        
000300*=================================================================        
000400 PROGRAM-ID.                             FIONA0.                          
000500 AUTHOR.                                 MATHEUS H MEDEIROS.              
000600 INSTALLATION.                           FOURSYS CONSULTORIA.             
000700 DATE-WRITTEN.                           05/29/1989.                      
000800 DATE-COMPILED.                                                           
000900 SECURITY.                               CONFIDENCIAL - USO               
001000                                          INTERNO DO BANCO.               
001100*=================================================================        
001200* PROGRAMA   : FIONA0                                                     
001300* PROGRAMADOR: MATHEUS H MEDEIROS                                         
001400* ANALISTA   : IVAN SANCHES                                               
001500* CONSULTORIA: FOURSYS                                                    
001600* DATA.......: 29 / 05 / 1989                                             
001700*-----------------------------------------------------------------        
001800* OBJETIVO...: PROGRAMA PRINCIPAL DO SISTEMA FIONA - LE O                 
001900*              CADASTRO DE CLIENTES, O HISTORICO MENSAL E AS              
002000*              MENSAGENS DE TEXTO, CARREGA O LEXICO DE ESTRESSE           
002100*              E A BIBLIOTECA DE CASOS, CHAMA OS SUBPROGRAMAS DE          
002200*              CALCULO (FIONA1 A FIONA4), GRAVA O ARQUIVO DE              
002300*              RESULTADO E IMPRIME O RELATORIO DE ANALISE DE              
002400*              RESILIENCIA FINANCEIRA DA CARTEIRA DE CLIENTES.            
002500*-----------------------------------------------------------------        
002600*    ARQUIVOS                I/O                  INCLUDE/BOOK            
002700*    CUSTFILE               INPUT                   #BOOKCUS              
002800*    HISTFILE               INPUT                   #BOOKHIS              
002900*    MSGFILE                INPUT                   #BOOKMSG              
003000*    LEXFILE                INPUT                   #BOOKLEX              
003100*    CASEFILE               INPUT                   #BOOKCAS              
003200*    RESULTFILE             OUTPUT                  #BOOKRES              
003300*    RPTFILE                OUTPUT          #BOOKCAB / #BOOKDET           
003400*-----------------------------------------------------------------        
003500* MODULOS....: CALL "FIONA1" "FIONA2" "FIONA3" "FIONA4".                  
003600*-----------------------------------------------------------------        
003700*                            ALTERACOES                                   
003800*-----------------------------------------------------------------        
003900*    29/05/1989 MHM CHAMADO CR-0059 CRIACAO DO PROGRAMA -                 
004000*    29/05/1989 MHM             ESQUELETO DE ABERTURA E LEITURA           
004100*    29/05/1989 MHM             DOS ARQUIVOS DE ENTRADA                   
004200*    03/06/1989 MHM CHAMADO CR-0062 INCLUIDO O CASAMENTO DO               
004300*    03/06/1989 MHM             HISTFILE POR CLIENTE E O CALL             
004400*    03/06/1989 MHM             AO FIONA1 E A GRAVACAO DO                 
004500*    03/06/1989 MHM             RESULTFILE                                
004600*    09/07/1989 MHM CHAMADO CR-0075 INCLUIDO O CASAMENTO DO               
004700*    09/07/1989 MHM             MSGFILE, A CARGA DO LEXICO E O            
004800*    09/07/1989 MHM             CALL AO FIONA2 PARA DETECCAO DE           
004900*    09/07/1989 MHM             ESTRESSE                                  
005000*    19/07/1989 MHM CHAMADO CR-0084 INCLUIDA A CARGA DA                   
005100*    19/07/1989 MHM             BIBLIOTECA DE CASOS, O CALL AO            
005200*    19/07/1989 MHM             FIONA3 E A MONTAGEM DO BLOCO DE           
005300*    19/07/1989 MHM             DETALHE DO RELATORIO                      
005400*    26/07/1989 MHM CHAMADO CR-0093 INCLUIDO O CALL AO FIONA4 E           
005500*    26/07/1989 MHM             A SECAO DE ESTATISTICA DA                 
005600*    26/07/1989 MHM             BIBLIOTECA DE CASOS AO FINAL DO           
005700*    26/07/1989 MHM             RELATORIO                                 
005800*    02/08/1989 MHM CHAMADO CR-0100 AJUSTE NA QUEBRA DE PAGINA            
005900*    02/08/1989 MHM             DO RELATORIO - 55 LINHAS POR              
006000*    02/08/1989 MHM             PAGINA                                    
006100*    11/08/1991 IVS CHAMADO CR-0213 REVISAO GERAL - CONFERIDOS            
006200*    11/08/1991 IVS             OS CASAMENTOS DE CHAVE ENTRE              
006300*    11/08/1991 IVS             CUSTFILE / HISTFILE / MSGFILE             
006400*    23/03/1994 MHM CHAMADO CR-0345 INCLUIDA CHAVE UPSI-0 PARA            
006500*    23/03/1994 MHM             TRACE DA MEDIA DE FRI PROCESSADA          
006600*    27/01/1999 LSR CHAMADO CR-0889 AJUSTE VIRADA DO SECULO -             
006700*    27/01/1999 LSR             DATA DO CABECALHO DO RELATORIO            
006800*    27/01/1999 LSR             PASSA A TRATAR O ANO COM 4                
006900*    27/01/1999 LSR             POSICOES                                  
007000*    14/05/2001 RPS CHAMADO CR-0931 0250-CHAMAR-FIONA3 PASSA A            
007100*    14/05/2001 RPS             USAR CLI-RENDA-MEDIA DO CADASTRO          
007200*    14/05/2001 RPS             MESTRE NO CALCULO DO R15 (ANTES           
007300*    14/05/2001 RPS             USAVA A MEDIA DE RENDA DEVOLVIDA          
007400*    14/05/2001 RPS             PELO FIONA1, QUE E OUTRA CONTA)           
007500*    19/09/2008 DCO CHAMADO CR-1572 BOOKMSG E BOOKCAS TINHAM UM           
007600*    19/09/2008 DCO             BYTE DE FILLER A MAIS - LRECL             
007700*    19/09/2008 DCO             CORRIGIDA PARA 270 (MSGFILE) E            
007800*    19/09/2008 DCO             160 (CASEFILE) - VIDE COMENTARIO          
007900*    19/09/2008 DCO             DAS FDs ABAIXO                            
008000*    19/09/2008 DCO CHAMADO CR-1572 CHAVES DE CONTROLE E STATUS           
008100*    19/09/2008 DCO             DE ARQUIVO PADRONIZADAS PARA              
008200*    19/09/2008 DCO             NIVEL 77, CONFORME O PADRAO DA            
008300*    19/09/2008 DCO             INSTALACAO NOS DEMAIS SISTEMAS            
008400*    19/09/2008 DCO CHAMADO CR-0933 BOOKCUS TAMBEM TINHA 1 BYTE           
008500*    19/09/2008 DCO             DE FILLER A MAIS - LRECL DO               
008600*    19/09/2008 DCO             CUSTFILE CORRIGIDA PARA 081               
008700*    19/09/2008 DCO CHAMADO CR-1577 0285-TESTAR-QUEBRA-PAGINA             
008800*    19/09/2008 DCO             QUEBRAVA COM 50 LINHAS, MAS O             
008900*    19/09/2008 DCO             CABECALHO E O COMENTARIO DIZEM 55         
009000*    19/09/2008 DCO             LINHAS POR PAGINA - CORRIGIDO O           
009100*    19/09/2008 DCO             LIMITE PARA 055                           
009200*    19/09/2008 DCO CHAMADO CR-1579 0000-PRINCIPAL PASSA A                
009300*    19/09/2008 DCO             CHAMAR 0800-IMP-TOTAIS THRU               
009400*    19/09/2008 DCO             0850-IMP-ESTATISTICA-CASOS-FIM EM         
009500*    19/09/2008 DCO             UM UNICO PERFORM, CONFORME O              
009600*    19/09/2008 DCO             PADRAO DA CASA DE FAIXAS DE               
009700*    19/09/2008 DCO             PARAGRAFO                                 
009800*-----------------------------------------------------------------        
009900*=================================================================        
010000 ENVIRONMENT                             DIVISION.                        
010100*=================================================================        
010200*-----------------------------------------------------------------        
010300 CONFIGURATION                           SECTION.                         
010400*-----------------------------------------------------------------        
010500 SPECIAL-NAMES.                                                           
010600     UPSI-0 IS WRK-CHAVE-TRACE                                            
010700         ON STATUS IS WRK-TRACE-LIGADO                                    
010800         OFF STATUS IS WRK-TRACE-DESLIGADO.                               
010900                                                                          
011000*-----------------------------------------------------------------        
011100 INPUT-OUTPUT                            SECTION.                         
011200*-----------------------------------------------------------------        
011300 FILE-CONTROL.                                                            
011400     SELECT CUSTFILE ASSIGN TO "CUSTFILE"                                 
011500         FILE STATUS IS FS-CUSTFILE.                                      
011600     SELECT HISTFILE ASSIGN TO "HISTFILE"                                 
011700         FILE STATUS IS FS-HISTFILE.                                      
011800     SELECT MSGFILE  ASSIGN TO "MSGFILE"                                  
011900         FILE STATUS IS FS-MSGFILE.                                       
012000     SELECT LEXFILE  ASSIGN TO "LEXFILE"                                  
012100         FILE STATUS IS FS-LEXFILE.                                       
012200     SELECT CASEFILE ASSIGN TO "CASEFILE"                                 
012300         FILE STATUS IS FS-CASEFILE.                                      
012400     SELECT RESULTFILE ASSIGN TO "RESULTFILE"                             
012500         FILE STATUS IS FS-RESULTFILE.                                    
012600     SELECT RPTFILE  ASSIGN TO "RPTFILE"                                  
012700         FILE STATUS IS FS-RPTFILE.                                       
012800*=================================================================        
012900 DATA                                    DIVISION.                        
013000*=================================================================        
013100*-----------------------------------------------------------------        
013200 FILE                                    SECTION.                         
013300*-----------------------------------------------------------------        
013400*    CADASTRO MESTRE DE CLIENTES - CHAVE CLI-ID - LRECL 081               
013500*-----------------------------------------------------------------        
013600 FD  CUSTFILE.                                                            
013700     COPY "BOOKCUS.CPY".                                                  
013800*-----------------------------------------------------------------        
013900*    HISTORICO MENSAL - VARIOS REGISTROS POR CLIENTE - LRECL 040          
014000*-----------------------------------------------------------------        
014100 FD  HISTFILE.                                                            
014200     COPY "BOOKHIS.CPY".                                                  
014300*-----------------------------------------------------------------        
014400*    MENSAGEM DE TEXTO DO CLIENTE - NO MAXIMO UMA - LRECL 270             
014500*-----------------------------------------------------------------        
014600 FD  MSGFILE.                                                             
014700     COPY "BOOKMSG.CPY".                                                  
014800*-----------------------------------------------------------------        
014900*    LEXICO DE ESTRESSE - REGISTRO FISICO DO ARQUIVO LEXFILE -            
015000*    LRECL 060 - NAO USA O #BOOKLEX AQUI PORQUE O MESMO BOOK              
015100*    TAMBEM TRAZ A WRK-TAB-LEXICO (TABELA EM MEMORIA) E O COPY            
015200*    UNICO FARIA A LEITURA SOBRESCREVER A TABELA JA CARREGADA -           
015300*    O LAYOUT ABAIXO E IDENTICO AO REG-LEXICO DO #BOOKLEX                 
015400*-----------------------------------------------------------------        
015500 FD  LEXFILE.                                                             
015600 01  REG-LEXICO-LIDO.                                                     
015700     05  LEX-CLASSE-LIDA        PIC X(001) VALUE SPACES.                  
015800     05  LEX-TERMO-LIDO         PIC X(050) VALUE SPACES.                  
015900     05  LEX-PESO-LIDO          PIC 9V9(004) VALUE ZEROS.                 
016000     05  FILLER                 PIC X(004) VALUE SPACES.                  
016100*-----------------------------------------------------------------        
016200*    BIBLIOTECA DE CASOS - REGISTRO FISICO DO ARQUIVO CASEFILE -          
016300*    LRECL 160 - MESMA RAZAO DO LEXFILE ACIMA: O #BOOKCAS TRAZ A          
016400*    WRK-TAB-CASO JUNTO COM O REG-CASO, ENTAO A FD USA UM LAYOUT          
016500*    PROPRIO IDENTICO AO REG-CASO PARA NAO SOBRESCREVER A TABELA          
016600*-----------------------------------------------------------------        
016700 FD  CASEFILE.                                                            
016800 01  REG-CASO-LIDO.                                                       
016900     05  CASO-ID-LIDO           PIC X(008) VALUE SPACES.                  
017000     05  CASO-TAG1-LIDA         PIC X(020) VALUE SPACES.                  
017100     05  CASO-TAG2-LIDA         PIC X(020) VALUE SPACES.                  
017200     05  CASO-TAG3-LIDA         PIC X(020) VALUE SPACES.                  
017300     05  CASO-SOLUCAO-LIDA      PIC X(060) VALUE SPACES.                  
017400     05  CASO-PONTOS-LIDOS      PIC 9(003) VALUE ZEROS.                   
017500     05  CASO-COMPON-LIDO       PIC X(010) VALUE SPACES.                  
017600     05  CASO-PRAZO-LIDO        PIC 9(002) VALUE ZEROS.                   
017700     05  CASO-CATEGOR-LIDA      PIC X(017) VALUE SPACES.                  
017800*-----------------------------------------------------------------        
017900*    RESULTADO DA ANALISE - UM REGISTRO POR CLIENTE - LRECL 120           
018000*-----------------------------------------------------------------        
018100 FD  RESULTFILE.                                                          
018200     COPY "BOOKRES.CPY".                                                  
018300*-----------------------------------------------------------------        
018400*    RELATORIO DE ANALISE DE RESILIENCIA - LINHA DE IMPRESSAO             
018500*    DE 132 POSICOES (CABECALHOS, DETALHE, TOTAIS E ESTATISTICA)          
018600*-----------------------------------------------------------------        
018700 FD  RPTFILE.                                                             
018800 01  REG-RELATORIO                PIC X(132).                             
018900*-----------------------------------------------------------------        
019000 WORKING-STORAGE                         SECTION.                         
019100*-----------------------------------------------------------------        
019200 01  FILLER                      PIC X(040) VALUE                         
019300         "***** INICIO DA WORKING - FIONA0 *****".                        
019400*-----------------------------------------------------------------        
019500* VARIAVEIS DE STATUS DE ARQUIVO                                          
019600*-----------------------------------------------------------------        
019700 77  FS-CUSTFILE                 PIC X(002) VALUE SPACES.                 
019800 77  FS-HISTFILE                 PIC X(002) VALUE SPACES.                 
019900 77  FS-MSGFILE                  PIC X(002) VALUE SPACES.                 
020000 77  FS-LEXFILE                  PIC X(002) VALUE SPACES.                 
020100 77  FS-CASEFILE                 PIC X(002) VALUE SPACES.                 
020200 77  FS-RESULTFILE               PIC X(002) VALUE SPACES.                 
020300 77  FS-RPTFILE                  PIC X(002) VALUE SPACES.                 
020400*-----------------------------------------------------------------        
020500* BOOK DE TRATAMENTO DE ERRO DE ARQUIVO, COMUM AO SISTEMA                 
020600*-----------------------------------------------------------------        
020700 COPY "BOOKERR.CPY".                                                      
020800*-----------------------------------------------------------------        
020900* BOOKS DE TABELA EM MEMORIA - CARREGADOS NO INICIO E                     
021000* REPASSADOS AOS SUBPROGRAMAS POR LINKAGE                                 
021100*-----------------------------------------------------------------        
021200 COPY "BOOKMON.CPY".                                                      
021300 COPY "BOOKLEX.CPY".                                                      
021400 COPY "BOOKCAS.CPY".                                                      
021500*-----------------------------------------------------------------        
021600* CHAVE CORRENTE DO CASAMENTO CUSTFILE / HISTFILE / MSGFILE               
021700*-----------------------------------------------------------------        
021800 01  WRK-CUST-ID-ATUAL           PIC X(010) VALUE SPACES.                 
021900*-----------------------------------------------------------------        
022000* CHAVE DE MENSAGEM DO CLIENTE CORRENTE                                   
022100*-----------------------------------------------------------------        
022200 77  WRK-SW-TEM-MSG              PIC X(001) VALUE "N".                    
022300 01  WRK-MSG-TEXTO-ATUAL         PIC X(255) VALUE SPACES.                 
022400 01  WRK-MSG-SENT-ATUAL          PIC 9V9(004) VALUE ZEROS.                
022500*-----------------------------------------------------------------        
022600* CONTADORES E ACUMULADORES DE TOTAIS DE CONTROLE (R.U.)                  
022700*-----------------------------------------------------------------        
022800 01  WRK-QT-CLI-LIDOS            PIC 9(005) COMP VALUE ZERO.              
022900 01  WRK-QT-HIS-LIDOS            PIC 9(005) COMP VALUE ZERO.              
023000 01  WRK-QT-MSG-LIDOS            PIC 9(005) COMP VALUE ZERO.              
023100 01  WRK-QT-REJEITADOS           PIC 9(005) COMP VALUE ZERO.              
023200 01  WRK-QT-CLI-GRAVADOS         PIC 9(005) COMP VALUE ZERO.              
023300 01  WRK-QT-ESTR-ALTO            PIC 9(005) COMP VALUE ZERO.              
023400 01  WRK-QT-ESTR-MODER           PIC 9(005) COMP VALUE ZERO.              
023500 01  WRK-QT-ESTR-BAIXO           PIC 9(005) COMP VALUE ZERO.              
023600 01  WRK-QT-ESTR-MINIMO          PIC 9(005) COMP VALUE ZERO.              
023700 01  WRK-QT-INT-THRIV            PIC 9(005) COMP VALUE ZERO.              
023800 01  WRK-QT-INT-STABLE           PIC 9(005) COMP VALUE ZERO.              
023900 01  WRK-QT-INT-VULNER           PIC 9(005) COMP VALUE ZERO.              
024000 01  WRK-QT-INT-FRAGIL           PIC 9(005) COMP VALUE ZERO.              
024100 01  WRK-QT-INT-CRISIS           PIC 9(005) COMP VALUE ZERO.              
024200 01  WRK-SOMA-FRI                PIC S9(007)V99 COMP-3                    
024300                                 VALUE ZERO.                              
024400 01  WRK-MEDIA-FRI               PIC S9(003)V99 COMP-3                    
024500                                 VALUE ZERO.                              
024600*-----------------------------------------------------------------        
024700* REDEFINE DE TRACE - VISAO EDITADA DOS ACUMULADORES COMP-3               
024800* PARA DISPLAY NO CONSOLE QUANDO A CHAVE UPSI-0 ESTA LIGADA -             
024900* MESMA TECNICA JA USADA NO FIONA1 E NO FIONA4                            
025000*-----------------------------------------------------------------        
025100 01  WRK-TRACE-TOTAIS.                                                    
025200     05  WRK-TRACE-SOMA-FRI      PIC S9(007)V99 COMP-3                    
025300                                 VALUE ZERO.                              
025400     05  WRK-TRACE-MEDIA-FRI     PIC S9(003)V99 COMP-3                    
025500                                 VALUE ZERO.                              
025600 01  WRK-TRACE-TOTAIS-ED REDEFINES WRK-TRACE-TOTAIS.                      
025700     05  WRK-TRACE-SOMA-FRI-ED   PIC ZZZZZ9,99.                           
025800     05  WRK-TRACE-MEDIA-FRI-ED  PIC ZZ9,99.                              
025900*-----------------------------------------------------------------        
026000* CONTROLE DE PAGINACAO DO RELATORIO (55 LINHAS POR PAGINA)               
026100*-----------------------------------------------------------------        
026200 01  WRK-NUM-PAGINA               PIC 9(003) COMP VALUE ZERO.             
026300 01  WRK-QT-LINHAS                PIC 9(003) COMP VALUE ZERO.             
026400 01  WRK-IDX-FAIXA                PIC 9(001) COMP VALUE ZERO.             
026500*-----------------------------------------------------------------        
026600* DATA DO SISTEMA PARA O CABECALHO DO RELATORIO (ACCEPT FROM              
026700* DATE) - REDEFINIDA PARA SEPARAR ANO, MES E DIA                          
026800*-----------------------------------------------------------------        
026900 01  WRK-DATA-SISTEMA            PIC 9(006) VALUE ZERO.                   
027000 01  WRK-DATA-SISTEMA-R REDEFINES WRK-DATA-SISTEMA.                       
027100     05  WRK-DATA-AA             PIC 9(002).                              
027200     05  WRK-DATA-MM             PIC 9(002).                              
027300     05  WRK-DATA-DD             PIC 9(002).                              
027400 01  WRK-DATA-SECULO             PIC 9(002) VALUE 19.                     
027500*-----------------------------------------------------------------        
027600* TABELA DE ROTULOS DAS FAIXAS DE PRAZO - MONTADA POR LISTA               
027700* DE FILLER COM VALUE E REDEFINIDA COMO OCCURS, MESMA TECNICA             
027800* JA USADA NO FIONA3 E NO FIONA4 PARA TABELAS PARALELAS                   
027900*-----------------------------------------------------------------        
028000 01  WRK-ROTULO-LISTA.                                                    
028100     05  FILLER  PIC X(020) VALUE "2 MONTHS".                             
028200     05  FILLER  PIC X(020) VALUE "3 MONTHS".                             
028300     05  FILLER  PIC X(020) VALUE "4 MONTHS".                             
028400     05  FILLER  PIC X(020) VALUE "6 MONTHS".                             
028500     05  FILLER  PIC X(020) VALUE "12 MONTHS".                            
028600 01  WRK-TAB-ROTULO REDEFINES WRK-ROTULO-LISTA.                           
028700     05  WRK-ROTULO-FAIXA OCCURS 5 TIMES PIC X(020).                      
028800*-----------------------------------------------------------------        
028900* AREA DE PARAMETROS DO CALL AO FIONA1 (MOTOR DO FRI) - MESMO             
029000* LAYOUT DA LK-DADOS-CLIENTE / LK-RESULTADO-FRI DO FIONA1,                
029100* COM FILLER DE SOBRA AO FINAL (IGNORADO PELO SUBPROGRAMA)                
029200*-----------------------------------------------------------------        
029300 01  WRK-P1-DADOS-CLIENTE.                                                
029400     05  WRK-P1-ATIVOS-ATUAL     PIC 9(007)V99 VALUE ZEROS.               
029500     05  WRK-P1-DESPESA-ESSENCIAL PIC 9(005)V99 VALUE ZEROS.              
029600     05  FILLER                  PIC X(004) VALUE SPACES.                 
029700 01  WRK-P1-RESULTADO-FRI.                                                
029800     05  WRK-P1-BUFFER           PIC 9(003)V99 VALUE ZEROS.               
029900     05  WRK-P1-STABILITY        PIC 9(003)V99 VALUE ZEROS.               
030000     05  WRK-P1-MOMENTUM         PIC 9(003)V99 VALUE ZEROS.               
030100     05  WRK-P1-FRI-TOTAL        PIC 9(003)V99 VALUE ZEROS.               
030200     05  WRK-P1-INTERPRETACAO    PIC X(010) VALUE SPACES.                 
030300     05  WRK-P1-FUNDO-MESES      PIC 9(003)V99 VALUE ZEROS.               
030400     05  WRK-P1-MEDIA-RENDA      PIC 9(007)V99 VALUE ZEROS.               
030500     05  FILLER                  PIC X(004) VALUE SPACES.                 
030600*-----------------------------------------------------------------        
030700* AREA DE PARAMETROS DO CALL AO FIONA2 (ESTRESSE) - MESMO                 
030800* LAYOUT DA LK-MSG-DADOS / LK-RESULTADO-ESTRESSE DO FIONA2 -              
030900* ESTA LK-MSG-DADOS TEM SENTIMENTO, A DO FIONA3 TEM OCUPACAO              
031000*-----------------------------------------------------------------        
031100 01  WRK-P2-MSG-DADOS.                                                    
031200     05  WRK-P2-MSG-TEXTO        PIC X(255) VALUE SPACES.                 
031300     05  WRK-P2-MSG-SENTIMENTO   PIC 9V9(004) VALUE ZEROS.                
031400     05  FILLER                  PIC X(004) VALUE SPACES.                 
031500 01  WRK-P2-RESULTADO-ESTRESSE.                                           
031600     05  WRK-P2-ESCORE-COMBINADO PIC 9V9(004) VALUE ZEROS.                
031700     05  WRK-P2-NIVEL-ESTRESSE   PIC X(008) VALUE SPACES.                 
031800         88  WRK-P2-NIVEL-ALTO    VALUE "HIGH".                           
031900         88  WRK-P2-NIVEL-MODER   VALUE "MODERATE".                       
032000         88  WRK-P2-NIVEL-BAIXO   VALUE "LOW".                            
032100         88  WRK-P2-NIVEL-MINIMO  VALUE "MINIMAL".                        
032200     05  WRK-P2-URGENCIA-TEXTO   PIC X(040) VALUE SPACES.                 
032300     05  FILLER                  PIC X(004) VALUE SPACES.                 
032400*-----------------------------------------------------------------        
032500* AREA DE PARAMETROS DO CALL AO FIONA3 (RECOMENDACAO) - MESMO             
032600* LAYOUT DA LK-MSG-DADOS / LK-DADOS-FRI / LK-RESULTADO-CASOS              
032700* DO FIONA3                                                               
032800*-----------------------------------------------------------------        
032900 01  WRK-P3-MSG-DADOS.                                                    
033000     05  WRK-P3-MSG-TEXTO        PIC X(255) VALUE SPACES.                 
033100     05  WRK-P3-OCUPACAO         PIC X(020) VALUE SPACES.                 
033200     05  FILLER                  PIC X(004) VALUE SPACES.                 
033300 01  WRK-P3-DADOS-FRI.                                                    
033400     05  WRK-P3-BUFFER           PIC 9(003)V99 VALUE ZEROS.               
033500     05  WRK-P3-STABILITY        PIC 9(003)V99 VALUE ZEROS.               
033600     05  WRK-P3-MOMENTUM         PIC 9(003)V99 VALUE ZEROS.               
033700     05  WRK-P3-FRI-TOTAL        PIC 9(003)V99 VALUE ZEROS.               
033800     05  WRK-P3-DESPESA-ESSENCIAL PIC 9(005)V99 VALUE ZEROS.              
033900*    RENDA MEDIA VEM DIRETO DO CLI-RENDA-MEDIA DO CADASTRO                
034000*    MESTRE (CR-0931) - NAO E A MEDIA CALCULADA PELO FIONA1               
034100     05  WRK-P3-MEDIA-RENDA      PIC 9(007)V99 VALUE ZEROS.               
034200     05  FILLER                  PIC X(004) VALUE SPACES.                 
034300 01  WRK-P3-RESULTADO-CASOS.                                              
034400     05  WRK-P3-CASO-SEL OCCURS 2 TIMES.                                  
034500         10  WRK-P3-CASO-ID-SEL    PIC X(008) VALUE SPACES.               
034600         10  WRK-P3-CASO-SOL-SEL   PIC X(060) VALUE SPACES.               
034700     05  WRK-P3-COMPONENTE-FRACO PIC X(010) VALUE SPACES.                 
034800     05  WRK-P3-COD-RECOMENDACAO PIC X(013) VALUE SPACES.                 
034900     05  WRK-P3-FRI-PROJETADO    PIC 9(003)V99 VALUE ZEROS.               
035000     05  FILLER                  PIC X(004) VALUE SPACES.                 
035100*-----------------------------------------------------------------        
035200* AREA DE PARAMETROS DO CALL AO FIONA4 (ESTATISTICA DA                    
035300* BIBLIOTECA) - MESMO LAYOUT DA LK-RESULTADO-ESTATISTICA                  
035400*-----------------------------------------------------------------        
035500 01  WRK-P4-RESULTADO-ESTATISTICA.                                        
035600     05  WRK-P4-QT-CATEGORIAS    PIC 9(003) VALUE ZEROS.                  
035700     05  WRK-P4-MEDIA-PONTOS     PIC 9(003)V99 VALUE ZEROS.               
035800     05  WRK-P4-MAX-PONTOS       PIC 9(003) VALUE ZEROS.                  
035900     05  WRK-P4-MIN-PONTOS       PIC 9(003) VALUE ZEROS.                  
036000     05  WRK-P4-FAIXA-CASOS OCCURS 5 TIMES PIC 9(003).                    
036100     05  FILLER                  PIC X(004) VALUE SPACES.                 
036200*-----------------------------------------------------------------        
036300* BOOKS DE CABECALHO E DE LINHAS DE DETALHE / TOTAIS /                    
036400* ESTATISTICA DO RELATORIO                                                
036500*-----------------------------------------------------------------        
036600 COPY "BOOKCAB.CPY".                                                      
036700 COPY "BOOKDET.CPY".                                                      
036800*-----------------------------------------------------------------        
036900 01  FILLER                      PIC X(040) VALUE                         
037000         "***** FIM DA WORKING - FIONA0 *****".                           
037100*-----------------------------------------------------------------        
037200*=================================================================        
037300 PROCEDURE                               DIVISION.                        
037400*=================================================================        
037500 0000-PRINCIPAL                          SECTION.                         
037600*-----------------------------------------------------------------        
037700     PERFORM 0100-INICIAR.                                                
037800     PERFORM 0150-CARREGAR-TABELAS.                                       
037900     PERFORM 0160-PRIMEIRAS-LEITURAS.                                     
038000     PERFORM 0200-PROCESSAR                                               
038100         UNTIL FS-CUSTFILE NOT EQUAL "00".                                
038200     PERFORM 0800-IMP-TOTAIS THRU 0850-IMP-ESTATISTICA-CASOS-FIM.         
038300     PERFORM 0900-FINALIZAR.                                              
038400     GOBACK.                                                              
038500 0000-PRINCIPAL-FIM.                     EXIT.                            
038600*-----------------------------------------------------------------        
038700 0100-INICIAR                            SECTION.                         
038800*-----------------------------------------------------------------        
038900     OPEN INPUT  CUSTFILE                                                 
039000                 HISTFILE                                                 
039100                 MSGFILE                                                  
039200                 LEXFILE                                                  
039300                 CASEFILE.                                                
039400     OPEN OUTPUT RESULTFILE                                               
039500                 RPTFILE.                                                 
039600     PERFORM 0105-TESTAR-ABERTURA.                                        
039700     ACCEPT WRK-DATA-SISTEMA FROM DATE.                                   
039800     MOVE WRK-DATA-MM TO WRK-CAB1-DATA (1:2).                             
039900     MOVE "/" TO WRK-CAB1-DATA (3:1).                                     
040000     MOVE WRK-DATA-DD TO WRK-CAB1-DATA (4:2).                             
040100     MOVE "/" TO WRK-CAB1-DATA (6:1).                                     
040200     MOVE WRK-DATA-SECULO TO WRK-CAB1-DATA (7:2).                         
040300 0100-INICIAR-FIM.                        EXIT.                           
040400*-----------------------------------------------------------------        
040500 0105-TESTAR-ABERTURA                    SECTION.                         
040600*-----------------------------------------------------------------        
040700     IF FS-CUSTFILE NOT EQUAL "00"                                        
040800         MOVE "CUSTFILE" TO WRK-ARQUIVO-ERRO                              
040900         PERFORM 9999-TRATA-ERRO-ABERTURA                                 
041000     END-IF.                                                              
041100     IF FS-HISTFILE NOT EQUAL "00"                                        
041200         MOVE "HISTFILE" TO WRK-ARQUIVO-ERRO                              
041300         PERFORM 9999-TRATA-ERRO-ABERTURA                                 
041400     END-IF.                                                              
041500     IF FS-MSGFILE NOT EQUAL "00"                                         
041600         MOVE "MSGFILE" TO WRK-ARQUIVO-ERRO                               
041700         PERFORM 9999-TRATA-ERRO-ABERTURA                                 
041800     END-IF.                                                              
041900     IF FS-LEXFILE NOT EQUAL "00"                                         
042000         MOVE "LEXFILE" TO WRK-ARQUIVO-ERRO                               
042100         PERFORM 9999-TRATA-ERRO-ABERTURA                                 
042200     END-IF.                                                              
042300     IF FS-CASEFILE NOT EQUAL "00"                                        
042400         MOVE "CASEFILE" TO WRK-ARQUIVO-ERRO                              
042500         PERFORM 9999-TRATA-ERRO-ABERTURA                                 
042600     END-IF.                                                              
042700     IF FS-RESULTFILE NOT EQUAL "00"                                      
042800         MOVE "RESULTFILE" TO WRK-ARQUIVO-ERRO                            
042900         PERFORM 9999-TRATA-ERRO-ABERTURA                                 
043000     END-IF.                                                              
043100     IF FS-RPTFILE NOT EQUAL "00"                                         
043200         MOVE "RPTFILE" TO WRK-ARQUIVO-ERRO                               
043300         PERFORM 9999-TRATA-ERRO-ABERTURA                                 
043400     END-IF.                                                              
043500 0105-TESTAR-ABERTURA-FIM.                EXIT.                           
043600*-----------------------------------------------------------------        
043700 0150-CARREGAR-TABELAS                   SECTION.                         
043800*-----------------------------------------------------------------        
043900     PERFORM 0151-CARREGAR-LEXICO.                                        
044000     PERFORM 0155-CARREGAR-CASOS.                                         
044100 0150-CARREGAR-TABELAS-FIM.              EXIT.                            
044200*-----------------------------------------------------------------        
044300 0151-CARREGAR-LEXICO                    SECTION.                         
044400*-----------------------------------------------------------------        
044500     MOVE ZERO TO WRK-QT-LEXICO.                                          
044600     PERFORM 0152-LER-LEXFILE.                                            
044700     PERFORM 0153-CARREGAR-UM-LEX                                         
044800         UNTIL FS-LEXFILE NOT EQUAL "00".                                 
044900 0151-CARREGAR-LEXICO-FIM.               EXIT.                            
045000*-----------------------------------------------------------------        
045100 0152-LER-LEXFILE                        SECTION.                         
045200*-----------------------------------------------------------------        
045300     READ LEXFILE.                                                        
045400     IF FS-LEXFILE NOT EQUAL "00" AND                                     
045500        FS-LEXFILE NOT EQUAL "10"                                         
045600         MOVE "LEXFILE" TO WRK-ARQUIVO-ERRO                               
045700         PERFORM 9999-TRATA-ERRO-LEITURA                                  
045800     END-IF.                                                              
045900 0152-LER-LEXFILE-FIM.                   EXIT.                            
046000*-----------------------------------------------------------------        
046100 0153-CARREGAR-UM-LEX                    SECTION.                         
046200*-----------------------------------------------------------------        
046300     ADD 1 TO WRK-QT-LEXICO.                                              
046400     MOVE LEX-CLASSE-LIDA TO                                              
046500         WRK-LEX-CLASSE (WRK-QT-LEXICO).                                  
046600     MOVE LEX-TERMO-LIDO TO                                               
046700         WRK-LEX-TERMO (WRK-QT-LEXICO).                                   
046800     MOVE LEX-PESO-LIDO TO                                                
046900         WRK-LEX-PESO (WRK-QT-LEXICO).                                    
047000     PERFORM 0152-LER-LEXFILE.                                            
047100 0153-CARREGAR-UM-LEX-FIM.               EXIT.                            
047200*-----------------------------------------------------------------        
047300 0155-CARREGAR-CASOS                     SECTION.                         
047400*-----------------------------------------------------------------        
047500     MOVE ZERO TO WRK-QT-CASOS.                                           
047600     PERFORM 0156-LER-CASEFILE.                                           
047700     PERFORM 0157-CARREGAR-UM-CASO                                        
047800         UNTIL FS-CASEFILE NOT EQUAL "00".                                
047900 0155-CARREGAR-CASOS-FIM.                EXIT.                            
048000*-----------------------------------------------------------------        
048100 0156-LER-CASEFILE                       SECTION.                         
048200*-----------------------------------------------------------------        
048300     READ CASEFILE.                                                       
048400     IF FS-CASEFILE NOT EQUAL "00" AND                                    
048500        FS-CASEFILE NOT EQUAL "10"                                        
048600         MOVE "CASEFILE" TO WRK-ARQUIVO-ERRO                              
048700         PERFORM 9999-TRATA-ERRO-LEITURA                                  
048800     END-IF.                                                              
048900 0156-LER-CASEFILE-FIM.                  EXIT.                            
049000*-----------------------------------------------------------------        
049100 0157-CARREGAR-UM-CASO                   SECTION.                         
049200*-----------------------------------------------------------------        
049300     ADD 1 TO WRK-QT-CASOS.                                               
049400     MOVE CASO-ID-LIDO TO                                                 
049500         WRK-CASO-ID (WRK-QT-CASOS).                                      
049600     MOVE CASO-TAG1-LIDA TO                                               
049700         WRK-CASO-TAG-1 (WRK-QT-CASOS).                                   
049800     MOVE CASO-TAG2-LIDA TO                                               
049900         WRK-CASO-TAG-2 (WRK-QT-CASOS).                                   
050000     MOVE CASO-TAG3-LIDA TO                                               
050100         WRK-CASO-TAG-3 (WRK-QT-CASOS).                                   
050200     MOVE CASO-SOLUCAO-LIDA TO                                            
050300         WRK-CASO-SOLUCAO (WRK-QT-CASOS).                                 
050400     MOVE CASO-PONTOS-LIDOS TO                                            
050500         WRK-CASO-PONTOS (WRK-QT-CASOS).                                  
050600     MOVE CASO-PONTOS-LIDOS TO                                            
050700         WRK-CASO-PONTOS-R (WRK-QT-CASOS).                                
050800     MOVE CASO-COMPON-LIDO TO                                             
050900         WRK-CASO-COMPONENTE (WRK-QT-CASOS).                              
051000     MOVE CASO-PRAZO-LIDO TO                                              
051100         WRK-CASO-PRAZO (WRK-QT-CASOS).                                   
051200     MOVE CASO-CATEGOR-LIDA TO                                            
051300         WRK-CASO-CATEGORIA (WRK-QT-CASOS).                               
051400     PERFORM 0156-LER-CASEFILE.                                           
051500 0157-CARREGAR-UM-CASO-FIM.              EXIT.                            
051600*-----------------------------------------------------------------        
051700 0160-PRIMEIRAS-LEITURAS                 SECTION.                         
051800*-----------------------------------------------------------------        
051900     PERFORM 0110-LER-CUSTFILE.                                           
052000     PERFORM 0120-LER-HISTFILE.                                           
052100     PERFORM 0130-LER-MSGFILE.                                            
052200 0160-PRIMEIRAS-LEITURAS-FIM.            EXIT.                            
052300*-----------------------------------------------------------------        
052400 0110-LER-CUSTFILE                       SECTION.                         
052500*-----------------------------------------------------------------        
052600     READ CUSTFILE.                                                       
052700     IF FS-CUSTFILE EQUAL "00"                                            
052800         ADD 1 TO WRK-QT-CLI-LIDOS                                        
052900     ELSE                                                                 
053000         IF FS-CUSTFILE NOT EQUAL "10"                                    
053100             MOVE "CUSTFILE" TO WRK-ARQUIVO-ERRO                          
053200             PERFORM 9999-TRATA-ERRO-LEITURA                              
053300         END-IF                                                           
053400     END-IF.                                                              
053500 0110-LER-CUSTFILE-FIM.                  EXIT.                            
053600*-----------------------------------------------------------------        
053700 0120-LER-HISTFILE                       SECTION.                         
053800*-----------------------------------------------------------------        
053900     READ HISTFILE.                                                       
054000     IF FS-HISTFILE NOT EQUAL "00" AND                                    
054100        FS-HISTFILE NOT EQUAL "10"                                        
054200         MOVE "HISTFILE" TO WRK-ARQUIVO-ERRO                              
054300         PERFORM 9999-TRATA-ERRO-LEITURA                                  
054400     END-IF.                                                              
054500 0120-LER-HISTFILE-FIM.                  EXIT.                            
054600*-----------------------------------------------------------------        
054700 0130-LER-MSGFILE                        SECTION.                         
054800*-----------------------------------------------------------------        
054900     READ MSGFILE.                                                        
055000     IF FS-MSGFILE NOT EQUAL "00" AND                                     
055100        FS-MSGFILE NOT EQUAL "10"                                         
055200         MOVE "MSGFILE" TO WRK-ARQUIVO-ERRO                               
055300         PERFORM 9999-TRATA-ERRO-LEITURA                                  
055400     END-IF.                                                              
055500 0130-LER-MSGFILE-FIM.                   EXIT.                            
055600*-----------------------------------------------------------------        
055700 0200-PROCESSAR                          SECTION.                         
055800*-----------------------------------------------------------------        
055900     MOVE CLI-ID TO WRK-CUST-ID-ATUAL.                                    
056000     PERFORM 0210-MONTAR-MESES.                                           
056100     PERFORM 0220-MONTAR-MENSAGEM.                                        
056200     PERFORM 0230-CHAMAR-FIONA1.                                          
056300     PERFORM 0240-CHAMAR-FIONA2.                                          
056400     PERFORM 0250-CHAMAR-FIONA3.                                          
056500     PERFORM 0260-ACUMULAR-TOTAIS.                                        
056600     PERFORM 0270-GRAVAR-RESULTADO.                                       
056700     PERFORM 0280-IMP-DETALHE.                                            
056800     PERFORM 0110-LER-CUSTFILE.                                           
056900 0200-PROCESSAR-FIM.                     EXIT.                            
057000*-----------------------------------------------------------------        
057100* MONTA A WRK-TAB-MESES DO CLIENTE CORRENTE - DESPREZA NO                 
057200* CAMINHO QUALQUER HISTORICO ORFAO (SEM CLIENTE CORRESPONDENTE)           
057300*-----------------------------------------------------------------        
057400 0210-MONTAR-MESES                       SECTION.                         
057500*-----------------------------------------------------------------        
057600     MOVE ZERO TO WRK-QT-MESES.                                           
057700     PERFORM 0211-DESPREZAR-HIST-ORFAO.                                   
057800     PERFORM 0213-CARREGAR-MESES-CLIENTE.                                 
057900 0210-MONTAR-MESES-FIM.                  EXIT.                            
058000*-----------------------------------------------------------------        
058100 0211-DESPREZAR-HIST-ORFAO               SECTION.                         
058200*-----------------------------------------------------------------        
058300     PERFORM 0212-REJEITAR-UM-HIST                                        
058400         UNTIL FS-HISTFILE NOT EQUAL "00"                                 
058500            OR HIS-ID NOT LESS THAN WRK-CUST-ID-ATUAL.                    
058600 0211-DESPREZAR-HIST-ORFAO-FIM.          EXIT.                            
058700*-----------------------------------------------------------------        
058800 0212-REJEITAR-UM-HIST                   SECTION.                         
058900*-----------------------------------------------------------------        
059000     ADD 1 TO WRK-QT-REJEITADOS.                                          
059100     PERFORM 0120-LER-HISTFILE.                                           
059200 0212-REJEITAR-UM-HIST-FIM.              EXIT.                            
059300*-----------------------------------------------------------------        
059400 0213-CARREGAR-MESES-CLIENTE             SECTION.                         
059500*-----------------------------------------------------------------        
059600     PERFORM 0214-CARREGAR-UM-MES                                         
059700         UNTIL FS-HISTFILE NOT EQUAL "00"                                 
059800            OR HIS-ID NOT EQUAL WRK-CUST-ID-ATUAL.                        
059900 0213-CARREGAR-MESES-CLIENTE-FIM.        EXIT.                            
060000*-----------------------------------------------------------------        
060100 0214-CARREGAR-UM-MES                    SECTION.                         
060200*-----------------------------------------------------------------        
060300     ADD 1 TO WRK-QT-MESES.                                               
060400     ADD 1 TO WRK-QT-HIS-LIDOS.                                           
060500     MOVE HIS-SEQ-MES TO                                                  
060600         WRK-MES-SEQ (WRK-QT-MESES).                                      
060700     MOVE HIS-RENDA-MES TO                                                
060800         WRK-MES-RENDA (WRK-QT-MESES).                                    
060900     MOVE HIS-BUFFER-MES TO                                               
061000         WRK-MES-BUFFER (WRK-QT-MESES).                                   
061100     MOVE HIS-DIVIDA-MES TO                                               
061200         WRK-MES-DIVIDA (WRK-QT-MESES).                                   
061300     PERFORM 0120-LER-HISTFILE.                                           
061400 0214-CARREGAR-UM-MES-FIM.               EXIT.                            
061500*-----------------------------------------------------------------        
061600* TESTA SE HA MENSAGEM DO CLIENTE CORRENTE NO MSGFILE -                   
061700* DESPREZA NO CAMINHO QUALQUER MENSAGEM ORFA                              
061800*-----------------------------------------------------------------        
061900 0220-MONTAR-MENSAGEM                    SECTION.                         
062000*-----------------------------------------------------------------        
062100     MOVE "N" TO WRK-SW-TEM-MSG.                                          
062200     MOVE SPACES TO WRK-MSG-TEXTO-ATUAL.                                  
062300     MOVE ZERO TO WRK-MSG-SENT-ATUAL.                                     
062400     PERFORM 0221-DESPREZAR-MSG-ORFAO.                                    
062500     PERFORM 0222-TESTAR-MSG-CLIENTE.                                     
062600 0220-MONTAR-MENSAGEM-FIM.               EXIT.                            
062700*-----------------------------------------------------------------        
062800 0221-DESPREZAR-MSG-ORFAO                SECTION.                         
062900*-----------------------------------------------------------------        
063000     PERFORM 0223-REJEITAR-UM-MSG                                         
063100         UNTIL FS-MSGFILE NOT EQUAL "00"                                  
063200            OR MSG-ID NOT LESS THAN WRK-CUST-ID-ATUAL.                    
063300 0221-DESPREZAR-MSG-ORFAO-FIM.           EXIT.                            
063400*-----------------------------------------------------------------        
063500 0222-TESTAR-MSG-CLIENTE                 SECTION.                         
063600*-----------------------------------------------------------------        
063700     IF FS-MSGFILE EQUAL "00" AND                                         
063800        MSG-ID EQUAL WRK-CUST-ID-ATUAL                                    
063900         ADD 1 TO WRK-QT-MSG-LIDOS                                        
064000         MOVE "S" TO WRK-SW-TEM-MSG                                       
064100         MOVE MSG-TEXTO TO WRK-MSG-TEXTO-ATUAL                            
064200         MOVE MSG-SENTIMENTO-NEG TO WRK-MSG-SENT-ATUAL                    
064300         PERFORM 0130-LER-MSGFILE                                         
064400     END-IF.                                                              
064500 0222-TESTAR-MSG-CLIENTE-FIM.            EXIT.                            
064600*-----------------------------------------------------------------        
064700 0223-REJEITAR-UM-MSG                    SECTION.                         
064800*-----------------------------------------------------------------        
064900     ADD 1 TO WRK-QT-MSG-LIDOS.                                           
065000     ADD 1 TO WRK-QT-REJEITADOS.                                          
065100     PERFORM 0130-LER-MSGFILE.                                            
065200 0223-REJEITAR-UM-MSG-FIM.               EXIT.                            
065300*-----------------------------------------------------------------        
065400* CALL AO FIONA1 - CALCULO DO FRI A PARTIR DOS ATE 12 MESES               
065500* DE HISTORICO JA MONTADOS NA WRK-TAB-MESES                               
065600*-----------------------------------------------------------------        
065700 0230-CHAMAR-FIONA1                      SECTION.                         
065800*-----------------------------------------------------------------        
065900     MOVE CLI-PATRIMONIO-ATUAL TO                                         
066000         WRK-P1-ATIVOS-ATUAL.                                             
066100     MOVE CLI-DESPESA-ESSENCIAL TO                                        
066200         WRK-P1-DESPESA-ESSENCIAL.                                        
066300     CALL "FIONA1" USING WRK-TAB-MESES                                    
066400         WRK-P1-DADOS-CLIENTE                                             
066500         WRK-P1-RESULTADO-FRI.                                            
066600 0230-CHAMAR-FIONA1-FIM.                 EXIT.                            
066700*-----------------------------------------------------------------        
066800* CALL AO FIONA2 - DETECCAO DE ESTRESSE NA MENSAGEM DO                    
066900* CLIENTE CONTRA O LEXICO - SE NAO HA MENSAGEM, ASSUME-SE                 
067000* NIVEL MINIMO SEM CHAMAR O SUBPROGRAMA                                   
067100*-----------------------------------------------------------------        
067200 0240-CHAMAR-FIONA2                      SECTION.                         
067300*-----------------------------------------------------------------        
067400     IF WRK-SW-TEM-MSG EQUAL "S"                                          
067500         MOVE WRK-MSG-TEXTO-ATUAL TO WRK-P2-MSG-TEXTO                     
067600         MOVE WRK-MSG-SENT-ATUAL TO                                       
067700             WRK-P2-MSG-SENTIMENTO                                        
067800         CALL "FIONA2" USING WRK-P2-MSG-DADOS                             
067900             WRK-TAB-LEXICO                                               
068000             WRK-P2-RESULTADO-ESTRESSE                                    
068100     ELSE                                                                 
068200         MOVE ZERO TO WRK-P2-ESCORE-COMBINADO                             
068300         SET WRK-P2-NIVEL-MINIMO TO TRUE                                  
068400         MOVE "NO MESSAGE ON FILE" TO                                     
068500             WRK-P2-URGENCIA-TEXTO                                        
068600     END-IF.                                                              
068700 0240-CHAMAR-FIONA2-FIM.                 EXIT.                            
068800*-----------------------------------------------------------------        
068900* CALL AO FIONA3 - RECOMENDACAO E CASOS CASADOS - INDEPENDE               
069000* DE HAVER MENSAGEM, POIS A RECOMENDACAO USA SO O FRI                     
069100*-----------------------------------------------------------------        
069200 0250-CHAMAR-FIONA3                      SECTION.                         
069300*-----------------------------------------------------------------        
069400     IF WRK-SW-TEM-MSG EQUAL "S"                                          
069500         MOVE WRK-MSG-TEXTO-ATUAL TO WRK-P3-MSG-TEXTO                     
069600     ELSE                                                                 
069700         MOVE SPACES TO WRK-P3-MSG-TEXTO                                  
069800     END-IF.                                                              
069900     MOVE CLI-OCUPACAO TO WRK-P3-OCUPACAO.                                
070000     MOVE WRK-P1-BUFFER TO WRK-P3-BUFFER.                                 
070100     MOVE WRK-P1-STABILITY TO WRK-P3-STABILITY.                           
070200     MOVE WRK-P1-MOMENTUM TO WRK-P3-MOMENTUM.                             
070300     MOVE WRK-P1-FRI-TOTAL TO WRK-P3-FRI-TOTAL.                           
070400     MOVE CLI-DESPESA-ESSENCIAL TO                                        
070500         WRK-P3-DESPESA-ESSENCIAL.                                        
070600     MOVE CLI-RENDA-MEDIA TO WRK-P3-MEDIA-RENDA.                          
070700     CALL "FIONA3" USING WRK-P3-MSG-DADOS                                 
070800         WRK-TAB-CASO                                                     
070900         WRK-P3-DADOS-FRI                                                 
071000         WRK-P3-RESULTADO-CASOS.                                          
071100 0250-CHAMAR-FIONA3-FIM.                 EXIT.                            
071200*-----------------------------------------------------------------        
071300* ACUMULA OS TOTAIS DE CONTROLE POR NIVEL DE ESTRESSE E POR               
071400* FAIXA DE INTERPRETACAO DO FRI (R.U.)                                    
071500*-----------------------------------------------------------------        
071600 0260-ACUMULAR-TOTAIS                    SECTION.                         
071700*-----------------------------------------------------------------        
071800     ADD 1 TO WRK-QT-CLI-GRAVADOS.                                        
071900     ADD WRK-P1-FRI-TOTAL TO WRK-SOMA-FRI.                                
072000     IF WRK-P2-NIVEL-ALTO                                                 
072100         ADD 1 TO WRK-QT-ESTR-ALTO                                        
072200     ELSE                                                                 
072300         IF WRK-P2-NIVEL-MODER                                            
072400             ADD 1 TO WRK-QT-ESTR-MODER                                   
072500         ELSE                                                             
072600             IF WRK-P2-NIVEL-BAIXO                                        
072700                 ADD 1 TO WRK-QT-ESTR-BAIXO                               
072800             ELSE                                                         
072900                 ADD 1 TO WRK-QT-ESTR-MINIMO                              
073000             END-IF                                                       
073100         END-IF                                                           
073200     END-IF.                                                              
073300     IF WRK-P1-INTERPRETACAO EQUAL "THRIVING"                             
073400         ADD 1 TO WRK-QT-INT-THRIV                                        
073500     ELSE                                                                 
073600         IF WRK-P1-INTERPRETACAO EQUAL "STABLE"                           
073700             ADD 1 TO WRK-QT-INT-STABLE                                   
073800         ELSE                                                             
073900             IF WRK-P1-INTERPRETACAO EQUAL "VULNERABLE"                   
074000                 ADD 1 TO WRK-QT-INT-VULNER                               
074100             ELSE                                                         
074200                 IF WRK-P1-INTERPRETACAO EQUAL "FRAGILE"                  
074300                     ADD 1 TO WRK-QT-INT-FRAGIL                           
074400                 ELSE                                                     
074500                     ADD 1 TO WRK-QT-INT-CRISIS                           
074600                 END-IF                                                   
074700             END-IF                                                       
074800         END-IF                                                           
074900     END-IF.                                                              
075000 0260-ACUMULAR-TOTAIS-FIM.               EXIT.                            
075100*-----------------------------------------------------------------        
075200* GRAVA O RESULTFILE COM O RESULTADO CONSOLIDADO DO CLIENTE               
075300*-----------------------------------------------------------------        
075400 0270-GRAVAR-RESULTADO                   SECTION.                         
075500*-----------------------------------------------------------------        
075600     MOVE CLI-ID TO RES-ID-CLIENTE.                                       
075700     MOVE WRK-P1-FRI-TOTAL TO RES-FRI-TOTAL.                              
075800     MOVE WRK-P1-BUFFER TO RES-BUFFER.                                    
075900     MOVE WRK-P1-STABILITY TO RES-ESTABILIDADE.                           
076000     MOVE WRK-P1-MOMENTUM TO RES-MOMENTO.                                 
076100     MOVE WRK-P1-INTERPRETACAO TO RES-INTERPRETACAO.                      
076200     MOVE WRK-P3-COMPONENTE-FRACO TO                                      
076300         RES-COMPONENTE-FRACO.                                            
076400     MOVE WRK-P2-ESCORE-COMBINADO TO                                      
076500         RES-ESCORE-ESTRESSE.                                             
076600     MOVE WRK-P2-NIVEL-ESTRESSE TO RES-NIVEL-ESTRESSE.                    
076700     MOVE WRK-P3-CASO-ID-SEL (1) TO RES-CASO-ID-1.                        
076800     MOVE WRK-P3-CASO-ID-SEL (2) TO RES-CASO-ID-2.                        
076900     MOVE WRK-P3-FRI-PROJETADO TO RES-FRI-PROJETADO.                      
077000     WRITE REG-RESULTADO.                                                 
077100     IF FS-RESULTFILE NOT EQUAL "00"                                      
077200         MOVE "RESULTFILE" TO WRK-ARQUIVO-ERRO                            
077300         PERFORM 9999-TRATA-ERRO-GRAVACAO                                 
077400     END-IF.                                                              
077500 0270-GRAVAR-RESULTADO-FIM.             EXIT.                             
077600*-----------------------------------------------------------------        
077700* IMPRIME O BLOCO DE 5 LINHAS DE DETALHE DO CLIENTE CORRENTE -            
077800* TESTA A QUEBRA DE PAGINA ANTES DE CADA BLOCO PARA NAO                   
077900* PARTIR O BLOCO ENTRE DUAS PAGINAS (CR-0100)                             
078000*-----------------------------------------------------------------        
078100 0280-IMP-DETALHE                        SECTION.                         
078200*-----------------------------------------------------------------        
078300     PERFORM 0285-TESTAR-QUEBRA-PAGINA.                                   
078400     PERFORM 0295-MONTAR-CASOS-LINHA.                                     
078500     MOVE CLI-ID TO WRK-DL1-ID.                                           
078600     MOVE CLI-NOME TO WRK-DL1-NOME.                                       
078700     MOVE WRK-P1-FRI-TOTAL TO WRK-DL1-FRI.                                
078800     MOVE WRK-P1-INTERPRETACAO TO WRK-DL1-INTERPRET.                      
078900     WRITE REG-RELATORIO FROM WRK-DET-L1 AFTER 1 LINE.                    
079000     MOVE WRK-P1-BUFFER TO WRK-DL2-BUFFER.                                
079100     MOVE WRK-P1-STABILITY TO WRK-DL2-ESTABIL.                            
079200     MOVE WRK-P1-MOMENTUM TO WRK-DL2-MOMENTO.                             
079300     MOVE WRK-P1-FUNDO-MESES TO WRK-DL2-FUNDO.                            
079400     WRITE REG-RELATORIO FROM WRK-DET-L2 AFTER 1 LINE.                    
079500     MOVE WRK-P2-NIVEL-ESTRESSE TO WRK-DL3-NIVEL.                         
079600     MOVE WRK-P2-ESCORE-COMBINADO TO WRK-DL3-ESCORE.                      
079700     MOVE WRK-P2-URGENCIA-TEXTO TO WRK-DL3-URGENCIA.                      
079800     WRITE REG-RELATORIO FROM WRK-DET-L3 AFTER 1 LINE.                    
079900     MOVE WRK-P3-COMPONENTE-FRACO TO WRK-DL4-FRACO.                       
080000     MOVE WRK-P3-COD-RECOMENDACAO TO WRK-DL4-RECOM.                       
080100     MOVE WRK-P3-FRI-PROJETADO TO WRK-DL4-FRIPROJ.                        
080200     WRITE REG-RELATORIO FROM WRK-DET-L4 AFTER 1 LINE.                    
080300     WRITE REG-RELATORIO FROM WRK-DET-L5 AFTER 1 LINE.                    
080400     ADD 5 TO WRK-QT-LINHAS.                                              
080500 0280-IMP-DETALHE-FIM.                    EXIT.                           
080600*-----------------------------------------------------------------        
080700 0285-TESTAR-QUEBRA-PAGINA               SECTION.                         
080800*-----------------------------------------------------------------        
080900     IF WRK-QT-LINHAS GREATER THAN 055                                    
081000         PERFORM 0290-IMP-CABECALHO                                       
081100     END-IF.                                                              
081200 0285-TESTAR-QUEBRA-PAGINA-FIM.          EXIT.                            
081300*-----------------------------------------------------------------        
081400 0290-IMP-CABECALHO                      SECTION.                         
081500*-----------------------------------------------------------------        
081600     IF WRK-NUM-PAGINA GREATER THAN ZERO                                  
081700         WRITE REG-RELATORIO FROM WRK-CABEC1 AFTER PAGE                   
081800     ELSE                                                                 
081900         WRITE REG-RELATORIO FROM WRK-CABEC1 AFTER 1 LINE                 
082000     END-IF.                                                              
082100     ADD 1 TO WRK-NUM-PAGINA.                                             
082200     MOVE WRK-NUM-PAGINA TO WRK-CAB1-PAGINA.                              
082300     WRITE REG-RELATORIO FROM WRK-CABEC2 AFTER 1 LINE.                    
082400     WRITE REG-RELATORIO FROM WRK-CABEC3 AFTER 1 LINE.                    
082500     MOVE 004 TO WRK-QT-LINHAS.                                           
082600 0290-IMP-CABECALHO-FIM.                 EXIT.                            
082700*-----------------------------------------------------------------        
082800* MONTA A 5A LINHA DO BLOCO DE DETALHE COM OS ATE 2 CASOS DA              
082900* BIBLIOTECA SELECIONADOS PELO FIONA3 - SE O FIONA3 NAO ACHOU             
083000* CASO, A PROPRIA WRK-P3-CASO-SEL JA VEM COM ESPACOS                      
083100*-----------------------------------------------------------------        
083200 0295-MONTAR-CASOS-LINHA                 SECTION.                         
083300*-----------------------------------------------------------------        
083400     IF WRK-P3-CASO-ID-SEL (1) EQUAL SPACES                               
083500         MOVE SPACES TO WRK-DL5-CASO1-ID                                  
083600         MOVE "NO MATCHING CASE" TO WRK-DL5-CASO1-SOL                     
083700     ELSE                                                                 
083800         MOVE WRK-P3-CASO-ID-SEL (1) TO WRK-DL5-CASO1-ID                  
083900         MOVE WRK-P3-CASO-SOL-SEL (1) TO WRK-DL5-CASO1-SOL                
084000     END-IF.                                                              
084100     IF WRK-P3-CASO-ID-SEL (2) EQUAL SPACES                               
084200         MOVE SPACES TO WRK-DL5-CASO2-ID                                  
084300         MOVE "NO MATCHING CASE" TO WRK-DL5-CASO2-SOL                     
084400     ELSE                                                                 
084500         MOVE WRK-P3-CASO-ID-SEL (2) TO WRK-DL5-CASO2-ID                  
084600         MOVE WRK-P3-CASO-SOL-SEL (2) TO WRK-DL5-CASO2-SOL                
084700     END-IF.                                                              
084800 0295-MONTAR-CASOS-LINHA-FIM.            EXIT.                            
084900*-----------------------------------------------------------------        
085000* IMPRIME O BLOCO DE TOTAIS DE CONTROLE AO FINAL DO RELATORIO             
085100* (QTDES LIDAS, REJEITADAS, GRAVADAS, POR NIVEL DE ESTRESSE E             
085200* POR FAIXA DE INTERPRETACAO DO FRI, E A MEDIA GERAL DO FRI)              
085300*-----------------------------------------------------------------        
085400 0800-IMP-TOTAIS                         SECTION.                         
085500*-----------------------------------------------------------------        
085600     IF WRK-QT-CLI-GRAVADOS GREATER THAN ZERO                             
085700         COMPUTE WRK-MEDIA-FRI ROUNDED =                                  
085800             WRK-SOMA-FRI / WRK-QT-CLI-GRAVADOS                           
085900     ELSE                                                                 
086000         MOVE ZERO TO WRK-MEDIA-FRI                                       
086100     END-IF.                                                              
086200     MOVE WRK-QT-CLI-LIDOS TO WRK-TL1-CLI-LIDOS.                          
086300     MOVE WRK-QT-HIS-LIDOS TO WRK-TL1-HIS-LIDOS.                          
086400     MOVE WRK-QT-MSG-LIDOS TO WRK-TL1-MSG-LIDOS.                          
086500     WRITE REG-RELATORIO FROM WRK-TOT-L1 AFTER 1 LINE.                    
086600     MOVE WRK-QT-REJEITADOS TO WRK-TL2-REJEITADOS.                        
086700     MOVE WRK-QT-CLI-GRAVADOS TO WRK-TL2-CLI-GRAVADOS.                    
086800     WRITE REG-RELATORIO FROM WRK-TOT-L2 AFTER 1 LINE.                    
086900     MOVE WRK-QT-ESTR-ALTO TO WRK-TL3-ESTR-ALTO.                          
087000     MOVE WRK-QT-ESTR-MODER TO WRK-TL3-ESTR-MODER.                        
087100     MOVE WRK-QT-ESTR-BAIXO TO WRK-TL3-ESTR-BAIXO.                        
087200     MOVE WRK-QT-ESTR-MINIMO TO WRK-TL3-ESTR-MINIMO.                      
087300     WRITE REG-RELATORIO FROM WRK-TOT-L3 AFTER 1 LINE.                    
087400     MOVE WRK-QT-INT-THRIV TO WRK-TL4-INT-THRIV.                          
087500     MOVE WRK-QT-INT-STABLE TO WRK-TL4-INT-STABLE.                        
087600     MOVE WRK-QT-INT-VULNER TO WRK-TL4-INT-VULNER.                        
087700     MOVE WRK-QT-INT-FRAGIL TO WRK-TL4-INT-FRAGIL.                        
087800     MOVE WRK-QT-INT-CRISIS TO WRK-TL4-INT-CRISIS.                        
087900     WRITE REG-RELATORIO FROM WRK-TOT-L4 AFTER 1 LINE.                    
088000     MOVE WRK-MEDIA-FRI TO WRK-TL5-FRI-MEDIO.                             
088100     WRITE REG-RELATORIO FROM WRK-TOT-L5 AFTER 1 LINE.                    
088200     ADD 6 TO WRK-QT-LINHAS.                                              
088300     IF WRK-TRACE-LIGADO                                                  
088400         MOVE WRK-SOMA-FRI TO WRK-TRACE-TOTAIS                            
088500         DISPLAY "FIONA0 TRACE SOMA-FRI: "                                
088600             WRK-TRACE-TOTAIS-ED                                          
088700     END-IF.                                                              
088800 0800-IMP-TOTAIS-FIM.                    EXIT.                            
088900*-----------------------------------------------------------------        
089000* CHAMA O FIONA4 PARA A ESTATISTICA DA BIBLIOTECA DE CASOS E              
089100* IMPRIME O BLOCO CORRESPONDENTE (CR-0213)                                
089200*-----------------------------------------------------------------        
089300 0850-IMP-ESTATISTICA-CASOS              SECTION.                         
089400*-----------------------------------------------------------------        
089500     CALL "FIONA4" USING WRK-TAB-CASO                                     
089600         WRK-P4-RESULTADO-ESTATISTICA.                                    
089700     PERFORM 0285-TESTAR-QUEBRA-PAGINA.                                   
089800     MOVE WRK-QT-CASOS TO WRK-CS1-QT-CASOS.                               
089900     MOVE WRK-P4-QT-CATEGORIAS TO WRK-CS1-QT-CATEGOR.                     
090000     WRITE REG-RELATORIO FROM WRK-CST-L1 AFTER 1 LINE.                    
090100     MOVE WRK-P4-MEDIA-PONTOS TO WRK-CS2-MEDIA-PTS.                       
090200     MOVE WRK-P4-MAX-PONTOS TO WRK-CS2-MAX-PTS.                           
090300     MOVE WRK-P4-MIN-PONTOS TO WRK-CS2-MIN-PTS.                           
090400     WRITE REG-RELATORIO FROM WRK-CST-L2 AFTER 1 LINE.                    
090500     ADD 2 TO WRK-QT-LINHAS.                                              
090600     PERFORM 0860-IMP-UMA-FAIXA                                           
090700         VARYING WRK-IDX-FAIXA FROM 1 BY 1                                
090800         UNTIL WRK-IDX-FAIXA GREATER THAN 5.                              
090900     WRITE REG-RELATORIO FROM WRK-CABEC4 AFTER 1 LINE.                    
091000 0850-IMP-ESTATISTICA-CASOS-FIM.         EXIT.                            
091100*-----------------------------------------------------------------        
091200 0860-IMP-UMA-FAIXA                      SECTION.                         
091300*-----------------------------------------------------------------        
091400     PERFORM 0865-ACHAR-ROTULO-FAIXA.                                     
091500     MOVE WRK-P4-FAIXA-CASOS (WRK-IDX-FAIXA) TO                           
091600         WRK-CS3-QT-FAIXA.                                                
091700     WRITE REG-RELATORIO FROM WRK-CST-L3 AFTER 1 LINE.                    
091800     ADD 1 TO WRK-QT-LINHAS.                                              
091900 0860-IMP-UMA-FAIXA-FIM.                 EXIT.                            
092000*-----------------------------------------------------------------        
092100 0865-ACHAR-ROTULO-FAIXA                 SECTION.                         
092200*-----------------------------------------------------------------        
092300     MOVE WRK-ROTULO-FAIXA (WRK-IDX-FAIXA) TO                             
092400         WRK-CS3-FAIXA.                                                   
092500 0865-ACHAR-ROTULO-FAIXA-FIM.            EXIT.                            
092600*-----------------------------------------------------------------        
092700* DRENA O QUE SOBROU DE HISTFILE E MSGFILE (MOVIMENTO ORFAO               
092800* APOS O ULTIMO CLIENTE), FECHA OS ARQUIVOS E ENCERRA                     
092900*-----------------------------------------------------------------        
093000 0900-FINALIZAR                          SECTION.                         
093100*-----------------------------------------------------------------        
093200     PERFORM 0905-DESPREZAR-RESTANTE-HIST                                 
093300         UNTIL FS-HISTFILE NOT EQUAL "00".                                
093400     PERFORM 0906-DESPREZAR-RESTANTE-MSG                                  
093500         UNTIL FS-MSGFILE NOT EQUAL "00".                                 
093600     CLOSE CUSTFILE                                                       
093700           HISTFILE                                                       
093800           MSGFILE                                                        
093900           LEXFILE                                                        
094000           CASEFILE                                                       
094100           RESULTFILE                                                     
094200           RPTFILE.                                                       
094300     PERFORM 0910-TESTAR-FECHAMENTO.                                      
094400     DISPLAY "FIONA0 - CLIENTES LIDOS......: " WRK-QT-CLI-LIDOS.          
094500     DISPLAY "FIONA0 - CLI GRAVADOS..: " WRK-QT-CLI-GRAVADOS.             
094600     DISPLAY "FIONA0 - MOVIMENTO REJEITADO..: " WRK-QT-REJEITADOS.        
094700 0900-FINALIZAR-FIM.                     EXIT.                            
094800*-----------------------------------------------------------------        
094900 0905-DESPREZAR-RESTANTE-HIST            SECTION.                         
095000*-----------------------------------------------------------------        
095100     ADD 1 TO WRK-QT-REJEITADOS.                                          
095200     PERFORM 0120-LER-HISTFILE.                                           
095300 0905-DESPREZAR-RESTANTE-HIST-FIM.       EXIT.                            
095400*-----------------------------------------------------------------        
095500 0906-DESPREZAR-RESTANTE-MSG             SECTION.                         
095600*-----------------------------------------------------------------        
095700     ADD 1 TO WRK-QT-MSG-LIDOS.                                           
095800     ADD 1 TO WRK-QT-REJEITADOS.                                          
095900     PERFORM 0130-LER-MSGFILE.                                            
096000 0906-DESPREZAR-RESTANTE-MSG-FIM.        EXIT.                            
096100*-----------------------------------------------------------------        
096200 0910-TESTAR-FECHAMENTO                  SECTION.                         
096300*-----------------------------------------------------------------        
096400     IF FS-CUSTFILE NOT EQUAL "00"                                        
096500         MOVE "CUSTFILE" TO WRK-ARQUIVO-ERRO                              
096600         PERFORM 9999-TRATA-ERRO-FECHAR                                   
096700     END-IF.                                                              
096800     IF FS-HISTFILE NOT EQUAL "00"                                        
096900         MOVE "HISTFILE" TO WRK-ARQUIVO-ERRO                              
097000         PERFORM 9999-TRATA-ERRO-FECHAR                                   
097100     END-IF.                                                              
097200     IF FS-MSGFILE NOT EQUAL "00"                                         
097300         MOVE "MSGFILE" TO WRK-ARQUIVO-ERRO                               
097400         PERFORM 9999-TRATA-ERRO-FECHAR                                   
097500     END-IF.                                                              
097600     IF FS-LEXFILE NOT EQUAL "00"                                         
097700         MOVE "LEXFILE" TO WRK-ARQUIVO-ERRO                               
097800         PERFORM 9999-TRATA-ERRO-FECHAR                                   
097900     END-IF.                                                              
098000     IF FS-CASEFILE NOT EQUAL "00"                                        
098100         MOVE "CASEFILE" TO WRK-ARQUIVO-ERRO                              
098200         PERFORM 9999-TRATA-ERRO-FECHAR                                   
098300     END-IF.                                                              
098400     IF FS-RESULTFILE NOT EQUAL "00"                                      
098500         MOVE "RESULTFILE" TO WRK-ARQUIVO-ERRO                            
098600         PERFORM 9999-TRATA-ERRO-FECHAR                                   
098700     END-IF.                                                              
098800     IF FS-RPTFILE NOT EQUAL "00"                                         
098900         MOVE "RPTFILE" TO WRK-ARQUIVO-ERRO                               
099000         PERFORM 9999-TRATA-ERRO-FECHAR                                   
099100     END-IF.                                                              
099200 0910-TESTAR-FECHAMENTO-FIM.             EXIT.                            
099300*-----------------------------------------------------------------        
099400* ROTINAS DE ERRO DE ARQUIVO - SUBSTITUEM O ANTIGO CALL AO                
099500* MODULO DE LOG CORPORATIVO (LOGS01), FORA DE USO DESDE A                 
099600* DESATIVACAO DO AMBIENTE CICS DESTE SISTEMA (CR-0345)                    
099700*-----------------------------------------------------------------        
099800 9999-TRATA-ERRO-ABERTURA                SECTION.                         
099900*-----------------------------------------------------------------        
100000     MOVE WRK-ERRO-ABERTURA TO WRK-DESCRICAO-ERRO.                        
100100     MOVE FS-CUSTFILE TO WRK-STATUS-ERRO.                                 
100200     MOVE "0105-TESTAR-ABERTURA" TO WRK-PARAGRAFO-ERRO.                   
100300     DISPLAY "***** ERRO DE ABERTURA DE ARQUIVO *****".                   
100400     DISPLAY "ARQUIVO.....: " WRK-ARQUIVO-ERRO.                           
100500     DISPLAY "DESCRICAO...: " WRK-DESCRICAO-ERRO.                         
100600     DISPLAY "FILE STATUS.: " WRK-STATUS-ERRO.                            
100700     DISPLAY "PARAGRAFO...: " WRK-PARAGRAFO-ERRO.                         
100800     GOBACK.                                                              
100900 9999-TRATA-ERRO-ABERTURA-FIM.           EXIT.                            
101000*-----------------------------------------------------------------        
101100 9999-TRATA-ERRO-LEITURA                 SECTION.                         
101200*-----------------------------------------------------------------        
101300     MOVE WRK-ERRO-LEITURA TO WRK-DESCRICAO-ERRO.                         
101400     MOVE "0200-PROCESSAR" TO WRK-PARAGRAFO-ERRO.                         
101500     DISPLAY "***** ERRO DE LEITURA DE ARQUIVO *****".                    
101600     DISPLAY "ARQUIVO.....: " WRK-ARQUIVO-ERRO.                           
101700     DISPLAY "DESCRICAO...: " WRK-DESCRICAO-ERRO.                         
101800     DISPLAY "PARAGRAFO...: " WRK-PARAGRAFO-ERRO.                         
101900     GOBACK.                                                              
102000 9999-TRATA-ERRO-LEITURA-FIM.            EXIT.                            
102100*-----------------------------------------------------------------        
102200 9999-TRATA-ERRO-GRAVACAO                SECTION.                         
102300*-----------------------------------------------------------------        
102400     MOVE WRK-ERRO-GRAVACAO TO WRK-DESCRICAO-ERRO.                        
102500     MOVE FS-RESULTFILE TO WRK-STATUS-ERRO.                               
102600     MOVE "0270-GRAVAR-RESULTADO" TO WRK-PARAGRAFO-ERRO.                  
102700     DISPLAY "***** ERRO DE GRAVACAO DE ARQUIVO *****".                   
102800     DISPLAY "ARQUIVO.....: " WRK-ARQUIVO-ERRO.                           
102900     DISPLAY "DESCRICAO...: " WRK-DESCRICAO-ERRO.                         
103000     DISPLAY "FILE STATUS.: " WRK-STATUS-ERRO.                            
103100     GOBACK.                                                              
103200 9999-TRATA-ERRO-GRAVACAO-FIM.           EXIT.                            
103300*-----------------------------------------------------------------        
103400 9999-TRATA-ERRO-FECHAR                  SECTION.                         
103500*-----------------------------------------------------------------        
103600     MOVE WRK-ERRO-FECHAR TO WRK-DESCRICAO-ERRO.                          
103700     MOVE "0910-TESTAR-FECHAMENTO" TO WRK-PARAGRAFO-ERRO.                 
103800     DISPLAY "***** ERRO NO FECHAMENTO DE ARQUIVO *****".                 
103900     DISPLAY "ARQUIVO.....: " WRK-ARQUIVO-ERRO.                           
104000     DISPLAY "DESCRICAO...: " WRK-DESCRICAO-ERRO.                         
104100 9999-TRATA-ERRO-FECHAR-FIM.             EXIT.                            
104200*=================================================================        
104300 END PROGRAM FIONA0.                                                      
