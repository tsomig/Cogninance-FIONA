000100*=================================================================        
000200 IDENTIFICATION                          DIVISION.                        
000300*=================================================================        
000400 PROGRAM-ID.                             FIONA2.                          
000500 AUTHOR.                                 MATHEUS H MEDEIROS.              
000600 INSTALLATION.                           FOURSYS CONSULTORIA.             
000700 DATE-WRITTEN.                           06/20/1989.                      
000800 DATE-COMPILED.                                                           
000900 SECURITY.                               CONFIDENCIAL - USO               
001000                                          INTERNO DO BANCO.               
001100*=================================================================        
001200* PROGRAMA   : FIONA2                                                     
001300* PROGRAMADOR: MATHEUS H MEDEIROS                                         
001400* ANALISTA   : IVAN SANCHES                                               
001500* CONSULTORIA: FOURSYS                                                    
001600* DATA.......: 20 / 06 / 1989                                             
001700*-----------------------------------------------------------------        
001800* OBJETIVO...: DETECTA O NIVEL DE ESTRESSE FINANCEIRO DO CLIENTE          
001900*              A PARTIR DO TEXTO DA MENSAGEM - ESCORE DE FRASES,          
002000*              ESCORE DE PALAVRAS-CHAVE, FATOR DE NEGACAO,                
002100*              INTENSIFICADOR, MITIGADOR E INTERROGACAO.                  
002200*              SUBPROGRAMA SEM ACESSO A ARQUIVO - RECEBE A                
002300*              MENSAGEM E O LEXICO DO FIONA0 VIA LINKAGE.                 
002400*-----------------------------------------------------------------        
002500*    ARQUIVOS                I/O                  INCLUDE/BOOK            
002600*    NENHUM - SUBPROGRAMA   N/A                     #BOOKLEX              
002700*-----------------------------------------------------------------        
002800* MODULOS....: CHAMADO PELO FIONA0 (CALL "FIONA2").                       
002900*-----------------------------------------------------------------        
003000*                            ALTERACOES                                   
003100*-----------------------------------------------------------------        
003200*    20/06/1989 MHM CHAMADO CR-0070 CRIACAO DO PROGRAMA - ESCORE          
003300*    20/06/1989 MHM             DE FRASES E DE PALAVRAS-CHAVE             
003400*    28/06/1989 MHM CHAMADO CR-0071 INCLUIDAS AS TABELAS DE               
003500*    28/06/1989 MHM             INTENSIFICADOR E DE MITIGADOR             
003600*    05/07/1989 MHM CHAMADO CR-0072 INCLUIDA A JANELA DE                  
003700*    05/07/1989 MHM             NEGACAO DE 20 POSICOES E O                
003800*    05/07/1989 MHM             FATOR DE INTERROGACAO                     
003900*    09/08/1991 IVS CHAMADO CR-0211 REVISAO GERAL - LIMITE DE             
004000*    09/08/1991 IVS             5 PALAVRAS-CHAVE NO ESCORE TOTAL          
004100*    17/03/1994 MHM CHAMADO CR-0341 INCLUIDO CHAVE UPSI-0 PARA            
004200*    17/03/1994 MHM             TRACE DO ESCORE COMBINADO                 
004300*    21/01/1999 LSR CHAMADO CR-0885 AJUSTE VIRADA DO SECULO - SEM         
004400*    21/01/1999 LSR             IMPACTO NAS CONTAS, SOMENTE               
004500*    21/01/1999 LSR             REVISAO DE COMENTARIOS E BOOKS            
004600*    19/09/2008 DCO CHAMADO CR-1573 WRK-SW-EXCLUIDA E WRK-SW-             
004700*    19/09/2008 DCO             NEGADO PADRONIZADOS PARA NIVEL            
004800*    19/09/2008 DCO             77, CONFORME O PADRAO DA                  
004900*    19/09/2008 DCO             INSTALACAO NOS DEMAIS SISTEMAS            
005000*    19/09/2008 DCO CHAMADO CR-1578 0750-CALC-NIVEL REESCRITO             
005100*    19/09/2008 DCO             NO PADRAO ANTIGO DA CASA - DESVIO         
005200*    19/09/2008 DCO             POR GO TO PARA O PARAGRAFO DA             
005300*    19/09/2008 DCO             FAIXA (0751/0752/0753/0754) COM           
005400*    19/09/2008 DCO             GO TO DE SAIDA PARA 0750-CALC-            
005500*    19/09/2008 DCO             NIVEL-FIM                                 
005600*-----------------------------------------------------------------        
005700*=================================================================        
005800 ENVIRONMENT                             DIVISION.                        
005900*=================================================================        
006000*-----------------------------------------------------------------        
006100 CONFIGURATION                           SECTION.                         
006200*-----------------------------------------------------------------        
006300 SPECIAL-NAMES.                                                           
006400     UPSI-0 IS WRK-CHAVE-TRACE                                            
006500         ON STATUS IS WRK-TRACE-LIGADO                                    
006600         OFF STATUS IS WRK-TRACE-DESLIGADO.                               
006700                                                                          
006800*=================================================================        
006900 DATA                                    DIVISION.                        
007000*=================================================================        
007100*-----------------------------------------------------------------        
007200 WORKING-STORAGE                         SECTION.                         
007300*-----------------------------------------------------------------        
007400 01  FILLER                     PIC X(050) VALUE                          
007500         "***** INICIO DA WORKING - FIONA2 *****".                        
007600*-----------------------------------------------------------------        
007700 01  FILLER                     PIC X(050) VALUE                          
007800         "----- ESCORES E FATORES DO ESTRESSE -----".                     
007900*-----------------------------------------------------------------        
008000 01  WRK-ESCORE-FRASE           PIC 9V9(004) COMP-3 VALUE ZERO.           
008100 01  WRK-ESCORE-PALAVRA         PIC 9V9(004) COMP-3 VALUE ZERO.           
008200 01  WRK-FATOR-NEGACAO          PIC 9V9(004) COMP-3 VALUE ZERO.           
008300 01  WRK-FATOR-INTENSIF         PIC 9V9(004) COMP-3 VALUE ZERO.           
008400 01  WRK-FATOR-MITIGADOR        PIC 9V9(004) COMP-3 VALUE ZERO.           
008500 01  WRK-FATOR-INTERROG         PIC 9V9(004) COMP-3 VALUE ZERO.           
008600 01  WRK-BASE                   PIC 9V9(004) COMP-3 VALUE ZERO.           
008700 01  WRK-AJUSTADO               PIC 9V9(004) COMP-3 VALUE ZERO.           
008800 01  WRK-COMBINADO-FINAL        PIC 9V9(004) COMP-3 VALUE ZERO.           
008900*-----------------------------------------------------------------        
009000 01  WRK-QT-FRASES-ACHADAS      PIC 9(003) COMP       VALUE ZERO.         
009100 01  WRK-QT-PALAVRAS-ACHADAS    PIC 9(003) COMP       VALUE ZERO.         
009200*-----------------------------------------------------------------        
009300*    FRASES (CLASSE "P") ENCONTRADAS NA MENSAGEM - GUARDADAS              
009400*    PARA A EXCLUSAO DE PALAVRA-CHAVE E PARA A JANELA DE NEGACAO          
009500*-----------------------------------------------------------------        
009600 01  WRK-TAB-FRASE-ACHADA.                                                
009700     05  WRK-FA OCCURS 10 TIMES                                           
009800                 INDEXED BY IDX-FA.                                       
009900         10  WRK-FA-TERMO        PIC X(050) VALUE SPACES.                 
010000         10  WRK-FA-POS          PIC 9(003) COMP VALUE ZERO.              
010100*-----------------------------------------------------------------        
010200*    PALAVRAS-CHAVE (CLASSE "K") ENCONTRADAS - PESO E POSICAO             
010300*    PARA O TOP-5 DE RENDIMENTO DECRESCENTE E PARA A NEGACAO              
010400*-----------------------------------------------------------------        
010500 01  WRK-TAB-PALAVRA-ACHADA.                                              
010600     05  WRK-PA OCCURS 100 TIMES                                          
010700                 INDEXED BY IDX-PA.                                       
010800         10  WRK-PA-PESO         PIC 9V9(004) VALUE ZERO.                 
010900         10  WRK-PA-POS          PIC 9(003) COMP VALUE ZERO.              
011000         10  WRK-PA-USADA        PIC X(001) VALUE "N".                    
011100             88  WRK-PA-JA-USADA VALUE "S".                               
011200*-----------------------------------------------------------------        
011300 01  FILLER                     PIC X(050) VALUE                          
011400         "----- MOTOR GENERICO DE LOCALIZACAO -----".                     
011500*-----------------------------------------------------------------        
011600 01  WRK-BUSCA-HAYSTACK         PIC X(255) VALUE SPACES.                  
011700 01  WRK-BUSCA-HAY-LEN          PIC 9(003) COMP  VALUE ZERO.              
011800 01  WRK-BUSCA-TERMO            PIC X(052) VALUE SPACES.                  
011900 01  WRK-BUSCA-TERMO-LEN        PIC 9(003) COMP  VALUE ZERO.              
012000 01  WRK-BUSCA-POS              PIC 9(003) COMP  VALUE ZERO.              
012100 01  WRK-BUSCA-LIMITE           PIC S9(003) COMP VALUE ZERO.              
012200 01  WRK-IDX-POS                PIC 9(003) COMP  VALUE ZERO.              
012300*-----------------------------------------------------------------        
012400 01  WRK-IDX-FRASE              PIC 9(003) COMP  VALUE ZERO.              
012500 01  WRK-IDX-PALAVRA            PIC 9(003) COMP  VALUE ZERO.              
012600 01  WRK-IDX-NEG                PIC 9(003) COMP  VALUE ZERO.              
012700 01  WRK-IDX-INT                PIC 9(003) COMP  VALUE ZERO.              
012800 01  WRK-IDX-MIT                PIC 9(003) COMP  VALUE ZERO.              
012900*-----------------------------------------------------------------        
013000*    EXCLUSAO DE PALAVRA-CHAVE JA CONTIDA EM FRASE ACHADA -               
013100*    COMPARACAO "PALAVRA ENTRE BRANCOS" DENTRO DE "FRASE ENTRE            
013200*    BRANCOS", USANDO O MESMO MOTOR GENERICO DE LOCALIZACAO               
013300*-----------------------------------------------------------------        
013400 01  WRK-PALAVRA-PAD            PIC X(052) VALUE SPACES.                  
013500 01  WRK-FRASE-PAD              PIC X(052) VALUE SPACES.                  
013600 01  WRK-SAVE-TERMO             PIC X(052) VALUE SPACES.                  
013700 01  WRK-SAVE-TERMO-LEN         PIC 9(003) COMP VALUE ZERO.               
013800 77  WRK-SW-EXCLUIDA            PIC X(001) VALUE "N".                     
013900     88  WRK-PALAVRA-EXCLUIDA   VALUE "S".                                
014000*-----------------------------------------------------------------        
014100*    JANELA DE NEGACAO - 20 POSICOES ANTES DO TERMO ACHADO                
014200*-----------------------------------------------------------------        
014300 01  WRK-POS-TERMO              PIC 9(003) COMP  VALUE ZERO.              
014400 01  WRK-JANELA-INICIO          PIC S9(003) COMP VALUE ZERO.              
014500 01  WRK-JANELA-TAM             PIC 9(003) COMP  VALUE ZERO.              
014600 77  WRK-SW-NEGADO              PIC X(001) VALUE "N".                     
014700     88  WRK-TERMO-NEGADO       VALUE "S".                                
014800*-----------------------------------------------------------------        
014900*    TOP-5 DE PALAVRAS-CHAVE COM RENDIMENTO DECRESCENTE 0,7**I            
015000*-----------------------------------------------------------------        
015100 01  WRK-TOP-MAIOR              PIC 9V9(004) VALUE ZERO.                  
015200 01  WRK-TOP-IDX                PIC 9(003) COMP VALUE ZERO.               
015300 01  WRK-TOP-FATOR              PIC 9V9(004) VALUE ZERO.                  
015400 01  WRK-TOP-CONT               PIC 9(003) COMP VALUE ZERO.               
015500*-----------------------------------------------------------------        
015600*    TABELA DE MARCADORES DE NEGACAO - MONTADA POR LISTA DE               
015700*    FILLER COM VALUE E REDEFINIDA COMO TABELA OCCURS, POIS ESTA          
015800*    VERSAO DO COMPILADOR NAO ACEITA VALUE POR ELEMENTO EM OCCURS         
015900*-----------------------------------------------------------------        
016000 01  WRK-NEG-LISTA.                                                       
016100     05  FILLER.                                                          
016200         10  FILLER  PIC X(022) VALUE "not ".                             
016300         10  FILLER  PIC 9(002) COMP VALUE 4.                             
016400     05  FILLER.                                                          
016500         10  FILLER  PIC X(022) VALUE "no ".                              
016600         10  FILLER  PIC 9(002) COMP VALUE 3.                             
016700     05  FILLER.                                                          
016800         10  FILLER  PIC X(022) VALUE "never ".                           
016900         10  FILLER  PIC 9(002) COMP VALUE 6.                             
017000     05  FILLER.                                                          
017100         10  FILLER  PIC X(022) VALUE "nothing ".                         
017200         10  FILLER  PIC 9(002) COMP VALUE 8.                             
017300     05  FILLER.                                                          
017400         10  FILLER  PIC X(022) VALUE "neither ".                         
017500         10  FILLER  PIC 9(002) COMP VALUE 8.                             
017600     05  FILLER.                                                          
017700         10  FILLER  PIC X(022) VALUE "none ".                            
017800         10  FILLER  PIC 9(002) COMP VALUE 5.                             
017900     05  FILLER.                                                          
018000         10  FILLER  PIC X(022) VALUE "isn't ".                           
018100         10  FILLER  PIC 9(002) COMP VALUE 6.                             
018200     05  FILLER.                                                          
018300         10  FILLER  PIC X(022) VALUE "aren't ".                          
018400         10  FILLER  PIC 9(002) COMP VALUE 7.                             
018500     05  FILLER.                                                          
018600         10  FILLER  PIC X(022) VALUE "wasn't ".                          
018700         10  FILLER  PIC 9(002) COMP VALUE 7.                             
018800     05  FILLER.                                                          
018900         10  FILLER  PIC X(022) VALUE "weren't ".                         
019000         10  FILLER  PIC 9(002) COMP VALUE 8.                             
019100     05  FILLER.                                                          
019200         10  FILLER  PIC X(022) VALUE "don't ".                           
019300         10  FILLER  PIC 9(002) COMP VALUE 6.                             
019400     05  FILLER.                                                          
019500         10  FILLER  PIC X(022) VALUE "doesn't ".                         
019600         10  FILLER  PIC 9(002) COMP VALUE 8.                             
019700     05  FILLER.                                                          
019800         10  FILLER  PIC X(022) VALUE "didn't ".                          
019900         10  FILLER  PIC 9(002) COMP VALUE 7.                             
020000     05  FILLER.                                                          
020100         10  FILLER  PIC X(022) VALUE "won't ".                           
020200         10  FILLER  PIC 9(002) COMP VALUE 6.                             
020300     05  FILLER.                                                          
020400         10  FILLER  PIC X(022) VALUE "wouldn't ".                        
020500         10  FILLER  PIC 9(002) COMP VALUE 9.                             
020600     05  FILLER.                                                          
020700         10  FILLER  PIC X(022) VALUE "can't ".                           
020800         10  FILLER  PIC 9(002) COMP VALUE 6.                             
020900     05  FILLER.                                                          
021000         10  FILLER  PIC X(022) VALUE "couldn't ".                        
021100         10  FILLER  PIC 9(002) COMP VALUE 9.                             
021200     05  FILLER.                                                          
021300         10  FILLER  PIC X(022) VALUE "shouldn't ".                       
021400         10  FILLER  PIC 9(002) COMP VALUE 10.                            
021500     05  FILLER.                                                          
021600         10  FILLER  PIC X(022) VALUE "no longer ".                       
021700         10  FILLER  PIC 9(002) COMP VALUE 10.                            
021800     05  FILLER.                                                          
021900         10  FILLER  PIC X(022) VALUE "not anymore ".                     
022000         10  FILLER  PIC 9(002) COMP VALUE 12.                            
022100     05  FILLER.                                                          
022200         10  FILLER  PIC X(022) VALUE "without ".                         
022300         10  FILLER  PIC 9(002) COMP VALUE 8.                             
022400     05  FILLER.                                                          
022500         10  FILLER  PIC X(022) VALUE "free from ".                       
022600         10  FILLER  PIC 9(002) COMP VALUE 10.                            
022700     05  FILLER.                                                          
022800         10  FILLER  PIC X(022) VALUE "cleared ".                         
022900         10  FILLER  PIC 9(002) COMP VALUE 8.                             
023000     05  FILLER.                                                          
023100         10  FILLER  PIC X(022) VALUE "resolved ".                        
023200         10  FILLER  PIC 9(002) COMP VALUE 9.                             
023300 01  WRK-TAB-NEGACAO REDEFINES WRK-NEG-LISTA.                             
023400     05  WRK-NEG OCCURS 24 TIMES.                                         
023500         10  WRK-NEG-TERMO       PIC X(022).                              
023600         10  WRK-NEG-TERMO-LEN   PIC 9(002) COMP.                         
023700*-----------------------------------------------------------------        
023800*    TABELA DE INTENSIFICADORES - MESMA TECNICA DE LISTA DE               
023900*    FILLER REDEFINIDA COMO OCCURS                                        
024000*-----------------------------------------------------------------        
024100 01  WRK-INT-LISTA.                                                       
024200     05  FILLER.                                                          
024300         10  FILLER  PIC X(022) VALUE "very ".                            
024400         10  FILLER  PIC 9(002) COMP VALUE 5.                             
024500         10  FILLER  PIC 9V9(004) VALUE 1.15.                             
024600     05  FILLER.                                                          
024700         10  FILLER  PIC X(022) VALUE "extremely ".                       
024800         10  FILLER  PIC 9(002) COMP VALUE 10.                            
024900         10  FILLER  PIC 9V9(004) VALUE 1.25.                             
025000     05  FILLER.                                                          
025100         10  FILLER  PIC X(022) VALUE "really ".                          
025200         10  FILLER  PIC 9(002) COMP VALUE 7.                             
025300         10  FILLER  PIC 9V9(004) VALUE 1.12.                             
025400     05  FILLER.                                                          
025500         10  FILLER  PIC X(022) VALUE "seriously ".                       
025600         10  FILLER  PIC 9(002) COMP VALUE 10.                            
025700         10  FILLER  PIC 9V9(004) VALUE 1.18.                             
025800     05  FILLER.                                                          
025900         10  FILLER  PIC X(022) VALUE "incredibly ".                      
026000         10  FILLER  PIC 9(002) COMP VALUE 11.                            
026100         10  FILLER  PIC 9V9(004) VALUE 1.20.                             
026200     05  FILLER.                                                          
026300         10  FILLER  PIC X(022) VALUE "absolutely ".                      
026400         10  FILLER  PIC 9(002) COMP VALUE 11.                            
026500         10  FILLER  PIC 9V9(004) VALUE 1.20.                             
026600     05  FILLER.                                                          
026700         10  FILLER  PIC X(022) VALUE "completely ".                      
026800         10  FILLER  PIC 9(002) COMP VALUE 11.                            
026900         10  FILLER  PIC 9V9(004) VALUE 1.22.                             
027000     05  FILLER.                                                          
027100         10  FILLER  PIC X(022) VALUE "totally ".                         
027200         10  FILLER  PIC 9(002) COMP VALUE 8.                             
027300         10  FILLER  PIC 9V9(004) VALUE 1.18.                             
027400     05  FILLER.                                                          
027500         10  FILLER  PIC X(022) VALUE "utterly ".                         
027600         10  FILLER  PIC 9(002) COMP VALUE 8.                             
027700         10  FILLER  PIC 9V9(004) VALUE 1.20.                             
027800     05  FILLER.                                                          
027900         10  FILLER  PIC X(022) VALUE "severely ".                        
028000         10  FILLER  PIC 9(002) COMP VALUE 9.                             
028100         10  FILLER  PIC 9V9(004) VALUE 1.25.                             
028200     05  FILLER.                                                          
028300         10  FILLER  PIC X(022) VALUE "desperately ".                     
028400         10  FILLER  PIC 9(002) COMP VALUE 12.                            
028500         10  FILLER  PIC 9V9(004) VALUE 1.30.                             
028600     05  FILLER.                                                          
028700         10  FILLER  PIC X(022) VALUE "constantly ".                      
028800         10  FILLER  PIC 9(002) COMP VALUE 11.                            
028900         10  FILLER  PIC 9V9(004) VALUE 1.20.                             
029000     05  FILLER.                                                          
029100         10  FILLER  PIC X(022) VALUE "always ".                          
029200         10  FILLER  PIC 9(002) COMP VALUE 7.                             
029300         10  FILLER  PIC 9V9(004) VALUE 1.15.                             
029400     05  FILLER.                                                          
029500         10  FILLER  PIC X(022) VALUE "continuously ".                    
029600         10  FILLER  PIC 9(002) COMP VALUE 13.                            
029700         10  FILLER  PIC 9V9(004) VALUE 1.18.                             
029800     05  FILLER.                                                          
029900         10  FILLER  PIC X(022) VALUE "increasingly ".                    
030000         10  FILLER  PIC 9(002) COMP VALUE 13.                            
030100         10  FILLER  PIC 9V9(004) VALUE 1.15.                             
030200     05  FILLER.                                                          
030300         10  FILLER  PIC X(022) VALUE "progressively ".                   
030400         10  FILLER  PIC 9(002) COMP VALUE 14.                            
030500         10  FILLER  PIC 9V9(004) VALUE 1.15.                             
030600     05  FILLER.                                                          
030700         10  FILLER  PIC X(022) VALUE "getting worse ".                   
030800         10  FILLER  PIC 9(002) COMP VALUE 14.                            
030900         10  FILLER  PIC 9V9(004) VALUE 1.20.                             
031000     05  FILLER.                                                          
031100         10  FILLER  PIC X(022) VALUE "much worse ".                      
031200         10  FILLER  PIC 9(002) COMP VALUE 11.                            
031300         10  FILLER  PIC 9V9(004) VALUE 1.25.                             
031400     05  FILLER.                                                          
031500         10  FILLER  PIC X(022) VALUE "even more ".                       
031600         10  FILLER  PIC 9(002) COMP VALUE 10.                            
031700         10  FILLER  PIC 9V9(004) VALUE 1.15.                             
031800 01  WRK-TAB-INTENSIF REDEFINES WRK-INT-LISTA.                            
031900     05  WRK-INT OCCURS 19 TIMES.                                         
032000         10  WRK-INT-TERMO       PIC X(022).                              
032100         10  WRK-INT-TERMO-LEN   PIC 9(002) COMP.                         
032200         10  WRK-INT-PESO        PIC 9V9(004).                            
032300*-----------------------------------------------------------------        
032400*    TABELA DE MITIGADORES - MESMA TECNICA DE LISTA DE FILLER             
032500*    REDEFINIDA COMO OCCURS                                               
032600*-----------------------------------------------------------------        
032700 01  WRK-MIT-LISTA.                                                       
032800     05  FILLER.                                                          
032900         10  FILLER  PIC X(022) VALUE "but ".                             
033000         10  FILLER  PIC 9(002) COMP VALUE 4.                             
033100         10  FILLER  PIC 9V9(004) VALUE 0.85.                             
033200     05  FILLER.                                                          
033300         10  FILLER  PIC X(022) VALUE "however ".                         
033400         10  FILLER  PIC 9(002) COMP VALUE 8.                             
033500         10  FILLER  PIC 9V9(004) VALUE 0.85.                             
033600     05  FILLER.                                                          
033700         10  FILLER  PIC X(022) VALUE "although ".                        
033800         10  FILLER  PIC 9(002) COMP VALUE 9.                             
033900         10  FILLER  PIC 9V9(004) VALUE 0.85.                             
034000     05  FILLER.                                                          
034100         10  FILLER  PIC X(022) VALUE "though ".                          
034200         10  FILLER  PIC 9(002) COMP VALUE 7.                             
034300         10  FILLER  PIC 9V9(004) VALUE 0.87.                             
034400     05  FILLER.                                                          
034500         10  FILLER  PIC X(022) VALUE "yet ".                             
034600         10  FILLER  PIC 9(002) COMP VALUE 4.                             
034700         10  FILLER  PIC 9V9(004) VALUE 0.87.                             
034800     05  FILLER.                                                          
034900         10  FILLER  PIC X(022) VALUE "improving ".                       
035000         10  FILLER  PIC 9(002) COMP VALUE 10.                            
035100         10  FILLER  PIC 9V9(004) VALUE 0.80.                             
035200     05  FILLER.                                                          
035300         10  FILLER  PIC X(022) VALUE "better ".                          
035400         10  FILLER  PIC 9(002) COMP VALUE 7.                             
035500         10  FILLER  PIC 9V9(004) VALUE 0.82.                             
035600     05  FILLER.                                                          
035700         10  FILLER  PIC X(022) VALUE "getting better ".                  
035800         10  FILLER  PIC 9(002) COMP VALUE 15.                            
035900         10  FILLER  PIC 9V9(004) VALUE 0.78.                             
036000     05  FILLER.                                                          
036100         10  FILLER  PIC X(022) VALUE "improving situation ".             
036200         10  FILLER  PIC 9(002) COMP VALUE 20.                            
036300         10  FILLER  PIC 9V9(004) VALUE 0.75.                             
036400     05  FILLER.                                                          
036500         10  FILLER  PIC X(022) VALUE "making progress ".                 
036600         10  FILLER  PIC 9(002) COMP VALUE 16.                            
036700         10  FILLER  PIC 9V9(004) VALUE 0.80.                             
036800     05  FILLER.                                                          
036900         10  FILLER  PIC X(022) VALUE "on track ".                        
037000         10  FILLER  PIC 9(002) COMP VALUE 9.                             
037100         10  FILLER  PIC 9V9(004) VALUE 0.75.                             
037200     05  FILLER.                                                          
037300         10  FILLER  PIC X(022) VALUE "starting to ".                     
037400         10  FILLER  PIC 9(002) COMP VALUE 12.                            
037500         10  FILLER  PIC 9V9(004) VALUE 0.85.                             
037600     05  FILLER.                                                          
037700         10  FILLER  PIC X(022) VALUE "beginning to ".                    
037800         10  FILLER  PIC 9(002) COMP VALUE 13.                            
037900         10  FILLER  PIC 9V9(004) VALUE 0.85.                             
038000     05  FILLER.                                                          
038100         10  FILLER  PIC X(022) VALUE "hope ".                            
038200         10  FILLER  PIC 9(002) COMP VALUE 5.                             
038300         10  FILLER  PIC 9V9(004) VALUE 0.88.                             
038400     05  FILLER.                                                          
038500         10  FILLER  PIC X(022) VALUE "hopefully ".                       
038600         10  FILLER  PIC 9(002) COMP VALUE 10.                            
038700         10  FILLER  PIC 9V9(004) VALUE 0.88.                             
038800     05  FILLER.                                                          
038900         10  FILLER  PIC X(022) VALUE "optimistic ".                      
039000         10  FILLER  PIC 9(002) COMP VALUE 11.                            
039100         10  FILLER  PIC 9V9(004) VALUE 0.80.                             
039200     05  FILLER.                                                          
039300         10  FILLER  PIC X(022) VALUE "confident ".                       
039400         10  FILLER  PIC 9(002) COMP VALUE 10.                            
039500         10  FILLER  PIC 9V9(004) VALUE 0.82.                             
039600     05  FILLER.                                                          
039700         10  FILLER  PIC X(022) VALUE "plan to ".                         
039800         10  FILLER  PIC 9(002) COMP VALUE 8.                             
039900         10  FILLER  PIC 9V9(004) VALUE 0.85.                             
040000     05  FILLER.                                                          
040100         10  FILLER  PIC X(022) VALUE "working on ".                      
040200         10  FILLER  PIC 9(002) COMP VALUE 11.                            
040300         10  FILLER  PIC 9V9(004) VALUE 0.83.                             
040400     05  FILLER.                                                          
040500         10  FILLER  PIC X(022) VALUE "trying to ".                       
040600         10  FILLER  PIC 9(002) COMP VALUE 10.                            
040700         10  FILLER  PIC 9V9(004) VALUE 0.87.                             
040800     05  FILLER.                                                          
040900         10  FILLER  PIC X(022) VALUE "manageable ".                      
041000         10  FILLER  PIC 9(002) COMP VALUE 11.                            
041100         10  FILLER  PIC 9V9(004) VALUE 0.80.                             
041200     05  FILLER.                                                          
041300         10  FILLER  PIC X(022) VALUE "under control ".                   
041400         10  FILLER  PIC 9(002) COMP VALUE 14.                            
041500         10  FILLER  PIC 9V9(004) VALUE 0.75.                             
041600     05  FILLER.                                                          
041700         10  FILLER  PIC X(022) VALUE "handling ".                        
041800         10  FILLER  PIC 9(002) COMP VALUE 9.                             
041900         10  FILLER  PIC 9V9(004) VALUE 0.82.                             
042000     05  FILLER.                                                          
042100         10  FILLER  PIC X(022) VALUE "coping ".                          
042200         10  FILLER  PIC 9(002) COMP VALUE 7.                             
042300         10  FILLER  PIC 9V9(004) VALUE 0.83.                             
042400 01  WRK-TAB-MITIGADOR REDEFINES WRK-MIT-LISTA.                           
042500     05  WRK-MIT OCCURS 24 TIMES.                                         
042600         10  WRK-MIT-TERMO       PIC X(022).                              
042700         10  WRK-MIT-TERMO-LEN   PIC 9(002) COMP.                         
042800         10  WRK-MIT-PESO        PIC 9V9(004).                            
042900*-----------------------------------------------------------------        
043000*    REDEFINE DE TRACE - VISAO EDITADA DO COMBINADO PARA DISPLAY,         
043100*    JA QUE CAMPO COMP-3 NAO SE MOSTRA LEGIVEL NO DISPLAY DIRETO          
043200*-----------------------------------------------------------------        
043300 01  WRK-TRACE-AREA.                                                      
043400     05  WRK-TRACE-COMBINADO    PIC 9V9(004) COMP-3 VALUE ZERO.           
043500 01  WRK-TRACE-AREA-ED REDEFINES WRK-TRACE-AREA.                          
043600     05  WRK-TRACE-COMBINADO-ED PIC 9,9999.                               
043700*-----------------------------------------------------------------        
043800 01  FILLER                     PIC X(050) VALUE                          
043900         "***** FIM DA WORKING - FIONA2 *****".                           
044000*-----------------------------------------------------------------        
044100*    BOOK DO LEXICO DE ESTRESSE EM MEMORIA - RECEBIDO POR LINKAGE         
044200*-----------------------------------------------------------------        
044300 LINKAGE                                 SECTION.                         
044400*-----------------------------------------------------------------        
044500 01  LK-MSG-DADOS.                                                        
044600     05  LK-MSG-TEXTO           PIC X(255).                               
044700     05  LK-MSG-SENTIMENTO      PIC 9V9(004).                             
044800*-----------------------------------------------------------------        
044900 COPY "BOOKLEX.CPY".                                                      
045000*-----------------------------------------------------------------        
045100 01  LK-RESULTADO-ESTRESSE.                                               
045200     05  LK-ESCORE-COMBINADO    PIC 9V9(004).                             
045300     05  LK-NIVEL-ESTRESSE      PIC X(008).                               
045400     05  LK-URGENCIA-TEXTO      PIC X(040).                               
045500*=================================================================        
045600 PROCEDURE                               DIVISION                         
045700     USING LK-MSG-DADOS WRK-TAB-LEXICO LK-RESULTADO-ESTRESSE.             
045800*=================================================================        
045900 0000-PRINCIPAL                          SECTION.                         
046000*-----------------------------------------------------------------        
046100         PERFORM 0100-INICIAR.                                            
046200         PERFORM 0200-CALC-FRASES.                                        
046300         PERFORM 0300-CALC-PALAVRAS.                                      
046400         PERFORM 0400-CALC-NEGACAO.                                       
046500         PERFORM 0500-CALC-INTENSIF.                                      
046600         PERFORM 0600-CALC-MITIGADOR.                                     
046700         PERFORM 0650-CALC-INTERROG.                                      
046800         PERFORM 0700-CALC-COMBINADO.                                     
046900         PERFORM 0750-CALC-NIVEL.                                         
047000         PERFORM 0800-DEVOLVER-RESULTADO.                                 
047100         GOBACK.                                                          
047200*-----------------------------------------------------------------        
047300 0000-PRINCIPAL-FIM. EXIT.                                                
047400*-----------------------------------------------------------------        
047500 0100-INICIAR                            SECTION.                         
047600*-----------------------------------------------------------------        
047700         MOVE ZERO TO WRK-ESCORE-FRASE WRK-ESCORE-PALAVRA                 
047800                      WRK-QT-FRASES-ACHADAS                               
047900                      WRK-QT-PALAVRAS-ACHADAS.                            
048000         MOVE "N" TO WRK-SW-NEGADO.                                       
048100*-----------------------------------------------------------------        
048200 0100-INICIAR-FIM. EXIT.                                                  
048300*-----------------------------------------------------------------        
048400*    R6 ESCORE DE FRASES - MAIOR PESO ENTRE AS FRASES CONTIDAS            
048500*    NO TEXTO, MAIS 0,05 POR FRASE ADICIONAL, LIMITADO A 1,0              
048600*-----------------------------------------------------------------        
048700 0200-CALC-FRASES                        SECTION.                         
048800*-----------------------------------------------------------------        
048900         PERFORM 0210-TESTAR-FRASE                                        
049000             VARYING IDX-LEX FROM 1 BY 1                                  
049100             UNTIL IDX-LEX > WRK-QT-LEXICO.                               
049200         IF WRK-QT-FRASES-ACHADAS GREATER THAN 1                          
049300             COMPUTE WRK-ESCORE-FRASE ROUNDED =                           
049400                 WRK-ESCORE-FRASE +                                       
049500                     ((WRK-QT-FRASES-ACHADAS - 1) * 0.05)                 
049600         END-IF.                                                          
049700         IF WRK-ESCORE-FRASE GREATER THAN 1                               
049800             MOVE 1 TO WRK-ESCORE-FRASE                                   
049900         END-IF.                                                          
050000*-----------------------------------------------------------------        
050100 0200-CALC-FRASES-FIM. EXIT.                                              
050200*-----------------------------------------------------------------        
050300 0210-TESTAR-FRASE                        SECTION.                        
050400*-----------------------------------------------------------------        
050500         IF WRK-LEX-CLASSE (IDX-LEX) EQUAL "P"                            
050600             MOVE WRK-LEX-TERMO (IDX-LEX) TO                              
050700                 WRK-BUSCA-TERMO (1:50)                                   
050800             MOVE SPACES TO WRK-BUSCA-TERMO (51:2)                        
050900             PERFORM 0910-CALC-TERMO-LEN                                  
051000             MOVE LK-MSG-TEXTO TO WRK-BUSCA-HAYSTACK                      
051100             MOVE 255 TO WRK-BUSCA-HAY-LEN                                
051200             PERFORM 0900-ACHAR-TERMO                                     
051300             IF WRK-BUSCA-POS NOT EQUAL ZERO                              
051400                 ADD 1 TO WRK-QT-FRASES-ACHADAS                           
051500                 IF WRK-LEX-PESO (IDX-LEX)                                
051600                         GREATER THAN WRK-ESCORE-FRASE                    
051700                     MOVE WRK-LEX-PESO (IDX-LEX)                          
051800                         TO WRK-ESCORE-FRASE                              
051900                 END-IF                                                   
052000                 IF WRK-QT-FRASES-ACHADAS NOT GREATER THAN 10             
052100                     MOVE WRK-LEX-TERMO (IDX-LEX) TO                      
052200                         WRK-FA-TERMO (WRK-QT-FRASES-ACHADAS)             
052300                     MOVE WRK-BUSCA-POS TO                                
052400                         WRK-FA-POS (WRK-QT-FRASES-ACHADAS)               
052500                 END-IF                                                   
052600         END-IF.                                                          
052700*-----------------------------------------------------------------        
052800 0210-TESTAR-FRASE-FIM. EXIT.                                             
052900*-----------------------------------------------------------------        
053000*    R7 ESCORE DE PALAVRAS-CHAVE - SOMA DAS 5 MAIORES COM                 
053100*    RENDIMENTO DECRESCENTE 0,7**I, EXCLUINDO PALAVRA JA CONTIDA          
053200*    EM UMA FRASE ACHADA NO R6                                            
053300*-----------------------------------------------------------------        
053400 0300-CALC-PALAVRAS                       SECTION.                        
053500*-----------------------------------------------------------------        
053600         PERFORM 0310-TESTAR-PALAVRA                                      
053700             VARYING IDX-LEX FROM 1 BY 1                                  
053800             UNTIL IDX-LEX > WRK-QT-LEXICO.                               
053900         PERFORM 0350-SOMAR-TOP5.                                         
054000*-----------------------------------------------------------------        
054100 0300-CALC-PALAVRAS-FIM. EXIT.                                            
054200*-----------------------------------------------------------------        
054300 0310-TESTAR-PALAVRA                      SECTION.                        
054400*-----------------------------------------------------------------        
054500         IF WRK-LEX-CLASSE (IDX-LEX) EQUAL "K"                            
054600             MOVE WRK-LEX-TERMO (IDX-LEX) TO                              
054700                 WRK-BUSCA-TERMO (1:50)                                   
054800             MOVE SPACES TO WRK-BUSCA-TERMO (51:2)                        
054900             PERFORM 0910-CALC-TERMO-LEN                                  
055000             MOVE LK-MSG-TEXTO TO WRK-BUSCA-HAYSTACK                      
055100             MOVE 255 TO WRK-BUSCA-HAY-LEN                                
055200             PERFORM 0900-ACHAR-TERMO                                     
055300             IF WRK-BUSCA-POS NOT EQUAL ZERO                              
055400                 PERFORM 0320-VERIFICAR-EXCLUSAO                          
055500                 IF NOT WRK-PALAVRA-EXCLUIDA                              
055600                   AND WRK-QT-PALAVRAS-ACHADAS LESS THAN 100              
055700                     ADD 1 TO WRK-QT-PALAVRAS-ACHADAS                     
055800                     MOVE WRK-LEX-PESO (IDX-LEX) TO                       
055900                         WRK-PA-PESO (WRK-QT-PALAVRAS-ACHADAS)            
056000                     MOVE WRK-BUSCA-POS TO                                
056100                         WRK-PA-POS (WRK-QT-PALAVRAS-ACHADAS)             
056200                 END-IF                                                   
056300             END-IF                                                       
056400         END-IF.                                                          
056500*-----------------------------------------------------------------        
056600 0310-TESTAR-PALAVRA-FIM. EXIT.                                           
056700*-----------------------------------------------------------------        
056800 0320-VERIFICAR-EXCLUSAO                  SECTION.                        
056900*-----------------------------------------------------------------        
057000         MOVE WRK-BUSCA-TERMO TO WRK-SAVE-TERMO.                          
057100         MOVE WRK-BUSCA-TERMO-LEN TO WRK-SAVE-TERMO-LEN.                  
057200         MOVE SPACES TO WRK-PALAVRA-PAD.                                  
057300         MOVE SPACE TO WRK-PALAVRA-PAD (1:1).                             
057400         MOVE WRK-SAVE-TERMO (1:WRK-SAVE-TERMO-LEN) TO                    
057500             WRK-PALAVRA-PAD (2:WRK-SAVE-TERMO-LEN).                      
057600         MOVE SPACE TO                                                    
057700             WRK-PALAVRA-PAD (WRK-SAVE-TERMO-LEN + 2:1).                  
057800         MOVE "N" TO WRK-SW-EXCLUIDA.                                     
057900         IF WRK-QT-FRASES-ACHADAS GREATER THAN ZERO                       
058000             PERFORM 0325-TESTAR-EXCLUSAO                                 
058100                 VARYING WRK-IDX-FRASE FROM 1 BY 1                        
058200                 UNTIL WRK-IDX-FRASE GREATER THAN                         
058300                         WRK-QT-FRASES-ACHADAS                            
058400                     OR WRK-IDX-FRASE GREATER THAN 10                     
058500                     OR WRK-PALAVRA-EXCLUIDA                              
058600         END-IF.                                                          
058700         MOVE WRK-SAVE-TERMO TO WRK-BUSCA-TERMO.                          
058800         MOVE WRK-SAVE-TERMO-LEN TO WRK-BUSCA-TERMO-LEN.                  
058900*-----------------------------------------------------------------        
059000 0320-VERIFICAR-EXCLUSAO-FIM. EXIT.                                       
059100*-----------------------------------------------------------------        
059200 0325-TESTAR-EXCLUSAO                     SECTION.                        
059300*-----------------------------------------------------------------        
059400         MOVE SPACES TO WRK-FRASE-PAD.                                    
059500         MOVE SPACE TO WRK-FRASE-PAD (1:1).                               
059600         MOVE WRK-FA-TERMO (WRK-IDX-FRASE) TO                             
059700             WRK-FRASE-PAD (2:50).                                        
059800         MOVE SPACE TO WRK-FRASE-PAD (52:1).                              
059900         MOVE WRK-FRASE-PAD TO WRK-BUSCA-HAYSTACK (1:52).                 
060000         MOVE 52 TO WRK-BUSCA-HAY-LEN.                                    
060100         MOVE WRK-PALAVRA-PAD TO WRK-BUSCA-TERMO.                         
060200         COMPUTE WRK-BUSCA-TERMO-LEN = WRK-SAVE-TERMO-LEN + 2.            
060300         PERFORM 0900-ACHAR-TERMO.                                        
060400         IF WRK-BUSCA-POS NOT EQUAL ZERO                                  
060500             SET WRK-PALAVRA-EXCLUIDA TO TRUE                             
060600         END-IF.                                                          
060700*-----------------------------------------------------------------        
060800 0325-TESTAR-EXCLUSAO-FIM. EXIT.                                          
060900*-----------------------------------------------------------------        
061000 0350-SOMAR-TOP5                          SECTION.                        
061100*-----------------------------------------------------------------        
061200         MOVE ZERO TO WRK-ESCORE-PALAVRA.                                 
061300         IF WRK-QT-PALAVRAS-ACHADAS GREATER THAN ZERO                     
061400             MOVE 1 TO WRK-TOP-FATOR                                      
061500             PERFORM 0360-EXTRAIR-MAIOR                                   
061600                 VARYING WRK-TOP-CONT FROM 1 BY 1                         
061700                 UNTIL WRK-TOP-CONT GREATER THAN 5                        
061800                     OR WRK-TOP-CONT GREATER THAN                         
061900                             WRK-QT-PALAVRAS-ACHADAS                      
062000             IF WRK-ESCORE-PALAVRA GREATER THAN 1                         
062100                 MOVE 1 TO WRK-ESCORE-PALAVRA                             
062200             END-IF                                                       
062300         END-IF.                                                          
062400*-----------------------------------------------------------------        
062500 0350-SOMAR-TOP5-FIM. EXIT.                                               
062600*-----------------------------------------------------------------        
062700 0360-EXTRAIR-MAIOR                       SECTION.                        
062800*-----------------------------------------------------------------        
062900         MOVE ZERO TO WRK-TOP-MAIOR.                                      
063000         MOVE ZERO TO WRK-TOP-IDX.                                        
063100         PERFORM 0365-COMPARAR-PALAVRA                                    
063200             VARYING WRK-IDX-PALAVRA FROM 1 BY 1                          
063300             UNTIL WRK-IDX-PALAVRA GREATER THAN                           
063400                     WRK-QT-PALAVRAS-ACHADAS.                             
063500         IF WRK-TOP-IDX NOT EQUAL ZERO                                    
063600             COMPUTE WRK-ESCORE-PALAVRA ROUNDED =                         
063700                 WRK-ESCORE-PALAVRA +                                     
063800                     (WRK-TOP-MAIOR * WRK-TOP-FATOR)                      
063900             SET WRK-PA-JA-USADA (WRK-TOP-IDX) TO TRUE                    
064000             COMPUTE WRK-TOP-FATOR ROUNDED = WRK-TOP-FATOR * 0.7          
064100         END-IF.                                                          
064200*-----------------------------------------------------------------        
064300 0360-EXTRAIR-MAIOR-FIM. EXIT.                                            
064400*-----------------------------------------------------------------        
064500 0365-COMPARAR-PALAVRA                    SECTION.                        
064600*-----------------------------------------------------------------        
064700         IF NOT WRK-PA-JA-USADA (WRK-IDX-PALAVRA)                         
064800             IF WRK-PA-PESO (WRK-IDX-PALAVRA)                             
064900                     GREATER THAN WRK-TOP-MAIOR                           
065000                 MOVE WRK-PA-PESO (WRK-IDX-PALAVRA)                       
065100                     TO WRK-TOP-MAIOR                                     
065200                 MOVE WRK-IDX-PALAVRA TO WRK-TOP-IDX                      
065300             END-IF                                                       
065400         END-IF.                                                          
065500*-----------------------------------------------------------------        
065600 0365-COMPARAR-PALAVRA-FIM. EXIT.                                         
065700*-----------------------------------------------------------------        
065800*    R8 FATOR DE NEGACAO - EXAMINA AS 20 POSICOES ANTERIORES A            
065900*    CADA TERMO ACHADO. PRIMEIRO MARCADOR ENCONTRADO ENCERRA A            
066000*    BUSCA E FIXA O FATOR EM 0,4 - SENAO O FATOR FICA EM 1,0              
066100*-----------------------------------------------------------------        
066200 0400-CALC-NEGACAO                        SECTION.                        
066300*-----------------------------------------------------------------        
066400         PERFORM 0410-TESTAR-NEG-FRASE                                    
066500             VARYING WRK-IDX-FRASE FROM 1 BY 1                            
066600             UNTIL WRK-IDX-FRASE GREATER THAN                             
066700                     WRK-QT-FRASES-ACHADAS                                
066800                 OR WRK-IDX-FRASE GREATER THAN 10                         
066900                 OR WRK-TERMO-NEGADO.                                     
067000         IF NOT WRK-TERMO-NEGADO                                          
067100             PERFORM 0420-TESTAR-NEG-PALAVRA                              
067200                 VARYING WRK-IDX-PALAVRA FROM 1 BY 1                      
067300                 UNTIL WRK-IDX-PALAVRA GREATER THAN                       
067400                         WRK-QT-PALAVRAS-ACHADAS                          
067500                     OR WRK-TERMO-NEGADO                                  
067600         END-IF.                                                          
067700         IF WRK-TERMO-NEGADO                                              
067800             MOVE 0.4 TO WRK-FATOR-NEGACAO                                
067900         ELSE                                                             
068000             MOVE 1.0 TO WRK-FATOR-NEGACAO                                
068100         END-IF.                                                          
068200*-----------------------------------------------------------------        
068300 0400-CALC-NEGACAO-FIM. EXIT.                                             
068400*-----------------------------------------------------------------        
068500 0410-TESTAR-NEG-FRASE                     SECTION.                       
068600*-----------------------------------------------------------------        
068700         MOVE WRK-FA-POS (WRK-IDX-FRASE) TO WRK-POS-TERMO.                
068800         PERFORM 0430-TESTAR-JANELA.                                      
068900*-----------------------------------------------------------------        
069000 0410-TESTAR-NEG-FRASE-FIM. EXIT.                                         
069100*-----------------------------------------------------------------        
069200 0420-TESTAR-NEG-PALAVRA                   SECTION.                       
069300*-----------------------------------------------------------------        
069400         MOVE WRK-PA-POS (WRK-IDX-PALAVRA) TO WRK-POS-TERMO.              
069500         PERFORM 0430-TESTAR-JANELA.                                      
069600*-----------------------------------------------------------------        
069700 0420-TESTAR-NEG-PALAVRA-FIM. EXIT.                                       
069800*-----------------------------------------------------------------        
069900 0430-TESTAR-JANELA                        SECTION.                       
070000*-----------------------------------------------------------------        
070100         COMPUTE WRK-JANELA-INICIO = WRK-POS-TERMO - 20.                  
070200         IF WRK-JANELA-INICIO LESS THAN 1                                 
070300             MOVE 1 TO WRK-JANELA-INICIO                                  
070400         END-IF.                                                          
070500         COMPUTE WRK-JANELA-TAM =                                         
070600             WRK-POS-TERMO - WRK-JANELA-INICIO.                           
070700         IF WRK-JANELA-TAM GREATER THAN ZERO                              
070800             MOVE LK-MSG-TEXTO                                            
070900                 (WRK-JANELA-INICIO:WRK-JANELA-TAM) TO                    
071000                 WRK-BUSCA-HAYSTACK (1:WRK-JANELA-TAM)                    
071100             MOVE WRK-JANELA-TAM TO WRK-BUSCA-HAY-LEN                     
071200             PERFORM 0440-TESTAR-MARCA                                    
071300                 VARYING WRK-IDX-NEG FROM 1 BY 1                          
071400                 UNTIL WRK-IDX-NEG GREATER THAN 24                        
071500                     OR WRK-TERMO-NEGADO                                  
071600         END-IF.                                                          
071700*-----------------------------------------------------------------        
071800 0430-TESTAR-JANELA-FIM. EXIT.                                            
071900*-----------------------------------------------------------------        
072000 0440-TESTAR-MARCA                         SECTION.                       
072100*-----------------------------------------------------------------        
072200         MOVE WRK-NEG-TERMO (WRK-IDX-NEG) TO                              
072300             WRK-BUSCA-TERMO (1:22).                                      
072400         MOVE WRK-NEG-TERMO-LEN (WRK-IDX-NEG) TO                          
072500             WRK-BUSCA-TERMO-LEN.                                         
072600         PERFORM 0900-ACHAR-TERMO.                                        
072700         IF WRK-BUSCA-POS NOT EQUAL ZERO                                  
072800             SET WRK-TERMO-NEGADO TO TRUE                                 
072900         END-IF.                                                          
073000*-----------------------------------------------------------------        
073100 0440-TESTAR-MARCA-FIM. EXIT.                                             
073200*-----------------------------------------------------------------        
073300*    R9 FATOR DE INTENSIFICADOR - O MAIOR PESO ENTRE OS TERMOS            
073400*    DA TABELA QUE APARECEM NO TEXTO, SENAO O PADRAO E 1,0                
073500*-----------------------------------------------------------------        
073600 0500-CALC-INTENSIF                        SECTION.                       
073700*-----------------------------------------------------------------        
073800         MOVE 1.0 TO WRK-FATOR-INTENSIF.                                  
073900         MOVE LK-MSG-TEXTO TO WRK-BUSCA-HAYSTACK.                         
074000         MOVE 255 TO WRK-BUSCA-HAY-LEN.                                   
074100         PERFORM 0510-TESTAR-INTENSIF                                     
074200             VARYING WRK-IDX-INT FROM 1 BY 1                              
074300             UNTIL WRK-IDX-INT GREATER THAN 19.                           
074400*-----------------------------------------------------------------        
074500 0500-CALC-INTENSIF-FIM. EXIT.                                            
074600*-----------------------------------------------------------------        
074700 0510-TESTAR-INTENSIF                      SECTION.                       
074800*-----------------------------------------------------------------        
074900         MOVE WRK-INT-TERMO (WRK-IDX-INT) TO                              
075000             WRK-BUSCA-TERMO (1:22).                                      
075100         MOVE WRK-INT-TERMO-LEN (WRK-IDX-INT) TO                          
075200             WRK-BUSCA-TERMO-LEN.                                         
075300         PERFORM 0900-ACHAR-TERMO.                                        
075400         IF WRK-BUSCA-POS NOT EQUAL ZERO                                  
075500             IF WRK-INT-PESO (WRK-IDX-INT)                                
075600                     GREATER THAN WRK-FATOR-INTENSIF                      
075700                 MOVE WRK-INT-PESO (WRK-IDX-INT)                          
075800                     TO WRK-FATOR-INTENSIF                                
075900             END-IF                                                       
076000         END-IF.                                                          
076100*-----------------------------------------------------------------        
076200 0510-TESTAR-INTENSIF-FIM. EXIT.                                          
076300*-----------------------------------------------------------------        
076400*    R10 FATOR DE MITIGADOR - O MENOR PESO ENTRE OS TERMOS DA             
076500*    TABELA QUE APARECEM NO TEXTO, SENAO O PADRAO E 1,0                   
076600*-----------------------------------------------------------------        
076700 0600-CALC-MITIGADOR                       SECTION.                       
076800*-----------------------------------------------------------------        
076900         MOVE 1.0 TO WRK-FATOR-MITIGADOR.                                 
077000         MOVE LK-MSG-TEXTO TO WRK-BUSCA-HAYSTACK.                         
077100         MOVE 255 TO WRK-BUSCA-HAY-LEN.                                   
077200         PERFORM 0610-TESTAR-MITIGADOR                                    
077300             VARYING WRK-IDX-MIT FROM 1 BY 1                              
077400             UNTIL WRK-IDX-MIT GREATER THAN 24.                           
077500*-----------------------------------------------------------------        
077600 0600-CALC-MITIGADOR-FIM. EXIT.                                           
077700*-----------------------------------------------------------------        
077800 0610-TESTAR-MITIGADOR                     SECTION.                       
077900*-----------------------------------------------------------------        
078000         MOVE WRK-MIT-TERMO (WRK-IDX-MIT) TO                              
078100             WRK-BUSCA-TERMO (1:22).                                      
078200         MOVE WRK-MIT-TERMO-LEN (WRK-IDX-MIT) TO                          
078300             WRK-BUSCA-TERMO-LEN.                                         
078400         PERFORM 0900-ACHAR-TERMO.                                        
078500         IF WRK-BUSCA-POS NOT EQUAL ZERO                                  
078600             IF WRK-MIT-PESO (WRK-IDX-MIT)                                
078700                     LESS THAN WRK-FATOR-MITIGADOR                        
078800                 MOVE WRK-MIT-PESO (WRK-IDX-MIT)                          
078900                     TO WRK-FATOR-MITIGADOR                               
079000             END-IF                                                       
079100         END-IF.                                                          
079200*-----------------------------------------------------------------        
079300 0610-TESTAR-MITIGADOR-FIM. EXIT.                                         
079400*-----------------------------------------------------------------        
079500*    R11 FATOR DE INTERROGACAO - 0,85 SE O TEXTO CONTEM "?",              
079600*    SENAO 1,0                                                            
079700*-----------------------------------------------------------------        
079800 0650-CALC-INTERROG                        SECTION.                       
079900*-----------------------------------------------------------------        
080000         MOVE 1.0 TO WRK-FATOR-INTERROG.                                  
080100         MOVE LK-MSG-TEXTO TO WRK-BUSCA-HAYSTACK.                         
080200         MOVE 255 TO WRK-BUSCA-HAY-LEN.                                   
080300         MOVE "?" TO WRK-BUSCA-TERMO (1:1).                               
080400         MOVE 1 TO WRK-BUSCA-TERMO-LEN.                                   
080500         PERFORM 0900-ACHAR-TERMO.                                        
080600         IF WRK-BUSCA-POS NOT EQUAL ZERO                                  
080700             MOVE 0.85 TO WRK-FATOR-INTERROG                              
080800         END-IF.                                                          
080900*-----------------------------------------------------------------        
081000 0650-CALC-INTERROG-FIM. EXIT.                                            
081100*-----------------------------------------------------------------        
081200*    R12 COMBINACAO - BASE PONDERADA, AJUSTADA PELOS FATORES E            
081300*    MESCLADA COM O SENTIMENTO NEGATIVO INFORMADO NA MENSAGEM             
081400*-----------------------------------------------------------------        
081500 0700-CALC-COMBINADO                       SECTION.                       
081600*-----------------------------------------------------------------        
081700         COMPUTE WRK-BASE ROUNDED =                                       
081800             (0.6 * WRK-ESCORE-FRASE) +                                   
081900                 (0.4 * WRK-ESCORE-PALAVRA).                              
082000         COMPUTE WRK-AJUSTADO ROUNDED =                                   
082100             WRK-BASE * WRK-FATOR-NEGACAO * WRK-FATOR-INTENSIF            
082200                 * WRK-FATOR-MITIGADOR * WRK-FATOR-INTERROG.              
082300         COMPUTE WRK-COMBINADO-FINAL ROUNDED =                            
082400             (0.5 * WRK-AJUSTADO) + (0.5 * LK-MSG-SENTIMENTO).            
082500         IF WRK-COMBINADO-FINAL GREATER THAN 1                            
082600             MOVE 1 TO WRK-COMBINADO-FINAL                                
082700         END-IF.                                                          
082800         MOVE WRK-COMBINADO-FINAL TO WRK-TRACE-COMBINADO.                 
082900         IF WRK-TRACE-LIGADO                                              
083000             DISPLAY "FIONA2 TRACE COMBINADO = "                          
083100                 WRK-TRACE-COMBINADO-ED                                   
083200         END-IF.                                                          
083300*-----------------------------------------------------------------        
083400 0700-CALC-COMBINADO-FIM. EXIT.                                           
083500*-----------------------------------------------------------------        
083600*    R13 FAIXAS DE ESTRESSE                                               
083700*-----------------------------------------------------------------        
083800 0750-CALC-NIVEL                           SECTION.                       
083900*-----------------------------------------------------------------        
084000*    CLASSIFICACAO DA FAIXA DE URGENCIA POR DESVIO PARA O                 
084100*    PARAGRAFO DA FAIXA CORRESPONDENTE (ESTILO ANTIGO DA CASA)            
084200*-----------------------------------------------------------------        
084300         IF WRK-COMBINADO-FINAL NOT LESS THAN 0.75                        
084400             GO TO 0751-NIVEL-ALTO.                                       
084500         IF WRK-COMBINADO-FINAL NOT LESS THAN 0.55                        
084600             GO TO 0752-NIVEL-MODERADO.                                   
084700         IF WRK-COMBINADO-FINAL NOT LESS THAN 0.35                        
084800             GO TO 0753-NIVEL-BAIXO.                                      
084900         GO TO 0754-NIVEL-MINIMO.                                         
085000*-----------------------------------------------------------------        
085100 0751-NIVEL-ALTO.                                                         
085200         MOVE "HIGH" TO LK-NIVEL-ESTRESSE.                                
085300         MOVE "IMMEDIATE RESPONSE NEEDED" TO                              
085400             LK-URGENCIA-TEXTO.                                           
085500         GO TO 0750-CALC-NIVEL-FIM.                                       
085600*-----------------------------------------------------------------        
085700 0752-NIVEL-MODERADO.                                                     
085800         MOVE "MODERATE" TO LK-NIVEL-ESTRESSE.                            
085900         MOVE "ACTIVE SUPPORT RECOMMENDED" TO                             
086000             LK-URGENCIA-TEXTO.                                           
086100         GO TO 0750-CALC-NIVEL-FIM.                                       
086200*-----------------------------------------------------------------        
086300 0753-NIVEL-BAIXO.                                                        
086400         MOVE "LOW" TO LK-NIVEL-ESTRESSE.                                 
086500         MOVE "MONITOR SITUATION" TO                                      
086600             LK-URGENCIA-TEXTO.                                           
086700         GO TO 0750-CALC-NIVEL-FIM.                                       
086800*-----------------------------------------------------------------        
086900 0754-NIVEL-MINIMO.                                                       
087000         MOVE "MINIMAL" TO LK-NIVEL-ESTRESSE.                             
087100         MOVE "NO IMMEDIATE INTERVENTION NEEDED" TO                       
087200             LK-URGENCIA-TEXTO.                                           
087300*-----------------------------------------------------------------        
087400 0750-CALC-NIVEL-FIM. EXIT.                                               
087500*-----------------------------------------------------------------        
087600 0800-DEVOLVER-RESULTADO                   SECTION.                       
087700*-----------------------------------------------------------------        
087800         MOVE WRK-COMBINADO-FINAL TO LK-ESCORE-COMBINADO.                 
087900*-----------------------------------------------------------------        
088000 0800-DEVOLVER-RESULTADO-FIM. EXIT.                                       
088100*-----------------------------------------------------------------        
088200*    MOTOR GENERICO DE LOCALIZACAO DE SUBCADEIA - USADO PARA              
088300*    FRASES, PALAVRAS-CHAVE, MARCADORES DE NEGACAO, INTENSIFI-            
088400*    CADORES, MITIGADORES E O PONTO DE INTERROGACAO                       
088500*-----------------------------------------------------------------        
088600 0900-ACHAR-TERMO                          SECTION.                       
088700*-----------------------------------------------------------------        
088800         MOVE ZERO TO WRK-BUSCA-POS.                                      
088900         IF WRK-BUSCA-TERMO-LEN GREATER THAN ZERO                         
089000             COMPUTE WRK-BUSCA-LIMITE =                                   
089100                 WRK-BUSCA-HAY-LEN - WRK-BUSCA-TERMO-LEN + 1              
089200             IF WRK-BUSCA-LIMITE GREATER THAN ZERO                        
089300                 PERFORM 0905-TESTAR-POSICAO                              
089400                     VARYING WRK-IDX-POS FROM 1 BY 1                      
089500                     UNTIL WRK-IDX-POS GREATER THAN                       
089600                             WRK-BUSCA-LIMITE                             
089700                         OR WRK-BUSCA-POS NOT EQUAL ZERO                  
089800             END-IF                                                       
089900         END-IF.                                                          
090000*-----------------------------------------------------------------        
090100 0900-ACHAR-TERMO-FIM. EXIT.                                              
090200*-----------------------------------------------------------------        
090300 0905-TESTAR-POSICAO                        SECTION.                      
090400*-----------------------------------------------------------------        
090500         IF WRK-BUSCA-HAYSTACK (WRK-IDX-POS:WRK-BUSCA-TERMO-LEN)          
090600                 EQUAL WRK-BUSCA-TERMO (1:WRK-BUSCA-TERMO-LEN)            
090700             MOVE WRK-IDX-POS TO WRK-BUSCA-POS                            
090800         END-IF.                                                          
090900*-----------------------------------------------------------------        
091000 0905-TESTAR-POSICAO-FIM. EXIT.                                           
091100*-----------------------------------------------------------------        
091200 0910-CALC-TERMO-LEN                        SECTION.                      
091300*-----------------------------------------------------------------        
091400         MOVE 50 TO WRK-BUSCA-TERMO-LEN.                                  
091500         PERFORM 0915-ENCOLHER-TERMO                                      
091600             UNTIL WRK-BUSCA-TERMO-LEN EQUAL ZERO                         
091700                 OR WRK-BUSCA-TERMO (WRK-BUSCA-TERMO-LEN:1)               
091800                         NOT EQUAL SPACE.                                 
091900*-----------------------------------------------------------------        
092000 0910-CALC-TERMO-LEN-FIM. EXIT.                                           
092100*-----------------------------------------------------------------        
092200 0915-ENCOLHER-TERMO                        SECTION.                      
092300*-----------------------------------------------------------------        
092400         SUBTRACT 1 FROM WRK-BUSCA-TERMO-LEN.                             
092500*-----------------------------------------------------------------        
092600 0915-ENCOLHER-TERMO-FIM. EXIT.                                           
092700*-----------------------------------------------------------------        
