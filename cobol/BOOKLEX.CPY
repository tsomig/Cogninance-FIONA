000100*-----------------------------------------------------------------        
000200*    BOOK........: BOOKLEX                                                
000300*    OBJETIVO....: LAYOUT DO REGISTRO DO LEXICO DE ESTRESSE               
000400*                  (LEXFILE) E TABELA EM MEMORIA CARREGADA PELO           
000500*                  FIONA0 E REPASSADA AO FIONA2 POR LINKAGE               
000600*-----------------------------------------------------------------        
000700*    ALTERACOES                                                           
000800*    25/05/1989 MHM CHAMADO CR-0046 CRIACAO DO BOOK                       
000900*    21/01/1999 LSR CHAMADO CR-0884 AJUSTE VIRADA DO SECULO               
001000*-----------------------------------------------------------------        
001100 01  REG-LEXICO.                                                          
001200     05  LEX-CLASSE                 PIC X(001) VALUE SPACES.              
001300         88  LEX-E-PALAVRA           VALUE "K".                           
001400         88  LEX-E-FRASE             VALUE "P".                           
001500     05  LEX-TERMO                  PIC X(050) VALUE SPACES.              
001600     05  LEX-PESO                    PIC 9V9(004) VALUE ZEROS.            
001700     05  FILLER                     PIC X(004) VALUE SPACES.              
001800*-----------------------------------------------------------------        
001900 01  WRK-TAB-LEXICO.                                                      
002000     05  WRK-QT-LEXICO               PIC 9(003) COMP VALUE ZERO.          
002100     05  WRK-LEX OCCURS 200 TIMES                                         
002200                 INDEXED BY IDX-LEX.                                      
002300         10  WRK-LEX-CLASSE          PIC X(001) VALUE SPACES.             
002400         10  WRK-LEX-TERMO           PIC X(050) VALUE SPACES.             
002500         10  WRK-LEX-PESO            PIC 9V9(004) VALUE ZEROS.            
002600         10  FILLER                  PIC X(004) VALUE SPACES.             
002700*-----------------------------------------------------------------        
