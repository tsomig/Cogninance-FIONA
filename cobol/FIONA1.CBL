000100*=================================================================        
000200 IDENTIFICATION                          DIVISION.                        
000300*=================================================================        
000400 PROGRAM-ID.                             FIONA1.                          
000500 AUTHOR.                                 MATHEUS H MEDEIROS.              
000600 INSTALLATION.                           FOURSYS CONSULTORIA.             
000700 DATE-WRITTEN.                           05/30/1989.                      
000800 DATE-COMPILED.                                                           
000900 SECURITY.                               CONFIDENCIAL - USO               
001000                                          INTERNO DO BANCO.               
001100*=================================================================        
001200* PROGRAMA   : FIONA1                                                     
001300* PROGRAMADOR: MATHEUS H MEDEIROS                                         
001400* ANALISTA   : IVAN SANCHES                                               
001500* CONSULTORIA: FOURSYS                                                    
001600* DATA.......: 30 / 05 / 1989                                             
001700*-----------------------------------------------------------------        
001800* OBJETIVO...: CALCULA O INDICE DE RESILIENCIA FINANCEIRA (FRI)           
001900*              DO CLIENTE - COMPONENTES BUFFER, ESTABILIDADE E            
002000*              MOMENTO, TOTAL PONDERADO E FAIXA DE INTERPRETACAO.         
002100*              SUBPROGRAMA SEM ACESSO A ARQUIVO - RECEBE DADOS            
002200*              DO FIONA0 VIA LINKAGE E DEVOLVE O RESULTADO.               
002300*-----------------------------------------------------------------        
002400*    ARQUIVOS                I/O                  INCLUDE/BOOK            
002500*    NENHUM - SUBPROGRAMA   N/A                     #BOOKMON              
002600*-----------------------------------------------------------------        
002700* MODULOS....: CHAMADO PELO FIONA0 (CALL "FIONA1").                       
002800*-----------------------------------------------------------------        
002900*                            ALTERACOES                                   
003000*-----------------------------------------------------------------        
003100*    30/05/1989 MHM CHAMADO CR-0060 CRIACAO DO PROGRAMA - CALCULO         
003200*    30/05/1989 MHM             DO BUFFER E DA ESTABILIDADE               
003300*    02/06/1989 MHM CHAMADO CR-0061 INCLUIDO CALCULO DO MOMENTO           
003400*    02/06/1989 MHM             VIA TANGENTE HIPERBOLICA POR SERIE        
003500*    02/06/1989 MHM             DE TAYLOR (SEM FUNCAO INTRINSECA)         
003600*    14/06/1989 MHM CHAMADO CR-0065 INCLUIDO CALCULO DA RAIZ              
003700*    14/06/1989 MHM             QUADRADA POR NEWTON-RAPHSON PARA          
003800*    14/06/1989 MHM             O DESVIO PADRAO POPULACIONAL              
003900*    08/07/1989 MHM CHAMADO CR-0073 INCLUIDO LK-MEDIA-RENDA NO            
004000*    08/07/1989 MHM             LINKAGE PARA REPASSE AO FIONA3            
004100*    09/08/1991 IVS CHAMADO CR-0210 REVISAO GERAL - AJUSTE NOS            
004200*    09/08/1991 IVS             LIMITES DE ITERACAO DAS SERIES            
004300*    17/03/1994 MHM CHAMADO CR-0340 INCLUIDO CHAVE UPSI-0 PARA            
004400*    17/03/1994 MHM             TRACE DAS VARIAVEIS DE CALCULO            
004500*    21/01/1999 LSR CHAMADO CR-0884 AJUSTE VIRADA DO SECULO - SEM         
004600*    21/01/1999 LSR             IMPACTO NAS CONTAS, SOMENTE               
004700*    21/01/1999 LSR             REVISAO DE COMENTARIOS E BOOKS            
004800*    14/05/2001 RPS CHAMADO CR-0930 CORRIGIDO RESET DE                    
004900*    14/05/2001 RPS             WRK-MEDIA-RENDA EM 0300-CALC-             
005000*    14/05/2001 RPS             STABILITY - CLIENTE COM MENOS DE          
005100*    14/05/2001 RPS             2 MESES DE HISTORICO FICAVA COM A         
005200*    14/05/2001 RPS             MEDIA DO CLIENTE ANTERIOR (VIDE           
005300*    14/05/2001 RPS             CR-0931 NO FIONA0)                        
005400*    19/09/2008 DCO CHAMADO CR-1576 0700-DEVOLVER-RESULTADO               
005500*    19/09/2008 DCO             PASSOU A USAR COMPUTE ROUNDED NO          
005600*    19/09/2008 DCO             REPASSE DE BUFFER/STABILITY/              
005700*    19/09/2008 DCO             MOMENTUM/TOTAL PARA O LINKAGE -           
005800*    19/09/2008 DCO             O MOVE SIMPLES TRUNCAVA AS 4 CASAS        
005900*    19/09/2008 DCO             COMP-3 PARA AS 2 CASAS DO LINKAGE         
006000*    19/09/2008 DCO             SEM ARREDONDAR                            
006100*-----------------------------------------------------------------        
006200*=================================================================        
006300 ENVIRONMENT                             DIVISION.                        
006400*=================================================================        
006500*-----------------------------------------------------------------        
006600 CONFIGURATION                           SECTION.                         
006700*-----------------------------------------------------------------        
006800 SPECIAL-NAMES.                                                           
006900     UPSI-0 IS WRK-CHAVE-TRACE                                            
007000         ON STATUS IS WRK-TRACE-LIGADO                                    
007100         OFF STATUS IS WRK-TRACE-DESLIGADO.                               
007200                                                                          
007300*=================================================================        
007400 DATA                                    DIVISION.                        
007500*=================================================================        
007600*-----------------------------------------------------------------        
007700 WORKING-STORAGE                         SECTION.                         
007800*-----------------------------------------------------------------        
007900 01  FILLER                     PIC X(050) VALUE                          
008000         "***** INICIO DA WORKING - FIONA1 *****".                        
008100*-----------------------------------------------------------------        
008200 01  FILLER                     PIC X(050) VALUE                          
008300         "----- COMPONENTES DO FRI -----".                                
008400*-----------------------------------------------------------------        
008500 01  WRK-BUFFER                 PIC S9(3)V9(4) COMP-3 VALUE ZERO.         
008600 01  WRK-STABILITY              PIC S9(3)V9(4) COMP-3 VALUE ZERO.         
008700 01  WRK-MOMENTO                PIC S9(3)V9(4) COMP-3 VALUE ZERO.         
008800 01  WRK-TOTAL                  PIC S9(3)V9(4) COMP-3 VALUE ZERO.         
008900 01  WRK-FUNDO-MESES            PIC S9(3)V9(4) COMP-3 VALUE ZERO.         
009000*-----------------------------------------------------------------        
009100 01  FILLER                     PIC X(050) VALUE                          
009200         "----- APOIO R2 ESTABILIDADE -----".                             
009300*-----------------------------------------------------------------        
009400 01  WRK-QT-USAR                PIC 9(002) COMP       VALUE ZERO.         
009500 01  WRK-SOMA-RENDA             PIC S9(8)V9(4) COMP-3 VALUE ZERO.         
009600 01  WRK-MEDIA-RENDA            PIC S9(7)V9(4) COMP-3 VALUE ZERO.         
009700 01  WRK-SOMA-QUADRADO          PIC S9(9)V9(4) COMP-3 VALUE ZERO.         
009800 01  WRK-VARIANCIA              PIC S9(9)V9(4) COMP-3 VALUE ZERO.         
009900 01  WRK-DESVIO-PADRAO          PIC S9(7)V9(4) COMP-3 VALUE ZERO.         
010000 01  WRK-COEF-VARIACAO          PIC S9(3)V9(4) COMP-3 VALUE ZERO.         
010100 01  WRK-DIFERENCA              PIC S9(7)V9(4) COMP-3 VALUE ZERO.         
010200*-----------------------------------------------------------------        
010300*    RAIZ QUADRADA POR NEWTON-RAPHSON (APOIO AO R2)                       
010400*-----------------------------------------------------------------        
010500 01  WRK-RAIZ-X                 PIC S9(9)V9(4) COMP-3 VALUE ZERO.         
010600 01  WRK-RAIZ-ANTERIOR          PIC S9(9)V9(4) COMP-3 VALUE ZERO.         
010700 01  WRK-RAIZ-ITER              PIC 9(002) COMP       VALUE ZERO.         
010800*-----------------------------------------------------------------        
010900 01  FILLER                     PIC X(050) VALUE                          
011000         "----- APOIO R3 MOMENTO -----".                                  
011100*-----------------------------------------------------------------        
011200 01  WRK-DELTA-BUFFER           PIC S9(5)V9(4) COMP-3 VALUE ZERO.         
011300 01  WRK-DELTA-DIVIDA           PIC S9(5)V9(4) COMP-3 VALUE ZERO.         
011400 01  WRK-COMBINADO              PIC S9(5)V9(4) COMP-3 VALUE ZERO.         
011500*-----------------------------------------------------------------        
011600*    EXPONENCIAL POR SERIE DE TAYLOR (APOIO AO TANH DO R3)                
011700*    E**Y = SOMATORIO DE Y**K / K!  PARA K = 0 ATE 10                     
011800*-----------------------------------------------------------------        
011900 01  WRK-EXP-Y                  PIC S9(3)V9(6) COMP-3 VALUE ZERO.         
012000 01  WRK-EXP-RESULT             PIC S9(5)V9(6) COMP-3 VALUE ZERO.         
012100 01  WRK-EXP-TERMO              PIC S9(5)V9(6) COMP-3 VALUE ZERO.         
012200 01  WRK-EXP-K                  PIC 9(002) COMP       VALUE ZERO.         
012300 01  WRK-TANH-RESULT            PIC S9(3)V9(6) COMP-3 VALUE ZERO.         
012400 01  WRK-E2X-MAIS1              PIC S9(5)V9(6) COMP-3 VALUE ZERO.         
012500 01  WRK-E2X-MENOS1             PIC S9(5)V9(6) COMP-3 VALUE ZERO.         
012600*-----------------------------------------------------------------        
012700*    TABELA DE FATORIAIS INVERSOS 1/K! - MONTADA POR LISTA DE             
012800*    FILLER COM VALUE E REDEFINIDA COMO TABELA OCCURS, POIS ESTA          
012900*    VERSAO DO COMPILADOR NAO ACEITA VALUE POR ELEMENTO EM OCCURS         
013000*-----------------------------------------------------------------        
013100 01  WRK-FATORIAIS-LISTA.                                                 
013200     05  FILLER  PIC S9(1)V9(9) COMP-3 VALUE 1.                           
013300     05  FILLER  PIC S9(1)V9(9) COMP-3 VALUE 1.                           
013400     05  FILLER  PIC S9(1)V9(9) COMP-3 VALUE 0.5.                         
013500     05  FILLER  PIC S9(1)V9(9) COMP-3 VALUE 0.166666667.                 
013600     05  FILLER  PIC S9(1)V9(9) COMP-3 VALUE 0.041666667.                 
013700     05  FILLER  PIC S9(1)V9(9) COMP-3 VALUE 0.008333333.                 
013800     05  FILLER  PIC S9(1)V9(9) COMP-3 VALUE 0.001388889.                 
013900     05  FILLER  PIC S9(1)V9(9) COMP-3 VALUE 0.000198413.                 
014000     05  FILLER  PIC S9(1)V9(9) COMP-3 VALUE 0.000024802.                 
014100     05  FILLER  PIC S9(1)V9(9) COMP-3 VALUE 0.000002756.                 
014200     05  FILLER  PIC S9(1)V9(9) COMP-3 VALUE 0.000000276.                 
014300 01  WRK-TAB-FATORIAIS REDEFINES WRK-FATORIAIS-LISTA.                     
014400     05  WRK-FAT-INVERSO OCCURS 11 TIMES                                  
014500                 PIC S9(1)V9(9) COMP-3.                                   
014600*-----------------------------------------------------------------        
014700*    REDEFINE DE TRACE - VISAO EDITADA DO TOTAL PARA DISPLAY, JA          
014800*    QUE CAMPO COMP-3 NAO SE MOSTRA LEGIVEL NO DISPLAY DIRETO             
014900*-----------------------------------------------------------------        
015000 01  WRK-TRACE-AREA.                                                      
015100     05  WRK-TRACE-TOTAL        PIC S9(3)V9(4) COMP-3 VALUE ZERO.         
015200 01  WRK-TRACE-AREA-ED REDEFINES WRK-TRACE-AREA.                          
015300     05  WRK-TRACE-TOTAL-ED     PIC ZZ9,9999.                             
015400*-----------------------------------------------------------------        
015500*    REDEFINE DA TABELA DE MESES PARA CONTAGEM EM BYTES BRUTOS -          
015600*    USADA SOMENTE NO TRACE DE DEPURACAO (CHAVE UPSI-0 LIGADA)            
015700*-----------------------------------------------------------------        
015800 01  WRK-IDX-MES-CALC           PIC 9(002) COMP       VALUE ZERO.         
015900 01  WRK-IDX-INICIO             PIC 9(002) COMP       VALUE ZERO.         
016000*-----------------------------------------------------------------        
016100 01  FILLER                     PIC X(050) VALUE                          
016200         "***** FIM DA WORKING - FIONA1 *****".                           
016300*-----------------------------------------------------------------        
016400*    BOOK DA TABELA DE MESES EM MEMORIA - RECEBIDA POR LINKAGE            
016500*-----------------------------------------------------------------        
016600 LINKAGE                                 SECTION.                         
016700*-----------------------------------------------------------------        
016800 COPY "BOOKMON.CPY".                                                      
016900 01  LK-TAB-MESES-RAW REDEFINES WRK-TAB-MESES.                            
017000     05  FILLER                 PIC X(002).                               
017100     05  WRK-TAB-MESES-BYTES    PIC X(276).                               
017200*-----------------------------------------------------------------        
017300 01  LK-DADOS-CLIENTE.                                                    
017400     05  LK-ATIVOS-ATUAL        PIC 9(007)V99.                            
017500     05  LK-DESPESA-ESSENCIAL   PIC 9(005)V99.                            
017600*-----------------------------------------------------------------        
017700 01  LK-RESULTADO-FRI.                                                    
017800     05  LK-BUFFER              PIC 9(003)V99.                            
017900     05  LK-STABILITY           PIC 9(003)V99.                            
018000     05  LK-MOMENTUM            PIC 9(003)V99.                            
018100     05  LK-FRI-TOTAL           PIC 9(003)V99.                            
018200     05  LK-INTERPRETACAO       PIC X(010).                               
018300     05  LK-FUNDO-MESES         PIC 9(003)V99.                            
018400     05  LK-MEDIA-RENDA        PIC 9(007)V99.                             
018500*=================================================================        
018600 PROCEDURE                               DIVISION                         
018700     USING WRK-TAB-MESES LK-DADOS-CLIENTE LK-RESULTADO-FRI.               
018800*=================================================================        
018900 0000-PRINCIPAL                          SECTION.                         
019000*-----------------------------------------------------------------        
019100         PERFORM 0100-INICIAR.                                            
019200         PERFORM 0200-CALC-BUFFER.                                        
019300         PERFORM 0300-CALC-STABILITY.                                     
019400         PERFORM 0400-CALC-MOMENTUM.                                      
019500         PERFORM 0500-CALC-TOTAL.                                         
019600         PERFORM 0600-CALC-INTERPRETACAO.                                 
019700         PERFORM 0700-DEVOLVER-RESULTADO.                                 
019800         GOBACK.                                                          
019900*-----------------------------------------------------------------        
020000 0000-PRINCIPAL-FIM. EXIT.                                                
020100*-----------------------------------------------------------------        
020200 0100-INICIAR                            SECTION.                         
020300*-----------------------------------------------------------------        
020400         MOVE ZERO TO WRK-BUFFER WRK-STABILITY WRK-MOMENTO                
020500                      WRK-TOTAL WRK-FUNDO-MESES.                          
020600*-----------------------------------------------------------------        
020700 0100-INICIAR-FIM. EXIT.                                                  
020800*-----------------------------------------------------------------        
020900*    R1 BUFFER = MIN(100, (ATIVOS / DESPESA-ESSENCIAL) X 16,67)           
021000*    SE DESPESA-ESSENCIAL = ZERO, BUFFER = 100                            
021100*-----------------------------------------------------------------        
021200 0200-CALC-BUFFER                        SECTION.                         
021300*-----------------------------------------------------------------        
021400         IF LK-DESPESA-ESSENCIAL EQUAL ZERO                               
021500             MOVE 100 TO WRK-BUFFER                                       
021600         ELSE                                                             
021700             COMPUTE WRK-BUFFER ROUNDED =                                 
021800                 (LK-ATIVOS-ATUAL / LK-DESPESA-ESSENCIAL) * 16.67         
021900             IF WRK-BUFFER GREATER THAN 100                               
022000                 MOVE 100 TO WRK-BUFFER                                   
022100             END-IF                                                       
022200         END-IF.                                                          
022300*-----------------------------------------------------------------        
022400 0200-CALC-BUFFER-FIM. EXIT.                                              
022500*-----------------------------------------------------------------        
022600*    R2 ESTABILIDADE - ATE 6 ULTIMAS RENDAS MENSAIS                       
022700*-----------------------------------------------------------------        
022800 0300-CALC-STABILITY                     SECTION.                         
022900*-----------------------------------------------------------------        
023000         MOVE ZERO TO WRK-QT-USAR WRK-SOMA-RENDA                          
023100                     WRK-SOMA-QUADRADO WRK-VARIANCIA                      
023200                     WRK-MEDIA-RENDA.                                     
023300                                                                          
023400         IF WRK-QT-MESES GREATER THAN 6                                   
023500             MOVE 6 TO WRK-QT-USAR                                        
023600         ELSE                                                             
023700             MOVE WRK-QT-MESES TO WRK-QT-USAR                             
023800         END-IF.                                                          
023900                                                                          
024000         IF WRK-QT-USAR LESS THAN 2                                       
024100             MOVE 50 TO WRK-STABILITY                                     
024200         ELSE                                                             
024300             COMPUTE WRK-IDX-INICIO = WRK-QT-MESES - WRK-QT-USAR          
024400                 + 1                                                      
024500             PERFORM 0310-SOMAR-RENDA                                     
024600                 VARYING WRK-IDX-MES-CALC FROM WRK-IDX-INICIO             
024700                 BY 1 UNTIL WRK-IDX-MES-CALC GREATER THAN                 
024800                 WRK-QT-MESES                                             
024900             COMPUTE WRK-MEDIA-RENDA ROUNDED =                            
025000                 WRK-SOMA-RENDA / WRK-QT-USAR                             
025100                                                                          
025200             PERFORM 0320-SOMAR-QUADRADO                                  
025300                 VARYING WRK-IDX-MES-CALC FROM WRK-IDX-INICIO             
025400                 BY 1 UNTIL WRK-IDX-MES-CALC GREATER THAN                 
025500                 WRK-QT-MESES                                             
025600             COMPUTE WRK-VARIANCIA ROUNDED =                              
025700                 WRK-SOMA-QUADRADO / WRK-QT-USAR                          
025800                                                                          
025900             PERFORM 0380-CALC-RAIZ                                       
026000             MOVE WRK-RAIZ-X TO WRK-DESVIO-PADRAO                         
026100                                                                          
026200             IF WRK-MEDIA-RENDA EQUAL ZERO                                
026300                 MOVE ZERO TO WRK-STABILITY                               
026400             ELSE                                                         
026500                 COMPUTE WRK-COEF-VARIACAO ROUNDED =                      
026600                     WRK-DESVIO-PADRAO / WRK-MEDIA-RENDA                  
026700                 IF WRK-COEF-VARIACAO GREATER THAN 1                      
026800                     MOVE 1 TO WRK-COEF-VARIACAO                          
026900                 END-IF                                                   
027000                 COMPUTE WRK-STABILITY ROUNDED =                          
027100                     100 * (1 - WRK-COEF-VARIACAO)                        
027200             END-IF                                                       
027300         END-IF.                                                          
027400*-----------------------------------------------------------------        
027500 0300-CALC-STABILITY-FIM. EXIT.                                           
027600*-----------------------------------------------------------------        
027700 0310-SOMAR-RENDA                        SECTION.                         
027800*-----------------------------------------------------------------        
027900         ADD WRK-MES-RENDA (WRK-IDX-MES-CALC) TO WRK-SOMA-RENDA.          
028000*-----------------------------------------------------------------        
028100 0310-SOMAR-RENDA-FIM. EXIT.                                              
028200*-----------------------------------------------------------------        
028300 0320-SOMAR-QUADRADO                     SECTION.                         
028400*-----------------------------------------------------------------        
028500         COMPUTE WRK-DIFERENCA =                                          
028600             WRK-MES-RENDA (WRK-IDX-MES-CALC) - WRK-MEDIA-RENDA.          
028700         COMPUTE WRK-SOMA-QUADRADO =                                      
028800             WRK-SOMA-QUADRADO + (WRK-DIFERENCA * WRK-DIFERENCA).         
028900*-----------------------------------------------------------------        
029000 0320-SOMAR-QUADRADO-FIM. EXIT.                                           
029100*-----------------------------------------------------------------        
029200*    RAIZ QUADRADA DE WRK-VARIANCIA POR NEWTON-RAPHSON - SEM              
029300*    FUNCAO INTRINSECA, 12 ITERACOES OU CONVERGENCIA                      
029400*-----------------------------------------------------------------        
029500 0380-CALC-RAIZ                          SECTION.                         
029600*-----------------------------------------------------------------        
029700         MOVE ZERO TO WRK-RAIZ-ITER.                                      
029800         IF WRK-VARIANCIA EQUAL ZERO                                      
029900             MOVE ZERO TO WRK-RAIZ-X                                      
030000         ELSE                                                             
030100             MOVE WRK-VARIANCIA TO WRK-RAIZ-X                             
030200             PERFORM 0385-ITERAR-RAIZ                                     
030300                 VARYING WRK-RAIZ-ITER FROM 1 BY 1                        
030400                 UNTIL WRK-RAIZ-ITER GREATER THAN 12                      
030500         END-IF.                                                          
030600*-----------------------------------------------------------------        
030700 0380-CALC-RAIZ-FIM. EXIT.                                                
030800*-----------------------------------------------------------------        
030900 0385-ITERAR-RAIZ                        SECTION.                         
031000*-----------------------------------------------------------------        
031100         MOVE WRK-RAIZ-X TO WRK-RAIZ-ANTERIOR.                            
031200         COMPUTE WRK-RAIZ-X ROUNDED =                                     
031300             (WRK-RAIZ-ANTERIOR + (WRK-VARIANCIA / WRK-RAIZ-X))           
031400                 / 2.                                                     
031500*-----------------------------------------------------------------        
031600 0385-ITERAR-RAIZ-FIM. EXIT.                                              
031700*-----------------------------------------------------------------        
031800*    R3 MOMENTO - VARIACAO DO BUFFER E DA DIVIDA NOS ULTIMOS 3            
031900*    MESES, COMBINADOS E PASSADOS POR TANGENTE HIPERBOLICA                
032000*-----------------------------------------------------------------        
032100 0400-CALC-MOMENTUM                      SECTION.                         
032200*-----------------------------------------------------------------        
032300         MOVE ZERO TO WRK-DELTA-BUFFER WRK-DELTA-DIVIDA.                  
032400                                                                          
032500         IF WRK-QT-MESES GREATER THAN OR EQUAL TO 3                       
032600             COMPUTE WRK-DELTA-BUFFER ROUNDED =                           
032700                 (WRK-MES-BUFFER (WRK-QT-MESES) -                         
032800                  WRK-MES-BUFFER (WRK-QT-MESES - 2)) / 3                  
032900             COMPUTE WRK-DELTA-DIVIDA ROUNDED =                           
033000                 - (WRK-MES-DIVIDA (WRK-QT-MESES) -                       
033100                  WRK-MES-DIVIDA (WRK-QT-MESES - 2)) / 3                  
033200         END-IF.                                                          
033300                                                                          
033400         COMPUTE WRK-COMBINADO ROUNDED =                                  
033500             (WRK-DELTA-BUFFER + WRK-DELTA-DIVIDA) / 2.                   
033600                                                                          
033700         COMPUTE WRK-EXP-Y ROUNDED = (WRK-COMBINADO / 10) * 2.            
033800         PERFORM 0410-CALC-EXP-E.                                         
033900         COMPUTE WRK-E2X-MAIS1  = WRK-EXP-RESULT + 1.                     
034000         COMPUTE WRK-E2X-MENOS1 = WRK-EXP-RESULT - 1.                     
034100         COMPUTE WRK-TANH-RESULT ROUNDED =                                
034200             WRK-E2X-MENOS1 / WRK-E2X-MAIS1.                              
034300         COMPUTE WRK-MOMENTO ROUNDED =                                    
034400             50 + (50 * WRK-TANH-RESULT).                                 
034500*-----------------------------------------------------------------        
034600 0400-CALC-MOMENTUM-FIM. EXIT.                                            
034700*-----------------------------------------------------------------        
034800*    E**Y POR SERIE DE TAYLOR - SOMATORIO DE Y**K / K! PARA               
034900*    K = 0 ATE 10, USANDO A TABELA DE FATORIAIS INVERSOS                  
035000*-----------------------------------------------------------------        
035100 0410-CALC-EXP-E                         SECTION.                         
035200*-----------------------------------------------------------------        
035300         MOVE ZERO TO WRK-EXP-RESULT.                                     
035400         MOVE 1 TO WRK-EXP-TERMO.                                         
035500         ADD WRK-EXP-TERMO TO WRK-EXP-RESULT.                             
035600         PERFORM 0415-SOMAR-TERMO                                         
035700             VARYING WRK-EXP-K FROM 1 BY 1                                
035800             UNTIL WRK-EXP-K GREATER THAN 10.                             
035900*-----------------------------------------------------------------        
036000 0410-CALC-EXP-E-FIM. EXIT.                                               
036100*-----------------------------------------------------------------        
036200 0415-SOMAR-TERMO                        SECTION.                         
036300*-----------------------------------------------------------------        
036400         COMPUTE WRK-EXP-TERMO ROUNDED =                                  
036500             WRK-EXP-TERMO * WRK-EXP-Y.                                   
036600         COMPUTE WRK-EXP-RESULT ROUNDED =                                 
036700            WRK-EXP-RESULT + (WRK-EXP-TERMO *                             
036800                WRK-FAT-INVERSO (WRK-EXP-K + 1)).                         
036900*-----------------------------------------------------------------        
037000 0415-SOMAR-TERMO-FIM. EXIT.                                              
037100*-----------------------------------------------------------------        
037200*    R4 TOTAL PONDERADO DO FRI                                            
037300*-----------------------------------------------------------------        
037400 0500-CALC-TOTAL                         SECTION.                         
037500*-----------------------------------------------------------------        
037600         COMPUTE WRK-TOTAL ROUNDED =                                      
037700             (0.45 * WRK-BUFFER) + (0.30 * WRK-STABILITY) +               
037800             (0.25 * WRK-MOMENTO).                                        
037900         COMPUTE WRK-FUNDO-MESES ROUNDED = WRK-BUFFER / 16.67.            
038000                                                                          
038100         IF WRK-CHAVE-TRACE                                               
038200             MOVE WRK-TOTAL TO WRK-TRACE-TOTAL                            
038300             DISPLAY "FIONA1 TRACE FRI TOTAL=" WRK-TRACE-TOTAL-ED         
038400         END-IF.                                                          
038500*-----------------------------------------------------------------        
038600 0500-CALC-TOTAL-FIM. EXIT.                                               
038700*-----------------------------------------------------------------        
038800*    R5 FAIXA DE INTERPRETACAO - LIMITE INFERIOR INCLUSIVE                
038900*-----------------------------------------------------------------        
039000 0600-CALC-INTERPRETACAO                 SECTION.                         
039100*-----------------------------------------------------------------        
039200         IF WRK-TOTAL GREATER THAN OR EQUAL TO 80                         
039300             MOVE "THRIVING"   TO LK-INTERPRETACAO                        
039400         ELSE                                                             
039500             IF WRK-TOTAL GREATER THAN OR EQUAL TO 60                     
039600                 MOVE "STABLE" TO LK-INTERPRETACAO                        
039700             ELSE                                                         
039800                 IF WRK-TOTAL GREATER THAN OR EQUAL TO 40                 
039900                     MOVE "VULNERABLE" TO LK-INTERPRETACAO                
040000                 ELSE                                                     
040100                     IF WRK-TOTAL GREATER THAN OR EQUAL TO 20             
040200                         MOVE "FRAGILE" TO LK-INTERPRETACAO               
040300                     ELSE                                                 
040400                         MOVE "CRISIS" TO LK-INTERPRETACAO                
040500                     END-IF                                               
040600                 END-IF                                                   
040700             END-IF                                                       
040800         END-IF.                                                          
040900*-----------------------------------------------------------------        
041000 0600-CALC-INTERPRETACAO-FIM. EXIT.                                       
041100*-----------------------------------------------------------------        
041200 0700-DEVOLVER-RESULTADO                 SECTION.                         
041300*-----------------------------------------------------------------        
041400         COMPUTE LK-BUFFER      ROUNDED = WRK-BUFFER.                     
041500         COMPUTE LK-STABILITY   ROUNDED = WRK-STABILITY.                  
041600         COMPUTE LK-MOMENTUM    ROUNDED = WRK-MOMENTO.                    
041700         COMPUTE LK-FRI-TOTAL   ROUNDED = WRK-TOTAL.                      
041800         MOVE WRK-FUNDO-MESES TO LK-FUNDO-MESES.                          
041900         MOVE WRK-MEDIA-RENDA TO LK-MEDIA-RENDA.                          
042000*-----------------------------------------------------------------        
042100 0700-DEVOLVER-RESULTADO-FIM. EXIT.                                       
042200*-----------------------------------------------------------------        
