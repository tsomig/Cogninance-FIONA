000100*=================================================================        
000200 IDENTIFICATION                          DIVISION.                        
000300*=================================================================        
000400 PROGRAM-ID.                             FIONA4.                          
000500 AUTHOR.                                 MATHEUS H MEDEIROS.              
000600 INSTALLATION.                           FOURSYS CONSULTORIA.             
000700 DATE-WRITTEN.                           20/07/1989.                      
000800 DATE-COMPILED.                                                           
000900 SECURITY.                               CONFIDENCIAL - USO               
001000                                         INTERNO DO BANCO.                
001100*=================================================================        
001200* PROGRAMA   : FIONA4                                                     
001300* PROGRAMADOR: MATHEUS H MEDEIROS                                         
001400* ANALISTA   : IVAN SANCHES                                               
001500* CONSULTORIA: FOURSYS                                                    
001600* DATA.......: 20 / 07 / 1989                                             
001700*-----------------------------------------------------------------        
001800* OBJETIVO...: CALCULA A ESTATISTICA DA BIBLIOTECA DE CASOS -             
001900*              TOTAL, MEDIA/MAXIMO/MINIMO DE PONTOS DE                    
002000*              MELHORIA, QUANTIDADE DE CATEGORIAS DISTINTAS E             
002100*              A DISTRIBUICAO POR PRAZO (2/3/4/6/12 MESES).               
002200*              SUBPROGRAMA SEM ACESSO A ARQUIVO - RECEBE A                
002300*              TABELA DE CASOS JA CARREGADA PELO FIONA0.                  
002400*-----------------------------------------------------------------        
002500*    ARQUIVOS                I/O                  INCLUDE/BOOK            
002600*    NENHUM - SUBPROGRAMA   N/A                     #BOOKCAS              
002700*-----------------------------------------------------------------        
002800* MODULOS....: CHAMADO PELO FIONA0 (CALL "FIONA4") NO FIM DO              
002900*              PROCESSAMENTO, APOS O ULTIMO CLIENTE.                      
003000*-----------------------------------------------------------------        
003100*                            ALTERACOES                                   
003200*-----------------------------------------------------------------        
003300*    20/07/1989 MHM CHAMADO CR-0090 CRIACAO DO PROGRAMA -                 
003400*    20/07/1989 MHM             TOTAL, MEDIA, MAXIMO E MINIMO             
003500*    22/07/1989 MHM CHAMADO CR-0091 INCLUIDA A CONTAGEM DE                
003600*    22/07/1989 MHM             CATEGORIAS DISTINTAS (R16)                
003700*    25/07/1989 MHM CHAMADO CR-0092 INCLUIDA A DISTRIBUICAO POR           
003800*    25/07/1989 MHM             PRAZO EM MESES (2/3/4/6/12)               
003900*    14/08/1991 IVS CHAMADO CR-0215 REVISAO GERAL - CONFERIDOS            
004000*    14/08/1991 IVS             OS LIMITES DE 400 CASOS                   
004100*    22/03/1994 MHM CHAMADO CR-0344 INCLUIDA CHAVE UPSI-0 PARA            
004200*    22/03/1994 MHM             TRACE DAS VARIAVEIS DE CALCULO            
004300*    26/01/1999 LSR CHAMADO CR-0888 AJUSTE VIRADA DO SECULO -             
004400*    26/01/1999 LSR             SEM IMPACTO NAS CONTAS, SOMENTE           
004500*    26/01/1999 LSR             REVISAO DE COMENTARIOS E BOOKS            
004600*    19/09/2008 DCO CHAMADO CR-1575 WRK-SW-CATEG-ACHADA                   
004700*    19/09/2008 DCO             PADRONIZADA PARA NIVEL 77,                
004800*    19/09/2008 DCO             CONFORME O PADRAO DA INSTALACAO           
004900*    19/09/2008 DCO             NOS DEMAIS SISTEMAS                       
005000*-----------------------------------------------------------------        
005100*=================================================================        
005200 ENVIRONMENT                             DIVISION.                        
005300*=================================================================        
005400*-----------------------------------------------------------------        
005500 CONFIGURATION                           SECTION.                         
005600*-----------------------------------------------------------------        
005700 SPECIAL-NAMES.                                                           
005800     UPSI-0 IS WRK-CHAVE-TRACE                                            
005900         ON STATUS IS WRK-TRACE-LIGADO                                    
006000         OFF STATUS IS WRK-TRACE-DESLIGADO.                               
006100*=================================================================        
006200 DATA                                    DIVISION.                        
006300*=================================================================        
006400*-----------------------------------------------------------------        
006500 WORKING-STORAGE                         SECTION.                         
006600*-----------------------------------------------------------------        
006700 01  FILLER                     PIC X(050) VALUE                          
006800         "***** INICIO DA WORKING - FIONA4 *****".                        
006900*-----------------------------------------------------------------        
007000*    TABELA DE PRAZOS DA DISTRIBUICAO (2/3/4/6/12 MESES) -                
007100*    MONTADA POR LISTA DE FILLER COM VALUE E REDEFINIDA COMO              
007200*    OCCURS, MESMA TECNICA DAS TABELAS LEXICAS DO FIONA2                  
007300*-----------------------------------------------------------------        
007400 01  WRK-FAIXA-LISTA.                                                     
007500     05  FILLER  PIC 9(002) COMP VALUE 2.                                 
007600     05  FILLER  PIC 9(002) COMP VALUE 3.                                 
007700     05  FILLER  PIC 9(002) COMP VALUE 4.                                 
007800     05  FILLER  PIC 9(002) COMP VALUE 6.                                 
007900     05  FILLER  PIC 9(002) COMP VALUE 12.                                
008000 01  WRK-TAB-FAIXA REDEFINES WRK-FAIXA-LISTA.                             
008100     05  WRK-FAIXA-VALOR OCCURS 5 TIMES PIC 9(002) COMP.                  
008200*-----------------------------------------------------------------        
008300 01  WRK-TAB-FAIXA-CONT.                                                  
008400     05  WRK-FAIXA-CONT OCCURS 5 TIMES                                    
008500                 PIC 9(003) COMP VALUE ZERO.                              
008600*-----------------------------------------------------------------        
008700*    TABELA DE CATEGORIAS JA CONTADAS - MESMA TECNICA DE                  
008800*    "FILTRAR REGISTROS ESPECIFICOS" USADA NOUTROS PROGRAMAS              
008900*    PARA NAO CONTAR A MESMA CATEGORIA DUAS VEZES                         
009000*-----------------------------------------------------------------        
009100 01  WRK-TAB-CATEG.                                                       
009200     05  WRK-QT-CATEG           PIC 9(003) COMP VALUE ZERO.               
009300     05  WRK-CATEG OCCURS 400 TIMES                                       
009400                 PIC X(017) VALUE SPACES.                                 
009500*-----------------------------------------------------------------        
009600 77  WRK-SW-CATEG-ACHADA        PIC X(001) VALUE "N".                     
009700     88  WRK-CATEG-ACHADA       VALUE "S".                                
009800*-----------------------------------------------------------------        
009900 01  WRK-IDX-CASO               PIC 9(003) COMP VALUE ZERO.               
010000 01  WRK-IDX-CATEG              PIC 9(003) COMP VALUE ZERO.               
010100 01  WRK-IDX-FAIXA              PIC 9(001) COMP VALUE ZERO.               
010200 01  WRK-SOMA-PONTOS            PIC 9(007) COMP VALUE ZERO.               
010300 01  WRK-MAX-PONTOS             PIC 9(003) COMP VALUE ZERO.               
010400 01  WRK-MIN-PONTOS             PIC 9(003) COMP VALUE 999.                
010500 01  WRK-MEDIA-PONTOS           PIC 9(003)V99 COMP-3 VALUE ZERO.          
010600*-----------------------------------------------------------------        
010700*    REDEFINE DE TRACE - VISAO EDITADA DA MEDIA PARA DISPLAY,             
010800*    JA QUE COMP-3 NAO SE MOSTRA LEGIVEL NO CONSOLE                       
010900*-----------------------------------------------------------------        
011000 01  WRK-TRACE-AREA.                                                      
011100     05  WRK-TRACE-MEDIA        PIC 9(003)V99 COMP-3 VALUE ZERO.          
011200 01  WRK-TRACE-AREA-ED REDEFINES WRK-TRACE-AREA.                          
011300     05  WRK-TRACE-MEDIA-ED     PIC ZZ9,99.                               
011400*-----------------------------------------------------------------        
011500 01  FILLER                     PIC X(050) VALUE                          
011600         "***** FIM DA WORKING - FIONA4 *****".                           
011700*-----------------------------------------------------------------        
011800*    BOOK DA BIBLIOTECA DE CASOS EM MEMORIA - RECEBIDO POR                
011900*    LINKAGE, MONTADO PELO FIONA0 A PARTIR DO CASEFILE                    
012000*-----------------------------------------------------------------        
012100 LINKAGE                                 SECTION.                         
012200*-----------------------------------------------------------------        
012300 COPY "BOOKCAS.CPY".                                                      
012400*-----------------------------------------------------------------        
012500 01  LK-RESULTADO-ESTATISTICA.                                            
012600     05  LK-QT-CATEGORIAS       PIC 9(003).                               
012700     05  LK-MEDIA-PONTOS        PIC 9(003)V99.                            
012800     05  LK-MAX-PONTOS          PIC 9(003).                               
012900     05  LK-MIN-PONTOS          PIC 9(003).                               
013000     05  LK-FAIXA-CASOS OCCURS 5 TIMES PIC 9(003).                        
013100*=================================================================        
013200 PROCEDURE                               DIVISION                         
013300     USING WRK-TAB-CASO LK-RESULTADO-ESTATISTICA.                         
013400*=================================================================        
013500 0000-PRINCIPAL                          SECTION.                         
013600*-----------------------------------------------------------------        
013700         PERFORM 0100-INICIAR.                                            
013800         PERFORM 0200-ACUMULAR.                                           
013900         PERFORM 0300-DISTINTAS.                                          
014000         PERFORM 0400-PRAZOS.                                             
014100         PERFORM 0500-CALC-MEDIA.                                         
014200         PERFORM 0800-DEVOLVER-RESULTADO.                                 
014300         GOBACK.                                                          
014400*-----------------------------------------------------------------        
014500 0000-PRINCIPAL-FIM. EXIT.                                                
014600*-----------------------------------------------------------------        
014700 0100-INICIAR                            SECTION.                         
014800*-----------------------------------------------------------------        
014900         MOVE ZERO TO WRK-SOMA-PONTOS WRK-QT-CATEG.                       
015000         MOVE ZERO TO WRK-MAX-PONTOS.                                     
015100         MOVE 999 TO WRK-MIN-PONTOS.                                      
015200         PERFORM 0110-ZERAR-FAIXA                                         
015300             VARYING WRK-IDX-FAIXA FROM 1 BY 1                            
015400             UNTIL WRK-IDX-FAIXA GREATER THAN 5.                          
015500*-----------------------------------------------------------------        
015600 0100-INICIAR-FIM. EXIT.                                                  
015700*-----------------------------------------------------------------        
015800 0110-ZERAR-FAIXA                        SECTION.                         
015900*-----------------------------------------------------------------        
016000         MOVE ZERO TO WRK-FAIXA-CONT (WRK-IDX-FAIXA).                     
016100*-----------------------------------------------------------------        
016200 0110-ZERAR-FAIXA-FIM. EXIT.                                              
016300*-----------------------------------------------------------------        
016400*    R16 TOTAL, MAXIMO E MINIMO DE PONTOS DE MELHORIA (SOMA               
016500*    ACUMULADA PARA A MEDIA SER CALCULADA NO FIM)                         
016600*-----------------------------------------------------------------        
016700 0200-ACUMULAR                            SECTION.                        
016800*-----------------------------------------------------------------        
016900         PERFORM 0210-ACUMULAR-UM                                         
017000             VARYING WRK-IDX-CASO FROM 1 BY 1                             
017100             UNTIL WRK-IDX-CASO GREATER THAN WRK-QT-CASOS.                
017200*-----------------------------------------------------------------        
017300 0200-ACUMULAR-FIM. EXIT.                                                 
017400*-----------------------------------------------------------------        
017500 0210-ACUMULAR-UM                         SECTION.                        
017600*-----------------------------------------------------------------        
017700         ADD WRK-CASO-PONTOS (WRK-IDX-CASO) TO WRK-SOMA-PONTOS.           
017800         IF WRK-CASO-PONTOS (WRK-IDX-CASO)                                
017900                 GREATER THAN WRK-MAX-PONTOS                              
018000             MOVE WRK-CASO-PONTOS (WRK-IDX-CASO) TO WRK-MAX-PONTOS        
018100         END-IF.                                                          
018200         IF WRK-CASO-PONTOS (WRK-IDX-CASO)                                
018300                 LESS THAN WRK-MIN-PONTOS                                 
018400             MOVE WRK-CASO-PONTOS (WRK-IDX-CASO) TO WRK-MIN-PONTOS        
018500         END-IF.                                                          
018600*-----------------------------------------------------------------        
018700 0210-ACUMULAR-UM-FIM. EXIT.                                              
018800*-----------------------------------------------------------------        
018900*    R16 QUANTIDADE DE CATEGORIAS DISTINTAS - VARRE A LISTA DE            
019000*    CATEGORIAS JA CONTADAS ANTES DE SOMAR UMA NOVA                       
019100*-----------------------------------------------------------------        
019200 0300-DISTINTAS                           SECTION.                        
019300*-----------------------------------------------------------------        
019400         PERFORM 0310-TESTAR-CATEGORIA                                    
019500             VARYING WRK-IDX-CASO FROM 1 BY 1                             
019600             UNTIL WRK-IDX-CASO GREATER THAN WRK-QT-CASOS.                
019700*-----------------------------------------------------------------        
019800 0300-DISTINTAS-FIM. EXIT.                                                
019900*-----------------------------------------------------------------        
020000 0310-TESTAR-CATEGORIA                    SECTION.                        
020100*-----------------------------------------------------------------        
020200         MOVE "N" TO WRK-SW-CATEG-ACHADA.                                 
020300         PERFORM 0320-COMPARAR-CATEGORIA                                  
020400             VARYING WRK-IDX-CATEG FROM 1 BY 1                            
020500             UNTIL WRK-IDX-CATEG GREATER THAN WRK-QT-CATEG                
020600                 OR WRK-CATEG-ACHADA.                                     
020700         IF NOT WRK-CATEG-ACHADA                                          
020800             ADD 1 TO WRK-QT-CATEG                                        
020900             MOVE WRK-CASO-CATEGORIA (WRK-IDX-CASO) TO                    
021000                 WRK-CATEG (WRK-QT-CATEG)                                 
021100         END-IF.                                                          
021200*-----------------------------------------------------------------        
021300 0310-TESTAR-CATEGORIA-FIM. EXIT.                                         
021400*-----------------------------------------------------------------        
021500 0320-COMPARAR-CATEGORIA                  SECTION.                        
021600*-----------------------------------------------------------------        
021700         IF WRK-CATEG (WRK-IDX-CATEG)                                     
021800                 EQUAL WRK-CASO-CATEGORIA (WRK-IDX-CASO)                  
021900             SET WRK-CATEG-ACHADA TO TRUE                                 
022000         END-IF.                                                          
022100*-----------------------------------------------------------------        
022200 0320-COMPARAR-CATEGORIA-FIM. EXIT.                                       
022300*-----------------------------------------------------------------        
022400*    R16 DISTRIBUICAO POR PRAZO EM MESES (2/3/4/6/12)                     
022500*-----------------------------------------------------------------        
022600 0400-PRAZOS                              SECTION.                        
022700*-----------------------------------------------------------------        
022800         PERFORM 0410-TESTAR-PRAZO                                        
022900             VARYING WRK-IDX-CASO FROM 1 BY 1                             
023000             UNTIL WRK-IDX-CASO GREATER THAN WRK-QT-CASOS.                
023100*-----------------------------------------------------------------        
023200 0400-PRAZOS-FIM. EXIT.                                                   
023300*-----------------------------------------------------------------        
023400 0410-TESTAR-PRAZO                        SECTION.                        
023500*-----------------------------------------------------------------        
023600         PERFORM 0420-COMPARAR-FAIXA                                      
023700             VARYING WRK-IDX-FAIXA FROM 1 BY 1                            
023800             UNTIL WRK-IDX-FAIXA GREATER THAN 5.                          
023900*-----------------------------------------------------------------        
024000 0410-TESTAR-PRAZO-FIM. EXIT.                                             
024100*-----------------------------------------------------------------        
024200 0420-COMPARAR-FAIXA                      SECTION.                        
024300*-----------------------------------------------------------------        
024400         IF WRK-CASO-PRAZO (WRK-IDX-CASO)                                 
024500                 EQUAL WRK-FAIXA-VALOR (WRK-IDX-FAIXA)                    
024600             ADD 1 TO WRK-FAIXA-CONT (WRK-IDX-FAIXA)                      
024700         END-IF.                                                          
024800*-----------------------------------------------------------------        
024900 0420-COMPARAR-FAIXA-FIM. EXIT.                                           
025000*-----------------------------------------------------------------        
025100 0500-CALC-MEDIA                          SECTION.                        
025200*-----------------------------------------------------------------        
025300         IF WRK-QT-CASOS GREATER THAN ZERO                                
025400             COMPUTE WRK-MEDIA-PONTOS ROUNDED =                           
025500                 WRK-SOMA-PONTOS / WRK-QT-CASOS                           
025600         END-IF.                                                          
025700         IF WRK-TRACE-LIGADO                                              
025800             MOVE WRK-MEDIA-PONTOS TO WRK-TRACE-MEDIA                     
025900             DISPLAY "FIONA4 SOMA PONTOS.....: " WRK-SOMA-PONTOS          
026000             DISPLAY "FIONA4 MEDIA PONTOS....: "                          
026100                 WRK-TRACE-MEDIA-ED                                       
026200             DISPLAY "FIONA4 MAXIMO PONTOS...: " WRK-MAX-PONTOS           
026300             DISPLAY "FIONA4 MINIMO PONTOS...: " WRK-MIN-PONTOS           
026400             DISPLAY "FIONA4 QT CATEGORIAS...: " WRK-QT-CATEG             
026500         END-IF.                                                          
026600*-----------------------------------------------------------------        
026700 0500-CALC-MEDIA-FIM. EXIT.                                               
026800*-----------------------------------------------------------------        
026900 0800-DEVOLVER-RESULTADO                  SECTION.                        
027000*-----------------------------------------------------------------        
027100         MOVE WRK-QT-CATEG     TO LK-QT-CATEGORIAS.                       
027200         MOVE WRK-MEDIA-PONTOS TO LK-MEDIA-PONTOS.                        
027300         MOVE WRK-MAX-PONTOS   TO LK-MAX-PONTOS.                          
027400         MOVE WRK-MIN-PONTOS   TO LK-MIN-PONTOS.                          
027500         PERFORM 0810-DEVOLVER-FAIXA                                      
027600             VARYING WRK-IDX-FAIXA FROM 1 BY 1                            
027700             UNTIL WRK-IDX-FAIXA GREATER THAN 5.                          
027800*-----------------------------------------------------------------        
027900 0800-DEVOLVER-RESULTADO-FIM. EXIT.                                       
028000*-----------------------------------------------------------------        
028100 0810-DEVOLVER-FAIXA                      SECTION.                        
028200*-----------------------------------------------------------------        
028300         MOVE WRK-FAIXA-CONT (WRK-IDX-FAIXA) TO                           
028400             LK-FAIXA-CASOS (WRK-IDX-FAIXA).                              
028500*-----------------------------------------------------------------        
028600 0810-DEVOLVER-FAIXA-FIM. EXIT.                                           
028700*-----------------------------------------------------------------        
