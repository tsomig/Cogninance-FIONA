000100*-----------------------------------------------------------------        
000200*    BOOK........: BOOKHIS                                                
000300*    OBJETIVO....: LAYOUT DO REGISTRO DE HISTORICO MENSAL                 
000400*                  (HISTFILE) - UM REGISTRO POR CLIENTE/MES               
000500*-----------------------------------------------------------------        
000600*    ALTERACOES                                                           
000700*    11/05/1989 MHM CHAMADO CR-0042 CRIACAO DO BOOK                       
000800*-----------------------------------------------------------------        
000900 01  REG-HISTORICO.                                                       
001000     05  HIS-ID                     PIC X(010) VALUE SPACES.              
001100     05  HIS-SEQ-MES                PIC 9(002) VALUE ZEROS.               
001200     05  HIS-RENDA-MES              PIC 9(007)V99 VALUE ZEROS.            
001300     05  HIS-BUFFER-MES             PIC 9(003)V99 VALUE ZEROS.            
001400     05  HIS-DIVIDA-MES             PIC 9(007)V99 VALUE ZEROS.            
001500     05  FILLER                     PIC X(005) VALUE SPACES.              
001600*-----------------------------------------------------------------        
