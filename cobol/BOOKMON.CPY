000100*-----------------------------------------------------------------        
000200*    BOOK........: BOOKMON                                                
000300*    OBJETIVO....: TABELA EM MEMORIA DOS ATE 12 MESES DE                  
000400*                  HISTORICO DE UM CLIENTE, MONTADA PELO FIONA0           
000500*                  A PARTIR DO GRUPO CASADO DO HISTFILE E                 
000600*                  REPASSADA AO FIONA1 (MOTOR DO FRI) POR LINKAGE         
000700*-----------------------------------------------------------------        
000800*    ALTERACOES                                                           
000900*    18/05/1989 MHM CHAMADO CR-0044 CRIACAO DO BOOK                       
001000*    14/01/1999 LSR CHAMADO CR-0882 AJUSTE VIRADA DO SECULO               
001100*-----------------------------------------------------------------        
001200 01  WRK-TAB-MESES.                                                       
001300     05  WRK-QT-MESES               PIC 9(002) COMP VALUE ZERO.           
001400     05  WRK-MES OCCURS 12 TIMES                                          
001500                 INDEXED BY IDX-MES.                                      
001600         10  WRK-MES-SEQ            PIC 9(002) VALUE ZEROS.               
001700         10  WRK-MES-RENDA          PIC 9(007)V99 VALUE ZEROS.            
001800         10  WRK-MES-BUFFER         PIC 9(003)V99 VALUE ZEROS.            
001900         10  WRK-MES-DIVIDA         PIC 9(007)V99 VALUE ZEROS.            
002000         10  FILLER                 PIC X(003) VALUE SPACES.              
002100*-----------------------------------------------------------------        
