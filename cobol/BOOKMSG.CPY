000100*-----------------------------------------------------------------        
000200*    BOOK........: BOOKMSG                                                
000300*    OBJETIVO....: LAYOUT DO REGISTRO DE MENSAGEM DO CLIENTE              
000400*                  (MSGFILE) - NO MAXIMO UMA MENSAGEM POR CLIENTE         
000500*-----------------------------------------------------------------        
000600*    ALTERACOES                                                           
000700*    18/05/1989 MHM CHAMADO CR-0044 CRIACAO DO BOOK                       
000800*    14/05/2001 RPS CHAMADO CR-0932 RETIRADO O FILLER DE 1                
000900*    14/05/2001 RPS             BYTE - O LAYOUT JA SOMAVA OS 270          
001000*    14/05/2001 RPS             BYTES DO CONTRATO SEM ELE                 
001100*-----------------------------------------------------------------        
001200 01  REG-MENSAGEM.                                                        
001300     05  MSG-ID                     PIC X(010) VALUE SPACES.              
001400     05  MSG-SENTIMENTO-NEG         PIC 9V9(004) VALUE ZEROS.             
001500     05  MSG-TEXTO                  PIC X(255) VALUE SPACES.              
001600*-----------------------------------------------------------------        
