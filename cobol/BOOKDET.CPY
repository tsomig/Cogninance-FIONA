000100*-----------------------------------------------------------------        
000200*    BOOK........: BOOKDET                                                
000300*    OBJETIVO....: LINHAS DE DETALHE, TOTAIS DE CONTROLE E                
000400*                  ESTATISTICA DA BIBLIOTECA DE CASOS DO                  
000500*                  RELATORIO DE RESILIENCIA (RPTFILE) - 132 POS           
000600*-----------------------------------------------------------------        
000700*    ALTERACOES                                                           
000800*    06/06/1989 MHM CHAMADO CR-0052 CRIACAO DO BOOK                       
000900*    29/01/1999 LSR CHAMADO CR-0887 AJUSTE VIRADA DO SECULO               
001000*-----------------------------------------------------------------        
001100*    LINHA 1 DO BLOCO - IDENTIFICACAO, FRI E INTERPRETACAO                
001200*-----------------------------------------------------------------        
001300 01  WRK-DET-L1.                                                          
001400     05  FILLER                 PIC X(001) VALUE SPACES.                  
001500     05  WRK-DL1-ID             PIC X(010) VALUE SPACES.                  
001600     05  FILLER                 PIC X(002) VALUE SPACES.                  
001700     05  WRK-DL1-NOME           PIC X(020) VALUE SPACES.                  
001800     05  FILLER                 PIC X(002) VALUE SPACES.                  
001900     05  FILLER                 PIC X(004) VALUE "FRI:".                  
002000     05  WRK-DL1-FRI            PIC ZZ9,99 VALUE ZEROS.                   
002100     05  FILLER                 PIC X(002) VALUE SPACES.                  
002200     05  WRK-DL1-INTERPRET      PIC X(010) VALUE SPACES.                  
002300     05  FILLER                 PIC X(075) VALUE SPACES.                  
002400*-----------------------------------------------------------------        
002500*    LINHA 2 DO BLOCO - COMPONENTES, PESOS E FUNDO DE EMERGENCIA          
002600*-----------------------------------------------------------------        
002700 01  WRK-DET-L2.                                                          
002800     05  FILLER                 PIC X(001) VALUE SPACES.                  
002900     05  FILLER                 PIC X(007) VALUE "BUFFER:".               
003000     05  WRK-DL2-BUFFER         PIC ZZ9,99 VALUE ZEROS.                   
003100     05  FILLER                 PIC X(009) VALUE "(W=40%)".               
003200     05  FILLER                 PIC X(010) VALUE "STABILITY:".            
003300     05  WRK-DL2-ESTABIL        PIC ZZ9,99 VALUE ZEROS.                   
003400     05  FILLER                 PIC X(009) VALUE "(W=35%)".               
003500     05  FILLER                 PIC X(009) VALUE "MOMENTUM:".             
003600     05  WRK-DL2-MOMENTO        PIC ZZ9,99 VALUE ZEROS.                   
003700     05  FILLER                 PIC X(009) VALUE "(W=25%)".               
003800     05  FILLER                 PIC X(016) VALUE                          
003900             "EMERG FUND MOS:".                                           
004000     05  WRK-DL2-FUNDO          PIC ZZ9     VALUE ZEROS.                  
004100     05  FILLER                 PIC X(041) VALUE SPACES.                  
004200*-----------------------------------------------------------------        
004300*    LINHA 3 DO BLOCO - ESTRESSE, ESCORE E URGENCIA                       
004400*-----------------------------------------------------------------        
004500 01  WRK-DET-L3.                                                          
004600     05  FILLER                 PIC X(001) VALUE SPACES.                  
004700     05  FILLER                 PIC X(014) VALUE "STRESS LEVEL: ".        
004800     05  WRK-DL3-NIVEL          PIC X(008) VALUE SPACES.                  
004900     05  FILLER                 PIC X(002) VALUE SPACES.                  
005000     05  FILLER                 PIC X(007) VALUE "SCORE: ".               
005100     05  WRK-DL3-ESCORE         PIC Z9,9(004) VALUE ZEROS.                
005200     05  FILLER                 PIC X(002) VALUE SPACES.                  
005300     05  FILLER                 PIC X(009) VALUE "URGENCY: ".             
005400     05  WRK-DL3-URGENCIA       PIC X(040) VALUE SPACES.                  
005500     05  FILLER                 PIC X(042) VALUE SPACES.                  
005600*-----------------------------------------------------------------        
005700*    LINHA 4 DO BLOCO - COMPONENTE FRACO, RECOMENDACAO E FRI PROJ         
005800*-----------------------------------------------------------------        
005900 01  WRK-DET-L4.                                                          
006000     05  FILLER                 PIC X(001) VALUE SPACES.                  
006100     05  FILLER                 PIC X(009) VALUE "WEAKEST: ".             
006200     05  WRK-DL4-FRACO          PIC X(010) VALUE SPACES.                  
006300     05  FILLER                 PIC X(002) VALUE SPACES.                  
006400     05  FILLER                 PIC X(011) VALUE "RECOMMEND: ".           
006500     05  WRK-DL4-RECOM          PIC X(013) VALUE SPACES.                  
006600     05  FILLER                 PIC X(002) VALUE SPACES.                  
006700     05  FILLER                 PIC X(015) VALUE                          
006800             "PROJECTED FRI: ".                                           
006900     05  WRK-DL4-FRIPROJ        PIC ZZ9,99 VALUE ZEROS.                   
007000     05  FILLER                 PIC X(063) VALUE SPACES.                  
007100*-----------------------------------------------------------------        
007200*    LINHA 5 DO BLOCO - CASOS DA BIBLIOTECA CASADOS (ATE 2)               
007300*-----------------------------------------------------------------        
007400 01  WRK-DET-L5.                                                          
007500     05  FILLER                 PIC X(001) VALUE SPACES.                  
007600     05  FILLER                 PIC X(007) VALUE "CASE 1:".               
007700     05  WRK-DL5-CASO1-ID       PIC X(008) VALUE SPACES.                  
007800     05  FILLER                 PIC X(001) VALUE "-".                     
007900     05  WRK-DL5-CASO1-SOL      PIC X(046) VALUE SPACES.                  
008000     05  FILLER                 PIC X(007) VALUE "CASE 2:".               
008100     05  WRK-DL5-CASO2-ID       PIC X(008) VALUE SPACES.                  
008200     05  FILLER                 PIC X(001) VALUE "-".                     
008300     05  WRK-DL5-CASO2-SOL      PIC X(044) VALUE SPACES.                  
008400     05  FILLER                 PIC X(009) VALUE SPACES.                  
008500*-----------------------------------------------------------------        
008600*    LINHAS DA SECAO DE TOTAIS DE CONTROLE                                
008700*-----------------------------------------------------------------        
008800 01  WRK-TOT-L1.                                                          
008900     05  FILLER                 PIC X(001) VALUE SPACES.                  
009000     05  FILLER                 PIC X(018) VALUE                          
009100             "CUSTOMERS READ....".                                        
009200     05  WRK-TL1-CLI-LIDOS      PIC ZZZ,ZZ9 VALUE ZEROS.                  
009300     05  FILLER                 PIC X(003) VALUE SPACES.                  
009400     05  FILLER                 PIC X(018) VALUE                          
009500             "HISTORY READ......".                                        
009600     05  WRK-TL1-HIS-LIDOS      PIC ZZZ,ZZ9 VALUE ZEROS.                  
009700     05  FILLER                 PIC X(003) VALUE SPACES.                  
009800     05  FILLER                 PIC X(018) VALUE                          
009900             "MESSAGES READ.....".                                        
010000     05  WRK-TL1-MSG-LIDOS      PIC ZZZ,ZZ9 VALUE ZEROS.                  
010100     05  FILLER                 PIC X(050) VALUE SPACES.                  
010200*-----------------------------------------------------------------        
010300 01  WRK-TOT-L2.                                                          
010400     05  FILLER                 PIC X(001) VALUE SPACES.                  
010500     05  FILLER                 PIC X(018) VALUE                          
010600             "REJECTED/UNMATCHED".                                        
010700     05  WRK-TL2-REJEITADOS     PIC ZZZ,ZZ9 VALUE ZEROS.                  
010800     05  FILLER                 PIC X(003) VALUE SPACES.                  
010900     05  FILLER                 PIC X(018) VALUE                          
011000             "CUSTOMERS WRITTEN.".                                        
011100     05  WRK-TL2-CLI-GRAVADOS   PIC ZZZ,ZZ9 VALUE ZEROS.                  
011200     05  FILLER                 PIC X(078) VALUE SPACES.                  
011300*-----------------------------------------------------------------        
011400 01  WRK-TOT-L3.                                                          
011500     05  FILLER                 PIC X(001) VALUE SPACES.                  
011600     05  FILLER                 PIC X(015) VALUE                          
011700             "STRESS HIGH....".                                           
011800     05  WRK-TL3-ESTR-ALTO      PIC ZZZ,ZZ9 VALUE ZEROS.                  
011900     05  FILLER                 PIC X(003) VALUE SPACES.                  
012000     05  FILLER                 PIC X(015) VALUE                          
012100             "STRESS MODERATE".                                           
012200     05  WRK-TL3-ESTR-MODER     PIC ZZZ,ZZ9 VALUE ZEROS.                  
012300     05  FILLER                 PIC X(003) VALUE SPACES.                  
012400     05  FILLER                 PIC X(015) VALUE                          
012500             "STRESS LOW.....".                                           
012600     05  WRK-TL3-ESTR-BAIXO     PIC ZZZ,ZZ9 VALUE ZEROS.                  
012700     05  FILLER                 PIC X(003) VALUE SPACES.                  
012800     05  FILLER                 PIC X(015) VALUE                          
012900             "STRESS MINIMAL.".                                           
013000     05  WRK-TL3-ESTR-MINIMO    PIC ZZZ,ZZ9 VALUE ZEROS.                  
013100     05  FILLER                 PIC X(034) VALUE SPACES.                  
013200*-----------------------------------------------------------------        
013300 01  WRK-TOT-L4.                                                          
013400     05  FILLER                 PIC X(001) VALUE SPACES.                  
013500     05  FILLER                 PIC X(015) VALUE "THRIVING......".        
013600     05  WRK-TL4-INT-THRIV      PIC ZZZ,ZZ9 VALUE ZEROS.                  
013700     05  FILLER                 PIC X(003) VALUE SPACES.                  
013800     05  FILLER                 PIC X(015) VALUE "STABLE........".        
013900     05  WRK-TL4-INT-STABLE     PIC ZZZ,ZZ9 VALUE ZEROS.                  
014000     05  FILLER                 PIC X(003) VALUE SPACES.                  
014100     05  FILLER                 PIC X(015) VALUE "VULNERABLE....".        
014200     05  WRK-TL4-INT-VULNER     PIC ZZZ,ZZ9 VALUE ZEROS.                  
014300     05  FILLER                 PIC X(003) VALUE SPACES.                  
014400     05  FILLER                 PIC X(015) VALUE "FRAGILE.......".        
014500     05  WRK-TL4-INT-FRAGIL     PIC ZZZ,ZZ9 VALUE ZEROS.                  
014600     05  FILLER                 PIC X(003) VALUE SPACES.                  
014700     05  FILLER                 PIC X(015) VALUE "CRISIS........".        
014800     05  WRK-TL4-INT-CRISIS     PIC ZZZ,ZZ9 VALUE ZEROS.                  
014900     05  FILLER                 PIC X(009) VALUE SPACES.                  
015000*-----------------------------------------------------------------        
015100 01  WRK-TOT-L5.                                                          
015200     05  FILLER                 PIC X(001) VALUE SPACES.                  
015300     05  FILLER                 PIC X(018) VALUE                          
015400             "MEAN FRI (PROCD)..".                                        
015500     05  WRK-TL5-FRI-MEDIO      PIC ZZ9,99  VALUE ZEROS.                  
015600     05  FILLER                 PIC X(107) VALUE SPACES.                  
015700*-----------------------------------------------------------------        
015800*    LINHAS DA SECAO DE ESTATISTICA DA BIBLIOTECA DE CASOS                
015900*-----------------------------------------------------------------        
016000 01  WRK-CST-L1.                                                          
016100     05  FILLER                 PIC X(001) VALUE SPACES.                  
016200     05  FILLER                 PIC X(017) VALUE                          
016300             "TOTAL CASES.....:".                                         
016400     05  WRK-CS1-QT-CASOS       PIC ZZZ,ZZ9 VALUE ZEROS.                  
016500     05  FILLER                 PIC X(003) VALUE SPACES.                  
016600     05  FILLER                 PIC X(017) VALUE                          
016700             "CATEGORIES......:".                                         
016800     05  WRK-CS1-QT-CATEGOR     PIC ZZZ,ZZ9 VALUE ZEROS.                  
016900     05  FILLER                 PIC X(080) VALUE SPACES.                  
017000*-----------------------------------------------------------------        
017100 01  WRK-CST-L2.                                                          
017200     05  FILLER                 PIC X(001) VALUE SPACES.                  
017300     05  FILLER                 PIC X(017) VALUE                          
017400             "AVG IMPROVEMENT.:".                                         
017500     05  WRK-CS2-MEDIA-PTS      PIC ZZ9,99  VALUE ZEROS.                  
017600     05  FILLER                 PIC X(003) VALUE SPACES.                  
017700     05  FILLER                 PIC X(017) VALUE                          
017800             "MAX IMPROVEMENT.:".                                         
017900     05  WRK-CS2-MAX-PTS        PIC ZZ9     VALUE ZEROS.                  
018000     05  FILLER                 PIC X(003) VALUE SPACES.                  
018100     05  FILLER                 PIC X(017) VALUE                          
018200             "MIN IMPROVEMENT.:".                                         
018300     05  WRK-CS2-MIN-PTS        PIC ZZ9     VALUE ZEROS.                  
018400     05  FILLER                 PIC X(062) VALUE SPACES.                  
018500*-----------------------------------------------------------------        
018600 01  WRK-CST-L3.                                                          
018700     05  FILLER                 PIC X(001) VALUE SPACES.                  
018800     05  FILLER                 PIC X(024) VALUE                          
018900             "TIMEFRAME DISTRIBUTION :".                                  
019000     05  WRK-CS3-FAIXA          PIC X(020) VALUE SPACES.                  
019100     05  FILLER                 PIC X(005) VALUE SPACES.                  
019200     05  WRK-CS3-QT-FAIXA       PIC ZZZ,ZZ9 VALUE ZEROS.                  
019300     05  FILLER                 PIC X(075) VALUE SPACES.                  
019400*-----------------------------------------------------------------        
